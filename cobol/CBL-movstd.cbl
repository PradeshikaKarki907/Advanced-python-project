000010*===============================================================*
000020* PROGRAM NAME:    MOVSTD
000030* ORIGINAL AUTHOR: T OKONKWO
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 07/19/90 T OKONKWO       WRITTEN SO THE WEEKLY VENDOR FEED
000090*                          (WHATEVER LAYOUT THE VENDOR SENDS US
000100*                          THAT WEEK) CAN BE FORCED INTO OUR OWN
000110*                          RAW-MOVIE-RECORD SHAPE, REQ FL-042.
000120* 03/02/92 T OKONKWO       ADDED ROTTEN-TOMATOES AND LETTERBOXD
000130*                          SIGNATURES, REQ FL-050.
000140* 02/05/93 T OKONKWO       RAISED VOTE-COUNT FIELD TO 9(07) TO
000150*                          MATCH MOVEXT, REQ FL-058.
000160* 09/14/98 M PETRAKIS      Y2K REMEDIATION -- NO 2-DIGIT YEAR
000170*                          FIELDS TOUCHED BY THIS PROGRAM, REQ
000180*                          FL-099 (SIGNOFF NOTE ONLY).
000190* 01/22/99 M PETRAKIS      Y2K REGRESSION RE-TEST SIGNOFF.
000200* 06/30/01 M PETRAKIS      REWRITTEN AS A 3-PASS PROGRAM (WORK
000210*                          FILE IN BETWEEN) SO THE MEDIAN FILLS
000220*                          CAN SEE THE WHOLE DATASET BEFORE THE
000230*                          FINAL RAW FILE IS WRITTEN, REQ FL-113.
000240* 04/11/05 D QUINTERO      RESTRUCTURED PARAGRAPH NUMBERING TO
000250*                          SHOP STANDARD, REQ FL-140.
000260* 11/09/11 D QUINTERO      ADDED KAGGLE DEFAULT SOURCE AND THE
000270*                          FUZZY FIELD-NAME PATTERN TABLE, REQ
000280*                          FL-163 (VENDOR FEEDS KEEP CHANGING
000290*                          THEIR COLUMN NAMES ON US).
000300*===============================================================*
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID. MOVSTD.
000330 AUTHOR. T OKONKWO.
000340 INSTALLATION. COBOL DEVELOPMENT CENTER.
000350 DATE-WRITTEN. 07/19/90.
000360 DATE-COMPILED.
000370 SECURITY. NON-CONFIDENTIAL.
000380*===============================================================*
000390 ENVIRONMENT DIVISION.
000400*---------------------------------------------------------------*
000410 CONFIGURATION SECTION.
000420*---------------------------------------------------------------*
000430 SOURCE-COMPUTER. IBM-3081.
000440 OBJECT-COMPUTER. IBM-3081.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     UPSI-0 ON FORCE-SAMPLE-RUN.
000480*---------------------------------------------------------------*
000490 INPUT-OUTPUT SECTION.
000500*---------------------------------------------------------------*
000510 FILE-CONTROL.
000520     SELECT REAL-DATA-FILE ASSIGN TO REALDTA
000530         ORGANIZATION IS SEQUENTIAL
000540         FILE STATUS IS REAL-DATA-STATUS.
000550*
000560     SELECT WORK-STD-FILE ASSIGN TO STDWRK
000570         ORGANIZATION IS SEQUENTIAL
000580         FILE STATUS IS WORK-STD-STATUS.
000590*
000600     SELECT RAW-MOVIES-FILE ASSIGN TO MOVRAW
000610         ORGANIZATION IS SEQUENTIAL
000620         FILE STATUS IS RAW-MOVIES-STATUS.
000630*===============================================================*
000640 DATA DIVISION.
000650*---------------------------------------------------------------*
000660 FILE SECTION.
000670*---------------------------------------------------------------*
000680 FD  REAL-DATA-FILE
000690         RECORDING MODE IS F.
000700 01  REAL-DATA-RECORD                    PIC X(200).
000710*---------------------------------------------------------------*
000720 FD  WORK-STD-FILE
000730         RECORDING MODE IS F.
000740 01  WORK-STD-RECORD.
000750     05  WK-MOVIE-ID-TEXT                PIC X(10).
000760     05  WK-TITLE-TEXT                   PIC X(40).
000770     05  WK-GENRES-TEXT                  PIC X(60).
000780     05  WK-RELEASE-YEAR-TEXT            PIC X(08).
000790     05  WK-RUNTIME-TEXT                 PIC X(08).
000800     05  WK-RATING-TEXT                  PIC X(08).
000810     05  WK-VOTE-COUNT-TEXT              PIC X(08).
000820     05  WK-POPULARITY-TEXT              PIC X(08).
000830     05  WK-OVERVIEW-TEXT                PIC X(80).
000840     05  FILLER                         PIC X(06).
000850*---------------------------------------------------------------*
000860 FD  RAW-MOVIES-FILE
000870         RECORDING MODE IS F.
000880     COPY MOVRAW.
000890*---------------------------------------------------------------*
000900 WORKING-STORAGE SECTION.
000910*---------------------------------------------------------------*
000920 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000930     05  REAL-DATA-STATUS             PIC X(02) VALUE SPACE.
000940         88  REAL-DATA-FILE-OK                 VALUE '00'.
000950         88  REAL-DATA-EOF                     VALUE '10'.
000960     05  WORK-STD-STATUS              PIC X(02) VALUE SPACE.
000970         88  WORK-STD-FILE-OK                  VALUE '00'.
000980         88  WORK-STD-EOF                       VALUE '10'.
000990     05  RAW-MOVIES-STATUS            PIC X(02) VALUE SPACE.
001000         88  RAW-MOVIES-FILE-OK                VALUE '00'.
001010     05  WS-HEADER-FIELD-COUNT         PIC S9(02) USAGE COMP.
001020     05  WS-DETAIL-FIELD-COUNT         PIC S9(02) USAGE COMP.
001030     05  WS-WINNING-SOURCE-IX          PIC S9(02) USAGE COMP
001040                                        VALUE ZERO.
001050     05  WS-WINNING-SOURCE-SCORE       PIC S9(02) USAGE COMP
001060                                        VALUE ZERO.
001070     05  WS-HDR-IX                     PIC S9(02) USAGE COMP.
001080     05  WS-SRC-IX                     PIC S9(02) USAGE COMP.
001090     05  WS-FLD-IX                     PIC S9(02) USAGE COMP.
001100     05  WS-SYN-IX                     PIC S9(03) USAGE COMP.
001110     05  WS-PAT-IX                     PIC S9(03) USAGE COMP.
001120     05  WS-SUBSTRING-TALLY            PIC S9(03) USAGE COMP.
001130     05  WS-SORT-IX                    PIC S9(05) USAGE COMP.
001140     05  WS-SORT-JX                    PIC S9(05) USAGE COMP.
001150     05  WS-DUP-IX                     PIC S9(05) USAGE COMP.
001160     05  WS-DETAIL-RECORD-COUNT        PIC S9(07) USAGE COMP
001170                                        VALUE ZERO.
001180     05  WS-DUPLICATE-COUNT            PIC S9(07) USAGE COMP
001190                                        VALUE ZERO.
001200     05  WS-VALID-RATING-COUNT         PIC S9(05) USAGE COMP
001210                                        VALUE ZERO.
001220     05  WS-VALID-RUNTIME-COUNT        PIC S9(05) USAGE COMP
001230                                        VALUE ZERO.
001240     05  WS-ASSIGNED-ID-COUNT          PIC S9(05) USAGE COMP
001250                                        VALUE ZERO.
001260     05  WS-DUP-TABLE-COUNT            PIC S9(05) USAGE COMP
001270                                        VALUE ZERO.
001280*---------------------------------------------------------------*
001290* HEADER-LINE SPLIT AND SOURCE-SCORE TABLES.
001300*---------------------------------------------------------------*
001310 01  WS-HEADER-FIELD-TABLE.
001320     05  WS-HEADER-FIELD OCCURS 15 TIMES PIC X(20).
001330 01  WS-DETAIL-FIELD-TABLE.
001340     05  WS-DETAIL-FIELD OCCURS 15 TIMES PIC X(40).
001350*---------------------------------------------------------------*
001360 01  WS-SOURCE-NAME-LIST.
001370     05  FILLER  PIC X(16) VALUE 'IMDB'.
001380     05  FILLER  PIC X(16) VALUE 'TMDB'.
001390     05  FILLER  PIC X(16) VALUE 'MOVIELENS'.
001400     05  FILLER  PIC X(16) VALUE 'ROTTEN-TOMATOES'.
001410     05  FILLER  PIC X(16) VALUE 'LETTERBOXD'.
001420     05  FILLER  PIC X(16) VALUE 'KAGGLE'.
001430 01  WS-SOURCE-NAME-TABLE REDEFINES
001440         WS-SOURCE-NAME-LIST.
001450     05  WS-SOURCE-NAME OCCURS 6 TIMES  PIC X(16).
001460 01  WS-SOURCE-SCORE-TABLE.
001470     05  WS-SOURCE-SCORE OCCURS 6 TIMES PIC S9(02) USAGE COMP.
001480*---------------------------------------------------------------*
001490* SIGNATURE FIELD NAMES USED BOTH TO SCORE THE SOURCE AND, ON
001500* THE WINNING SOURCE, AS EXACT (BEFORE-FUZZY) SYNONYMS.  COLUMN
001510* ONE IS THE SOURCE INDEX (SEE WS-SOURCE-NAME-TABLE), COLUMN TWO
001520* THE STANDARD-FIELD SLOT (1 MOVIE-ID, 2 TITLE, 3 GENRES,
001530* 4 RELEASE-YEAR, 5 RUNTIME, 6 RATING, 7 VOTE-COUNT,
001540* 8 POPULARITY, 9 OVERVIEW), COLUMN THREE THE VENDOR SPELLING.
001550* MOVIELENS AND ROTTEN-TOMATOES CARRY EXTRA SIGNATURE SPELLINGS
001560* (USERID/TIMESTAMP, CRITICS_SCORE) THAT SHARE THEIR SOURCE'S
001570* ALREADY-MAPPED SLOT -- SAME MULTI-SYNONYM-PER-SLOT IDIOM THE
001580* LETTERBOXD AND KAGGLE ROWS BELOW ALREADY USE -- SO DETECT-SOURCE
001590* SCORING SEES ALL OF A SOURCE'S COLUMN NAMES EVEN WHERE ONLY ONE
001600* OF THEM ENDS UP FEEDING THE FIELD MAP.
001610*---------------------------------------------------------------*
001620 01  WS-SIGNATURE-TABLE.
001630     05  WS-SIGNATURE-ENTRY OCCURS 16 TIMES.
001640         10  SG-SOURCE-IX                PIC 9(01).
001650         10  SG-FIELD-IX                 PIC 9(01).
001660         10  SG-FIELD-NAME                PIC X(20).
001670 01  WS-SIGNATURE-TABLE-R REDEFINES
001680         WS-SIGNATURE-TABLE.
001690     05  FILLER PIC X(22) VALUE '101TCONST'.
001700     05  FILLER PIC X(22) VALUE '102PRIMARY_TITLE'.
001710     05  FILLER PIC X(22) VALUE '104START_YEAR'.
001720     05  FILLER PIC X(22) VALUE '201ID'.
001730     05  FILLER PIC X(22) VALUE '206VOTE_AVERAGE'.
001740     05  FILLER PIC X(22) VALUE '207VOTE_COUNT'.
001750     05  FILLER PIC X(22) VALUE '301MOVIEID'.
001760     05  FILLER PIC X(22) VALUE '301USERID'.
001770     05  FILLER PIC X(22) VALUE '301TIMESTAMP'.
001780     05  FILLER PIC X(22) VALUE '406AUDIENCE_SCORE'.
001790     05  FILLER PIC X(22) VALUE '406CRITICS_SCORE'.
001800     05  FILLER PIC X(22) VALUE '501IMDB_CODE'.
001810     05  FILLER PIC X(22) VALUE '501IMDB_ID'.
001820     05  FILLER PIC X(22) VALUE '602FILM_NAME'.
001830     05  FILLER PIC X(22) VALUE '602MOVIE_NAME'.
001840     05  FILLER PIC X(22) VALUE '602NAME'.
001850*---------------------------------------------------------------*
001860* FUZZY PATTERN TABLE, ORDERED -- FIRST PATTERN THAT APPEARS AS
001870* A SUBSTRING OF AN UNMAPPED HEADER NAME WINS.  COLUMN ONE IS
001880* THE STANDARD-FIELD SLOT, COLUMN TWO THE PATTERN TEXT.
001890*---------------------------------------------------------------*
001900 01  WS-FUZZY-TABLE.
001910     05  WS-FUZZY-ENTRY OCCURS 43 TIMES.
001920         10  FZ-FIELD-IX                 PIC 9(01).
001930         10  FZ-PATTERN                  PIC X(15).
001940 01  WS-FUZZY-TABLE-R REDEFINES WS-FUZZY-TABLE.
001950     05  FILLER PIC X(16) VALUE '1ID'.
001960     05  FILLER PIC X(16) VALUE '1MOVIE_ID'.
001970     05  FILLER PIC X(16) VALUE '1TCONST'.
001980     05  FILLER PIC X(16) VALUE '1IMDB_ID'.
001990     05  FILLER PIC X(16) VALUE '1FILM_ID'.
002000     05  FILLER PIC X(16) VALUE '2TITLE'.
002010     05  FILLER PIC X(16) VALUE '2NAME'.
002020     05  FILLER PIC X(16) VALUE '2FILM_NAME'.
002030     05  FILLER PIC X(16) VALUE '2MOVIE_NAME'.
002040     05  FILLER PIC X(16) VALUE '2PRIMARY_TITLE'.
002050     05  FILLER PIC X(16) VALUE '2ORIGINAL_TITLE'.
002060     05  FILLER PIC X(16) VALUE '3GENRE'.
002070     05  FILLER PIC X(16) VALUE '3GENRES'.
002080     05  FILLER PIC X(16) VALUE '3GENRE_LIST'.
002090     05  FILLER PIC X(16) VALUE '3CATEGORY'.
002100     05  FILLER PIC X(16) VALUE '4YEAR'.
002110     05  FILLER PIC X(16) VALUE '4RELEASE_YEAR'.
002120     05  FILLER PIC X(16) VALUE '4RELEASE_DATE'.
002130     05  FILLER PIC X(16) VALUE '4START_YEAR'.
002140     05  FILLER PIC X(16) VALUE '5RUNTIME'.
002150     05  FILLER PIC X(16) VALUE '5DURATION'.
002160     05  FILLER PIC X(16) VALUE '5LENGTH'.
002170     05  FILLER PIC X(16) VALUE '5RUNNING_TIME'.
002180     05  FILLER PIC X(16) VALUE '6RATING'.
002190     05  FILLER PIC X(16) VALUE '6SCORE'.
002200     05  FILLER PIC X(16) VALUE '6IMDB_RATING'.
002210     05  FILLER PIC X(16) VALUE '6AVERAGE_RATING'.
002220     05  FILLER PIC X(16) VALUE '6AUDIENCE_SCORE'.
002230     05  FILLER PIC X(16) VALUE '6VOTE_AVERAGE'.
002240     05  FILLER PIC X(16) VALUE '7VOTES'.
002250     05  FILLER PIC X(16) VALUE '7VOTE_COUNT'.
002260     05  FILLER PIC X(16) VALUE '7NUM_VOTES'.
002270     05  FILLER PIC X(16) VALUE '7NUMBER_OF_VOTES'.
002280     05  FILLER PIC X(16) VALUE '7RATING_COUNT'.
002290     05  FILLER PIC X(16) VALUE '7COUNT'.
002300     05  FILLER PIC X(16) VALUE '8POPULARITY'.
002310     05  FILLER PIC X(16) VALUE '8POPULAR'.
002320     05  FILLER PIC X(16) VALUE '8SCORE'.
002330     05  FILLER PIC X(16) VALUE '9OVERVIEW'.
002340     05  FILLER PIC X(16) VALUE '9DESCRIPTION'.
002350     05  FILLER PIC X(16) VALUE '9SYNOPSIS'.
002360     05  FILLER PIC X(16) VALUE '9SUMMARY'.
002370     05  FILLER PIC X(16) VALUE '9PLOT'.
002380*---------------------------------------------------------------*
002390* THE FIELD MAP ITSELF -- ONE ENTRY PER STANDARD FIELD SLOT,
002400* HOLDING THE HEADER-COLUMN NUMBER THAT FEEDS IT (ZERO = NOT
002410* MAPPED FOR THIS RUN).
002420*---------------------------------------------------------------*
002430 01  WS-FIELD-MAP-TABLE.
002440     05  WS-FIELD-MAP OCCURS 9 TIMES    PIC S9(02) USAGE COMP.
002450*---------------------------------------------------------------*
002460* STATISTICS TABLES FOR THE MEDIAN FILLS (PASS 2) AND THE
002470* DUPLICATE-KEY TABLE BUILT WHILE PASS 1 IS SPLITTING DETAIL
002480* LINES.
002490*---------------------------------------------------------------*
002500 01  WS-RATING-STATS-TABLE.
002510     05  WS-RATING-VALUE OCCURS 2000 TIMES PIC S9(02)V9.
002520 01  WS-RUNTIME-STATS-TABLE.
002530     05  WS-RUNTIME-VALUE OCCURS 2000 TIMES PIC S9(05).
002540 01  WS-DUP-KEY-TABLE.
002550     05  WS-DUP-KEY OCCURS 2000 TIMES.
002560         10  DK-TITLE                   PIC X(40).
002570         10  DK-RELEASE-YEAR            PIC X(08).
002580 01  WS-MEDIAN-RATING                    PIC S9(02)V9.
002590 01  WS-MEDIAN-RUNTIME                   PIC S9(05).
002600 01  WS-SORT-HOLD-RATING                 PIC S9(02)V9.
002610 01  WS-SORT-HOLD-RUNTIME                PIC S9(05).
002620 01  WS-HALF-COUNT                       PIC S9(05) USAGE COMP.
002630 01  WS-HALF-REMAINDER                    PIC S9(05) USAGE COMP.
002640*---------------------------------------------------------------*
002650* PARSE WORK AREAS FOR DECIMAL TEXT FIELDS (RATING, POPULARITY).
002660*---------------------------------------------------------------*
002670 01  WS-PARSE-AREA.
002680     05  WS-PARSE-INT-TEXT              PIC X(05).
002690     05  WS-PARSE-FRAC-TEXT             PIC X(03).
002700     05  FILLER                        PIC X(02).
002710 01  WS-PARSE-VALID-SW                   PIC X(01).
002720     88  WS-PARSE-IS-VALID                     VALUE 'Y'.
002730     88  WS-PARSE-NOT-VALID                    VALUE 'N'.
002740*---------------------------------------------------------------*
002750* INTEGER/FRACTION WORK FIELDS USED TO REBUILD A DECIMAL VALUE
002760* FROM THE TWO UNSTRUNG TEXT PIECES WITHOUT ANY INTRINSIC
002770* FUNCTION -- SEE 3250-TEXT-TO-DECIMAL.
002780*---------------------------------------------------------------*
002790 01  WS-PARSE-INT-NUM                    PIC 9(03) USAGE COMP.
002800 01  WS-PARSE-FRAC-TENTHS                PIC 9(01).
002810 01  WS-PARSE-FRAC-HUNDREDTHS            PIC 9(01).
002820*---------------------------------------------------------------*
002830 01  WS-CURRENT-BUILD-RECORD.
002840     05  WS-CB-MOVIE-ID                 PIC X(10).
002850     05  WS-CB-TITLE                    PIC X(40).
002860     05  WS-CB-GENRES                   PIC X(60).
002870     05  WS-CB-RELEASE-YEAR             PIC 9(04).
002880     05  WS-CB-RUNTIME                  PIC 9(03).
002890     05  WS-CB-RATING                   PIC 9V9.
002900     05  WS-CB-VOTE-COUNT               PIC 9(07).
002910     05  WS-CB-POPULARITY               PIC 9(03)V99.
002920     05  WS-CB-OVERVIEW                 PIC X(80).
002930     05  FILLER                        PIC X(05).
002940*---------------------------------------------------------------*
002950* RUN-DATE/TIME BREAKDOWN FOR THE EXTRACTION-DATE STAMP.  SAME
002960* Y2K WINDOWING MOVEXT USES -- SEE 4150-STAMP-EXTRACTION-DATE.
002970*---------------------------------------------------------------*
002980 01  WS-ACCEPT-DATE                      PIC 9(06).
002990 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
003000     05  WS-AD-YY                       PIC 9(02).
003010     05  WS-AD-MM                       PIC 9(02).
003020     05  WS-AD-DD                       PIC 9(02).
003030 01  WS-ACCEPT-TIME                      PIC 9(08).
003040 01  WS-ACCEPT-TIME-R REDEFINES WS-ACCEPT-TIME.
003050     05  WS-AT-HH                       PIC 9(02).
003060     05  WS-AT-MIN                      PIC 9(02).
003070     05  WS-AT-SS                       PIC 9(02).
003080     05  WS-AT-HUNDREDTHS               PIC 9(02).
003090 01  WS-AD-CENTURY-YEAR                  PIC 9(04).
003100 01  WS-CURRENT-DATE-TIME.
003110     05  WS-CDT-YYYY                    PIC 9(04).
003120     05  WS-CDT-MM                      PIC 9(02).
003130     05  WS-CDT-DD                      PIC 9(02).
003140     05  WS-CDT-HH                      PIC 9(02).
003150     05  WS-CDT-MIN                     PIC 9(02).
003160     05  WS-CDT-SS                      PIC 9(02).
003170     05  FILLER                        PIC X(07).
003180*===============================================================*
003190 PROCEDURE DIVISION.
003200*---------------------------------------------------------------*
003210 0000-MAIN-PARAGRAPH.
003220*---------------------------------------------------------------*
003230     PERFORM 1000-DETECT-SOURCE-LAYOUT.
003240     PERFORM 2000-BUILD-FIELD-MAP.
003250     PERFORM 3000-PROCESS-DETAIL-LINES.
003260     PERFORM 3800-COMPUTE-MEDIANS.
003270     PERFORM 4000-WRITE-STANDARDIZED-FILE.
003280     DISPLAY 'MOVSTD: SOURCE ',
003290         WS-SOURCE-NAME(WS-WINNING-SOURCE-IX),
003300         ' -- ', WS-DETAIL-RECORD-COUNT, ' DETAIL LINES, ',
003310         WS-DUPLICATE-COUNT, ' DUPLICATES DROPPED'.
003320     GOBACK.
003330*---------------------------------------------------------------*
003340 1000-DETECT-SOURCE-LAYOUT.
003350*---------------------------------------------------------------*
003360     MOVE ZERO                         TO WS-SOURCE-SCORE(1)
003370         WS-SOURCE-SCORE(2) WS-SOURCE-SCORE(3)
003380         WS-SOURCE-SCORE(4) WS-SOURCE-SCORE(5)
003390         WS-SOURCE-SCORE(6).
003400     OPEN INPUT REAL-DATA-FILE.
003410     READ REAL-DATA-FILE.
003420     PERFORM 1200-SPLIT-HEADER-LINE.
003430     PERFORM 1100-SCORE-ONE-SOURCE
003440         VARYING WS-SRC-IX FROM 1 BY 1
003450         UNTIL WS-SRC-IX > 6.
003460     MOVE 6                             TO WS-WINNING-SOURCE-IX.
003470     MOVE ZERO                         TO WS-WINNING-SOURCE-SCORE.
003480     PERFORM 1050-CHECK-ONE-SOURCE-SCORE
003490         VARYING WS-SRC-IX FROM 1 BY 1 UNTIL WS-SRC-IX > 6.
003500*---------------------------------------------------------------*
003510 1050-CHECK-ONE-SOURCE-SCORE.
003520*---------------------------------------------------------------*
003530     IF  WS-SOURCE-SCORE(WS-SRC-IX) > WS-WINNING-SOURCE-SCORE
003540         MOVE WS-SRC-IX                 TO WS-WINNING-SOURCE-IX
003550         MOVE WS-SOURCE-SCORE(WS-SRC-IX)
003560             TO WS-WINNING-SOURCE-SCORE
003570     END-IF.
003580*---------------------------------------------------------------*
003590 1100-SCORE-ONE-SOURCE.
003600*---------------------------------------------------------------*
003610     PERFORM 1110-CHECK-ONE-SYNONYM
003620         VARYING WS-SYN-IX FROM 1 BY 1 UNTIL WS-SYN-IX > 16.
003630*---------------------------------------------------------------*
003640 1110-CHECK-ONE-SYNONYM.
003650*---------------------------------------------------------------*
003660     IF  SG-SOURCE-IX(WS-SYN-IX) = WS-SRC-IX
003670         PERFORM 1120-CHECK-ONE-HEADER-FIELD
003680             VARYING WS-HDR-IX FROM 1 BY 1
003690             UNTIL WS-HDR-IX > WS-HEADER-FIELD-COUNT
003700     END-IF.
003710*---------------------------------------------------------------*
003720 1120-CHECK-ONE-HEADER-FIELD.
003730*---------------------------------------------------------------*
003740     IF  WS-HEADER-FIELD(WS-HDR-IX) =
003750             SG-FIELD-NAME(WS-SYN-IX)
003760         ADD 1 TO WS-SOURCE-SCORE(WS-SRC-IX)
003770     END-IF.
003780*---------------------------------------------------------------*
003790 1200-SPLIT-HEADER-LINE.
003800*---------------------------------------------------------------*
003810     MOVE SPACE                        TO WS-HEADER-FIELD-TABLE.
003820     MOVE 1                             TO WS-HEADER-FIELD-COUNT.
003830     UNSTRING REAL-DATA-RECORD DELIMITED BY ','
003840         INTO WS-HEADER-FIELD(1)  WS-HEADER-FIELD(2)
003850              WS-HEADER-FIELD(3)  WS-HEADER-FIELD(4)
003860              WS-HEADER-FIELD(5)  WS-HEADER-FIELD(6)
003870              WS-HEADER-FIELD(7)  WS-HEADER-FIELD(8)
003880              WS-HEADER-FIELD(9)  WS-HEADER-FIELD(10)
003890         TALLYING IN WS-HEADER-FIELD-COUNT.
003900     PERFORM 1210-UPPERCASE-ONE-HEADER-FIELD
003910         VARYING WS-HDR-IX FROM 1 BY 1 UNTIL WS-HDR-IX > 10.
003920*---------------------------------------------------------------*
003930 1210-UPPERCASE-ONE-HEADER-FIELD.
003940*---------------------------------------------------------------*
003950     INSPECT WS-HEADER-FIELD(WS-HDR-IX)
003960         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003970             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003980*---------------------------------------------------------------*
003990 2000-BUILD-FIELD-MAP.
004000*---------------------------------------------------------------*
004010     MOVE ZERO                         TO WS-FIELD-MAP(1)
004020         WS-FIELD-MAP(2) WS-FIELD-MAP(3) WS-FIELD-MAP(4)
004030         WS-FIELD-MAP(5) WS-FIELD-MAP(6) WS-FIELD-MAP(7)
004040         WS-FIELD-MAP(8) WS-FIELD-MAP(9).
004050     PERFORM 2100-EXACT-MAP-PASS.
004060     PERFORM 2200-FUZZY-MAP-PASS.
004070*---------------------------------------------------------------*
004080 2100-EXACT-MAP-PASS.
004090*---------------------------------------------------------------*
004100     PERFORM 2110-CHECK-ONE-EXACT-SYNONYM
004110         VARYING WS-SYN-IX FROM 1 BY 1 UNTIL WS-SYN-IX > 16.
004120*---------------------------------------------------------------*
004130 2110-CHECK-ONE-EXACT-SYNONYM.
004140*---------------------------------------------------------------*
004150     IF  SG-SOURCE-IX(WS-SYN-IX) = WS-WINNING-SOURCE-IX
004160         PERFORM 2120-CHECK-ONE-EXACT-HEADER-FIELD
004170             VARYING WS-HDR-IX FROM 1 BY 1
004180             UNTIL WS-HDR-IX > WS-HEADER-FIELD-COUNT
004190     END-IF.
004200*---------------------------------------------------------------*
004210 2120-CHECK-ONE-EXACT-HEADER-FIELD.
004220*---------------------------------------------------------------*
004230     IF  WS-HEADER-FIELD(WS-HDR-IX) =
004240             SG-FIELD-NAME(WS-SYN-IX)
004250         AND WS-FIELD-MAP(SG-FIELD-IX(WS-SYN-IX)) = 0
004260         MOVE WS-HDR-IX TO
004270             WS-FIELD-MAP(SG-FIELD-IX(WS-SYN-IX))
004280     END-IF.
004290*---------------------------------------------------------------*
004300 2200-FUZZY-MAP-PASS.
004310*---------------------------------------------------------------*
004320     PERFORM 2205-TRY-ONE-FIELD-FUZZY
004330         VARYING WS-FLD-IX FROM 1 BY 1 UNTIL WS-FLD-IX > 9.
004340*---------------------------------------------------------------*
004350 2205-TRY-ONE-FIELD-FUZZY.
004360*---------------------------------------------------------------*
004370     IF  WS-FIELD-MAP(WS-FLD-IX) = 0
004380         PERFORM 2210-TRY-FUZZY-PATTERNS
004390     END-IF.
004400*---------------------------------------------------------------*
004410 2210-TRY-FUZZY-PATTERNS.
004420*---------------------------------------------------------------*
004430     PERFORM 2215-TRY-ONE-FUZZY-PATTERN
004440         VARYING WS-PAT-IX FROM 1 BY 1 UNTIL WS-PAT-IX > 43
004450             OR WS-FIELD-MAP(WS-FLD-IX) NOT = 0.
004460*---------------------------------------------------------------*
004470 2215-TRY-ONE-FUZZY-PATTERN.
004480*---------------------------------------------------------------*
004490     IF  FZ-FIELD-IX(WS-PAT-IX) = WS-FLD-IX
004500         PERFORM 2217-TRY-ONE-HEADER-FIELD
004510             VARYING WS-HDR-IX FROM 1 BY 1
004520             UNTIL WS-HDR-IX > WS-HEADER-FIELD-COUNT
004530                 OR WS-FIELD-MAP(WS-FLD-IX) NOT = 0
004540     END-IF.
004550*---------------------------------------------------------------*
004560 2217-TRY-ONE-HEADER-FIELD.
004570*---------------------------------------------------------------*
004580     IF  WS-HEADER-FIELD(WS-HDR-IX) NOT = SPACE
004590         PERFORM 2220-CHECK-SUBSTRING
004600         IF  WS-PARSE-IS-VALID
004610             MOVE WS-HDR-IX TO
004620                 WS-FIELD-MAP(WS-FLD-IX)
004630         END-IF
004640     END-IF.
004650*---------------------------------------------------------------*
004660 2220-CHECK-SUBSTRING.
004670*---------------------------------------------------------------*
004680     MOVE 'N'                          TO WS-PARSE-VALID-SW.
004690     IF  WS-HEADER-FIELD(WS-HDR-IX) = FZ-PATTERN(WS-PAT-IX)
004700         MOVE 'Y'                       TO WS-PARSE-VALID-SW
004710     ELSE
004720         MOVE ZERO                     TO WS-SUBSTRING-TALLY
004730         INSPECT WS-HEADER-FIELD(WS-HDR-IX)
004740             TALLYING WS-SUBSTRING-TALLY
004750                 FOR ALL FZ-PATTERN(WS-PAT-IX)
004760         IF  WS-SUBSTRING-TALLY > 0
004770             MOVE 'Y'                   TO WS-PARSE-VALID-SW
004780         END-IF
004790     END-IF.
004800*---------------------------------------------------------------*
004810 3000-PROCESS-DETAIL-LINES.
004820*---------------------------------------------------------------*
004830     OPEN OUTPUT WORK-STD-FILE.
004840     PERFORM 3005-READ-DETAIL-LOOP UNTIL REAL-DATA-EOF.
004850     CLOSE REAL-DATA-FILE WORK-STD-FILE.
004860*---------------------------------------------------------------*
004870 3005-READ-DETAIL-LOOP.
004880*---------------------------------------------------------------*
004890     READ REAL-DATA-FILE
004900         AT END
004910             MOVE '10'                   TO REAL-DATA-STATUS
004920         NOT AT END
004930             PERFORM 3010-SPLIT-DETAIL-LINE
004940             PERFORM 3100-DEDUP-CHECK
004950     END-READ.
004960*---------------------------------------------------------------*
004970 3010-SPLIT-DETAIL-LINE.
004980*---------------------------------------------------------------*
004990     MOVE SPACE                        TO WS-DETAIL-FIELD-TABLE.
005000     MOVE 1                             TO WS-DETAIL-FIELD-COUNT.
005010     UNSTRING REAL-DATA-RECORD DELIMITED BY ','
005020         INTO WS-DETAIL-FIELD(1)  WS-DETAIL-FIELD(2)
005030              WS-DETAIL-FIELD(3)  WS-DETAIL-FIELD(4)
005040              WS-DETAIL-FIELD(5)  WS-DETAIL-FIELD(6)
005050              WS-DETAIL-FIELD(7)  WS-DETAIL-FIELD(8)
005060              WS-DETAIL-FIELD(9)  WS-DETAIL-FIELD(10)
005070         TALLYING IN WS-DETAIL-FIELD-COUNT.
005080     MOVE SPACE                        TO WORK-STD-RECORD.
005090     IF  WS-FIELD-MAP(1) NOT = 0
005100         MOVE WS-DETAIL-FIELD(WS-FIELD-MAP(1))
005110             TO WK-MOVIE-ID-TEXT
005120     END-IF.
005130     IF  WS-FIELD-MAP(2) NOT = 0
005140         MOVE WS-DETAIL-FIELD(WS-FIELD-MAP(2)) TO WK-TITLE-TEXT
005150     END-IF.
005160     IF  WS-FIELD-MAP(3) NOT = 0
005170         MOVE WS-DETAIL-FIELD(WS-FIELD-MAP(3)) TO WK-GENRES-TEXT
005180     END-IF.
005190     IF  WS-FIELD-MAP(4) NOT = 0
005200         MOVE WS-DETAIL-FIELD(WS-FIELD-MAP(4))
005210             TO WK-RELEASE-YEAR-TEXT
005220     END-IF.
005230     IF  WS-FIELD-MAP(5) NOT = 0
005240         MOVE WS-DETAIL-FIELD(WS-FIELD-MAP(5)) TO WK-RUNTIME-TEXT
005250     END-IF.
005260     IF  WS-FIELD-MAP(6) NOT = 0
005270         MOVE WS-DETAIL-FIELD(WS-FIELD-MAP(6)) TO WK-RATING-TEXT
005280     END-IF.
005290     IF  WS-FIELD-MAP(7) NOT = 0
005300         MOVE WS-DETAIL-FIELD(WS-FIELD-MAP(7))
005310             TO WK-VOTE-COUNT-TEXT
005320     END-IF.
005330     IF  WS-FIELD-MAP(8) NOT = 0
005340         MOVE WS-DETAIL-FIELD(WS-FIELD-MAP(8))
005350             TO WK-POPULARITY-TEXT
005360     END-IF.
005370     IF  WS-FIELD-MAP(9) NOT = 0
005380         MOVE WS-DETAIL-FIELD(WS-FIELD-MAP(9)) TO WK-OVERVIEW-TEXT
005390     END-IF.
005400*---------------------------------------------------------------*
005410 3100-DEDUP-CHECK.
005420*---------------------------------------------------------------*
005430     MOVE 'N'                          TO WS-PARSE-VALID-SW.
005440     PERFORM 3110-CHECK-ONE-DUP-SLOT
005450         VARYING WS-DUP-IX FROM 1 BY 1
005460         UNTIL WS-DUP-IX > WS-DUP-TABLE-COUNT
005470             OR WS-PARSE-IS-VALID.
005480     IF  WS-PARSE-IS-VALID
005490         ADD 1                          TO WS-DUPLICATE-COUNT
005500     ELSE
005510         ADD 1                          TO WS-DETAIL-RECORD-COUNT
005520         IF  WS-DUP-TABLE-COUNT < 2000
005530             ADD 1                      TO WS-DUP-TABLE-COUNT
005540             MOVE WK-TITLE-TEXT TO DK-TITLE(WS-DUP-TABLE-COUNT)
005550             MOVE WK-RELEASE-YEAR-TEXT TO
005560                 DK-RELEASE-YEAR(WS-DUP-TABLE-COUNT)
005570         END-IF
005580         PERFORM 3150-CAPTURE-STATS-VALUES
005590         WRITE WORK-STD-RECORD
005600     END-IF.
005610*---------------------------------------------------------------*
005620 3110-CHECK-ONE-DUP-SLOT.
005630*---------------------------------------------------------------*
005640     IF  DK-TITLE(WS-DUP-IX) = WK-TITLE-TEXT
005650         AND DK-RELEASE-YEAR(WS-DUP-IX) =
005660             WK-RELEASE-YEAR-TEXT
005670         MOVE 'Y'                       TO WS-PARSE-VALID-SW
005680     END-IF.
005690*---------------------------------------------------------------*
005700 3150-CAPTURE-STATS-VALUES.
005710*---------------------------------------------------------------*
005720     PERFORM 3200-PARSE-DECIMAL-TEXT.
005730     IF  WS-PARSE-IS-VALID AND WS-VALID-RATING-COUNT < 2000
005740         ADD 1                          TO WS-VALID-RATING-COUNT
005750         PERFORM 3250-TEXT-TO-DECIMAL
005760         COMPUTE WS-RATING-VALUE(WS-VALID-RATING-COUNT) =
005770             WS-PARSE-INT-NUM + (WS-PARSE-FRAC-TENTHS / 10)
005780     END-IF.
005790     IF  WK-RUNTIME-TEXT IS NUMERIC AND WK-RUNTIME-TEXT NOT = SPACE
005800         AND WS-VALID-RUNTIME-COUNT < 2000
005810         ADD 1                          TO WS-VALID-RUNTIME-COUNT
005820         MOVE WK-RUNTIME-TEXT TO
005830             WS-RUNTIME-VALUE(WS-VALID-RUNTIME-COUNT)
005840     END-IF.
005850*---------------------------------------------------------------*
005860* NOTE -- 3150 USES THE RATING PARSE, NOT A SEPARATE ROUTINE, SO
005870* THE STATS TABLE AND THE FINAL-PASS CLEANING SHARE ONE PIECE OF
005880* LOGIC FOR SPLITTING "7.5"-STYLE TEXT INTO INTEGER/DECIMAL.
005890*---------------------------------------------------------------*
005900 3200-PARSE-DECIMAL-TEXT.
005910*---------------------------------------------------------------*
005920     MOVE SPACE                        TO WS-PARSE-AREA.
005930     MOVE 'N'                          TO WS-PARSE-VALID-SW.
005940     IF  WK-RATING-TEXT NOT = SPACE
005950         UNSTRING WK-RATING-TEXT DELIMITED BY '.'
005960             INTO WS-PARSE-INT-TEXT WS-PARSE-FRAC-TEXT
005970         IF  WS-PARSE-INT-TEXT IS NUMERIC
005980             MOVE 'Y'                   TO WS-PARSE-VALID-SW
005990         END-IF
006000     END-IF.
006010*---------------------------------------------------------------*
006020* REBUILDS A DECIMAL VALUE OUT OF THE INTEGER/FRACTION TEXT LEFT
006030* BY 3200-PARSE-DECIMAL-TEXT (OR BY 3500'S OWN UNSTRING), ONE
006040* DIGIT AT A TIME BY REFERENCE MODIFICATION -- NO FUNCTION NUMVAL.
006050*---------------------------------------------------------------*
006060 3250-TEXT-TO-DECIMAL.
006070*---------------------------------------------------------------*
006080     MOVE WS-PARSE-INT-TEXT             TO WS-PARSE-INT-NUM.
006090     IF  WS-PARSE-FRAC-TEXT(2:1) = SPACE
006100         MOVE WS-PARSE-FRAC-TEXT(1:1)   TO WS-PARSE-FRAC-TENTHS
006110         MOVE ZERO                     TO WS-PARSE-FRAC-HUNDREDTHS
006120     ELSE
006130         MOVE WS-PARSE-FRAC-TEXT(1:1)   TO WS-PARSE-FRAC-TENTHS
006140         MOVE WS-PARSE-FRAC-TEXT(2:1)   TO WS-PARSE-FRAC-HUNDREDTHS
006150     END-IF.
006160*---------------------------------------------------------------*
006170 3800-COMPUTE-MEDIANS.
006180*---------------------------------------------------------------*
006190     PERFORM 3810-SORT-RATING-TABLE.
006200     PERFORM 3820-SORT-RUNTIME-TABLE.
006210     DIVIDE WS-VALID-RATING-COUNT BY 2
006220         GIVING WS-HALF-COUNT REMAINDER WS-HALF-REMAINDER.
006230     IF  WS-HALF-REMAINDER = 0
006240         COMPUTE WS-MEDIAN-RATING =
006250             (WS-RATING-VALUE(WS-HALF-COUNT) +
006260              WS-RATING-VALUE(WS-HALF-COUNT + 1)) / 2
006270     ELSE
006280         MOVE WS-RATING-VALUE(WS-HALF-COUNT + 1)
006290             TO WS-MEDIAN-RATING
006300     END-IF.
006310     DIVIDE WS-VALID-RUNTIME-COUNT BY 2
006320         GIVING WS-HALF-COUNT REMAINDER WS-HALF-REMAINDER.
006330     IF  WS-HALF-REMAINDER = 0
006340         COMPUTE WS-MEDIAN-RUNTIME =
006350             (WS-RUNTIME-VALUE(WS-HALF-COUNT) +
006360              WS-RUNTIME-VALUE(WS-HALF-COUNT + 1)) / 2
006370     ELSE
006380         MOVE WS-RUNTIME-VALUE(WS-HALF-COUNT + 1)
006390             TO WS-MEDIAN-RUNTIME
006400     END-IF.
006410*---------------------------------------------------------------*
006420 3810-SORT-RATING-TABLE.
006430*---------------------------------------------------------------*
006440     PERFORM 3812-SORT-RATING-TABLE-OUTER
006450         VARYING WS-SORT-IX FROM 1 BY 1
006460         UNTIL WS-SORT-IX > WS-VALID-RATING-COUNT - 1.
006470*---------------------------------------------------------------*
006480 3812-SORT-RATING-TABLE-OUTER.
006490*---------------------------------------------------------------*
006500     PERFORM 3814-SORT-RATING-TABLE-INNER
006510         VARYING WS-SORT-JX FROM 1 BY 1
006520         UNTIL WS-SORT-JX > WS-VALID-RATING-COUNT - WS-SORT-IX.
006530*---------------------------------------------------------------*
006540 3814-SORT-RATING-TABLE-INNER.
006550*---------------------------------------------------------------*
006560     IF  WS-RATING-VALUE(WS-SORT-JX) >
006570             WS-RATING-VALUE(WS-SORT-JX + 1)
006580         MOVE WS-RATING-VALUE(WS-SORT-JX)
006590             TO WS-SORT-HOLD-RATING
006600         MOVE WS-RATING-VALUE(WS-SORT-JX + 1)
006610             TO WS-RATING-VALUE(WS-SORT-JX)
006620         MOVE WS-SORT-HOLD-RATING
006630             TO WS-RATING-VALUE(WS-SORT-JX + 1)
006640     END-IF.
006650*---------------------------------------------------------------*
006660 3820-SORT-RUNTIME-TABLE.
006670*---------------------------------------------------------------*
006680     PERFORM 3822-SORT-RUNTIME-TABLE-OUTER
006690         VARYING WS-SORT-IX FROM 1 BY 1
006700         UNTIL WS-SORT-IX > WS-VALID-RUNTIME-COUNT - 1.
006710*---------------------------------------------------------------*
006720 3822-SORT-RUNTIME-TABLE-OUTER.
006730*---------------------------------------------------------------*
006740     PERFORM 3824-SORT-RUNTIME-TABLE-INNER
006750         VARYING WS-SORT-JX FROM 1 BY 1
006760         UNTIL WS-SORT-JX > WS-VALID-RUNTIME-COUNT - WS-SORT-IX.
006770*---------------------------------------------------------------*
006780 3824-SORT-RUNTIME-TABLE-INNER.
006790*---------------------------------------------------------------*
006800     IF  WS-RUNTIME-VALUE(WS-SORT-JX) >
006810             WS-RUNTIME-VALUE(WS-SORT-JX + 1)
006820         MOVE WS-RUNTIME-VALUE(WS-SORT-JX)
006830             TO WS-SORT-HOLD-RUNTIME
006840         MOVE WS-RUNTIME-VALUE(WS-SORT-JX + 1)
006850             TO WS-RUNTIME-VALUE(WS-SORT-JX)
006860         MOVE WS-SORT-HOLD-RUNTIME
006870             TO WS-RUNTIME-VALUE(WS-SORT-JX + 1)
006880     END-IF.
006890*---------------------------------------------------------------*
006900 4000-WRITE-STANDARDIZED-FILE.
006910*---------------------------------------------------------------*
006920     OPEN INPUT WORK-STD-FILE.
006930     OPEN OUTPUT RAW-MOVIES-FILE.
006940     MOVE ZERO                         TO WS-ASSIGNED-ID-COUNT.
006950     PERFORM 4005-READ-STANDARDIZE-LOOP UNTIL WORK-STD-EOF.
006960     CLOSE WORK-STD-FILE RAW-MOVIES-FILE.
006970*---------------------------------------------------------------*
006980 4005-READ-STANDARDIZE-LOOP.
006990*---------------------------------------------------------------*
007000     READ WORK-STD-FILE
007010         AT END
007020             MOVE '10'                   TO WORK-STD-STATUS
007030         NOT AT END
007040             PERFORM 3600-ASSIGN-MOVIE-ID
007050             PERFORM 3200-CLEAN-RATING
007060             PERFORM 3300-CLEAN-VOTE-COUNT
007070             PERFORM 3400-CLEAN-RUNTIME
007080             PERFORM 3500-CLEAN-POPULARITY
007090             PERFORM 3700-CLEAN-GENRES
007100             PERFORM 4100-BUILD-RAW-RECORD
007110             PERFORM 4200-WRITE-RAW-RECORD
007120     END-READ.
007130*---------------------------------------------------------------*
007140 3600-ASSIGN-MOVIE-ID.
007150*---------------------------------------------------------------*
007160     IF  WS-FIELD-MAP(1) = 0
007170         ADD 1                          TO WS-ASSIGNED-ID-COUNT
007180         MOVE SPACE                    TO WS-CB-MOVIE-ID
007190         STRING 'MOV' WS-ASSIGNED-ID-COUNT
007200             DELIMITED BY SIZE INTO WS-CB-MOVIE-ID
007210         INSPECT WS-CB-MOVIE-ID REPLACING ALL SPACE BY '0'
007220     ELSE
007230         MOVE WK-MOVIE-ID-TEXT          TO WS-CB-MOVIE-ID
007240     END-IF.
007250     MOVE WK-TITLE-TEXT                 TO WS-CB-TITLE.
007260     IF  WK-RELEASE-YEAR-TEXT IS NUMERIC
007270         MOVE WK-RELEASE-YEAR-TEXT      TO WS-CB-RELEASE-YEAR
007280     ELSE
007290         MOVE ZERO                     TO WS-CB-RELEASE-YEAR
007300     END-IF.
007310     MOVE WK-OVERVIEW-TEXT               TO WS-CB-OVERVIEW.
007320*---------------------------------------------------------------*
007330 3200-CLEAN-RATING.
007340*---------------------------------------------------------------*
007350     PERFORM 3200-PARSE-DECIMAL-TEXT.
007360     IF  WS-PARSE-IS-VALID
007370         PERFORM 3250-TEXT-TO-DECIMAL
007380         COMPUTE WS-CB-RATING =
007390             WS-PARSE-INT-NUM + (WS-PARSE-FRAC-TENTHS / 10)
007400     ELSE
007410         MOVE WS-MEDIAN-RATING           TO WS-CB-RATING
007420     END-IF.
007430*---------------------------------------------------------------*
007440 3300-CLEAN-VOTE-COUNT.
007450*---------------------------------------------------------------*
007460     IF  WK-VOTE-COUNT-TEXT IS NUMERIC
007470         AND WK-VOTE-COUNT-TEXT NOT = SPACE
007480         MOVE WK-VOTE-COUNT-TEXT         TO WS-CB-VOTE-COUNT
007490     ELSE
007500         MOVE ZERO                     TO WS-CB-VOTE-COUNT
007510     END-IF.
007520*---------------------------------------------------------------*
007530 3400-CLEAN-RUNTIME.
007540*---------------------------------------------------------------*
007550     IF  WK-RUNTIME-TEXT IS NUMERIC AND WK-RUNTIME-TEXT NOT = SPACE
007560         MOVE WK-RUNTIME-TEXT            TO WS-CB-RUNTIME
007570     ELSE
007580         MOVE WS-MEDIAN-RUNTIME          TO WS-CB-RUNTIME
007590     END-IF.
007600*---------------------------------------------------------------*
007610 3500-CLEAN-POPULARITY.
007620*---------------------------------------------------------------*
007630     MOVE SPACE                        TO WS-PARSE-AREA.
007640     MOVE 'N'                          TO WS-PARSE-VALID-SW.
007650     IF  WK-POPULARITY-TEXT NOT = SPACE
007660         UNSTRING WK-POPULARITY-TEXT DELIMITED BY '.'
007670             INTO WS-PARSE-INT-TEXT WS-PARSE-FRAC-TEXT
007680         IF  WS-PARSE-INT-TEXT IS NUMERIC
007690             MOVE 'Y'                   TO WS-PARSE-VALID-SW
007700         END-IF
007710     END-IF.
007720     IF  WS-PARSE-IS-VALID
007730         PERFORM 3250-TEXT-TO-DECIMAL
007740         COMPUTE WS-CB-POPULARITY =
007750             WS-PARSE-INT-NUM + (WS-PARSE-FRAC-TENTHS / 10) +
007760             (WS-PARSE-FRAC-HUNDREDTHS / 100)
007770     ELSE
007780         MOVE ZERO                     TO WS-CB-POPULARITY
007790     END-IF.
007800*---------------------------------------------------------------*
007810 3700-CLEAN-GENRES.
007820*---------------------------------------------------------------*
007830     MOVE WK-GENRES-TEXT                 TO WS-CB-GENRES.
007840     INSPECT WS-CB-GENRES REPLACING ALL '[' BY SPACE
007850         ']' BY SPACE QUOTE BY SPACE "'" BY SPACE.
007860     IF  WS-CB-GENRES = SPACE
007870         MOVE 'Unknown'                 TO WS-CB-GENRES
007880     END-IF.
007890*---------------------------------------------------------------*
007900 4100-BUILD-RAW-RECORD.
007910*---------------------------------------------------------------*
007920     MOVE SPACE                        TO RAW-MOVIE-RECORD.
007930     MOVE WS-CB-MOVIE-ID                TO RM-MOVIE-ID.
007940     MOVE WS-CB-TITLE                   TO RM-TITLE.
007950     MOVE WS-CB-GENRES                  TO RM-GENRES.
007960     MOVE WS-CB-RELEASE-YEAR            TO RM-RELEASE-YEAR.
007970     MOVE WS-CB-RUNTIME                 TO RM-RUNTIME-MINUTES.
007980     MOVE WS-CB-RATING                  TO RM-RATING.
007990     MOVE WS-CB-VOTE-COUNT               TO RM-VOTE-COUNT.
008000     MOVE WS-CB-POPULARITY              TO RM-POPULARITY.
008010     MOVE WS-CB-OVERVIEW                TO RM-OVERVIEW.
008020     PERFORM 4150-STAMP-EXTRACTION-DATE.
008030*---------------------------------------------------------------*
008040 4150-STAMP-EXTRACTION-DATE.
008050*---------------------------------------------------------------*
008060     MOVE SPACE                        TO RM-EXTRACTION-DATE.
008070     ACCEPT WS-ACCEPT-DATE FROM DATE.
008080     ACCEPT WS-ACCEPT-TIME FROM TIME.
008090     IF  WS-AD-YY < 50
008100         COMPUTE WS-AD-CENTURY-YEAR = 2000 + WS-AD-YY
008110     ELSE
008120         COMPUTE WS-AD-CENTURY-YEAR = 1900 + WS-AD-YY
008130     END-IF.
008140     MOVE WS-AD-CENTURY-YEAR            TO WS-CDT-YYYY.
008150     MOVE WS-AD-MM                      TO WS-CDT-MM.
008160     MOVE WS-AD-DD                      TO WS-CDT-DD.
008170     MOVE WS-AT-HH                      TO WS-CDT-HH.
008180     MOVE WS-AT-MIN                     TO WS-CDT-MIN.
008190     MOVE WS-AT-SS                      TO WS-CDT-SS.
008200     STRING WS-CDT-YYYY DELIMITED BY SIZE
008210            '-'          DELIMITED BY SIZE
008220            WS-CDT-MM    DELIMITED BY SIZE
008230            '-'          DELIMITED BY SIZE
008240            WS-CDT-DD    DELIMITED BY SIZE
008250            ' '          DELIMITED BY SIZE
008260            WS-CDT-HH    DELIMITED BY SIZE
008270            ':'          DELIMITED BY SIZE
008280            WS-CDT-MIN   DELIMITED BY SIZE
008290            ':'          DELIMITED BY SIZE
008300            WS-CDT-SS    DELIMITED BY SIZE
008310         INTO RM-EXTRACTION-DATE.
008320*---------------------------------------------------------------*
008330 4200-WRITE-RAW-RECORD.
008340*---------------------------------------------------------------*
008350     WRITE RAW-MOVIE-RECORD.
008360     IF  NOT RAW-MOVIES-FILE-OK
008370         DISPLAY 'MOVSTD: *** WRITE ERROR, STATUS ',
008380             RAW-MOVIES-STATUS, ' ***'
008390     END-IF.
