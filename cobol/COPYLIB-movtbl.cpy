000010*---------------------------------------------------------------*
000020* WORKING TABLES SHARED ACROSS THE MOVIE ANALYTICS SUITE.
000030* GENRE-WORK-TABLE HOLDS THE DISTINCT GENRE NAMES SEEN WHILE
000040* A PASS IS BUILDING UP A SET (LOAD'S GENRES PASS, ANALYZE'S
000050* GENRE-OCCURRENCE TALLY).  MOVQRY-LINKAGE-AREA IS THE CALL
000060* INTERFACE BETWEEN MOVLOD AND ITS MOVQRY LOOKUP SUBPROGRAM,
000070* BUILT ON THE SAME OCCURS-DEPENDING-ON SHAPE AS THE OLD
000080* UNEMREAD/UNEMQUE CLAIM TABLE.
000090*---------------------------------------------------------------*
000100 01  GENRE-TABLE-SIZE                    PIC S9(03) USAGE COMP.
000110 01  GENRE-TABLE-INDEX                   PIC S9(03) USAGE COMP.
000120 01  GENRE-WORK-TABLE.
000130     05  GENRE-WORK-ENTRY OCCURS 1 TO 100 TIMES
000140             DEPENDING ON GENRE-TABLE-SIZE.
000150         10  GW-GENRE-NAME                PIC X(20).
000160         10  GW-OCCURRENCE-COUNT          PIC 9(05) USAGE COMP.
000170*---------------------------------------------------------------*
000180 01  MOVQRY-RECORD-FOUND-SW              PIC X(01).
000190     88  MOVQRY-RECORD-FOUND                     VALUE 'Y'.
000200     88  MOVQRY-RECORD-NOT-FOUND                 VALUE 'N'.
000210 01  MOVQRY-REQUESTED-MOVIE-ID           PIC X(10).
000220*---------------------------------------------------------------*
000230* MOVQRY-ACTION-CODE LETS LOAD'S MOVIES PASS REUSE THIS SAME
000240* LOOKUP SUBPROGRAM TO DO THE WRITE/REWRITE TOO, SO ONLY ONE
000250* CALL PER MOVIE OPENS AND CLOSES THE MASTER FILE (SEE THE
000260* MOVQRY MAINTENANCE LOG).  MOVQRY-MOVIE-RECORD-AREA CARRIES
000270* A FULL PROCESSED-MOVIE-RECORD IMAGE IN EITHER DIRECTION.
000280*---------------------------------------------------------------*
000290 01  MOVQRY-ACTION-CODE                  PIC X(01).
000300     88  MOVQRY-ACTION-IS-LOOKUP                 VALUE 'L'.
000310     88  MOVQRY-ACTION-IS-POST                   VALUE 'P'.
000320 01  MOVQRY-MOVIE-RECORD-AREA            PIC X(294).
