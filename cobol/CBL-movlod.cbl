000010*===============================================================*
000020* PROGRAM NAME:    MOVLOD
000030* ORIGINAL AUTHOR: R HENDRICKS
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 05/11/92 R HENDRICKS     WRITTEN -- FIVE-PASS LOAD OF THE
000090*                          PROCESSED MOVIE FILE INTO THE GENRE,
000100*                          MOVIE-MASTER, CROSS-REFERENCE AND
000110*                          RATINGS-SUMMARY STORES, REQ FL-053.
000120* 09/21/98 M PETRAKIS      Y2K REMEDIATION -- LOAD-DATE STAMP
000130*                          REBUILT ON ACCEPT FROM DATE/TIME WITH
000140*                          CENTURY WINDOWING, REPLACING THE OLD
000150*                          TWO-DIGIT-YEAR STAMP, REQ Y2K-014.
000160* 02/06/03 D QUINTERO      CROSS-REFERENCE PASS NOW SKIPS A
000170*                          (MOVIE-ID, GENRE-ID) PAIR ALREADY
000180*                          WRITTEN FOR THE SAME MOVIE INSTEAD OF
000190*                          WRITING IT TWICE, REQ FL-122.
000200* 11/14/07 D QUINTERO      AGGREGATION PASS REWRITTEN TO FULLY
000210*                          REPLACE THE RATINGS-SUMMARY STORE EACH
000220*                          RUN RATHER THAN UPDATING IT IN PLACE --
000230*                          A DROPPED CATEGORY WAS LEFT WITH STALE
000240*                          TOTALS FROM A PRIOR RUN, REQ FL-146.
000250* 06/30/11 D QUINTERO      MOVIES PASS NOW CALLS MOVQRY WITH
000260*                          ACTION-CODE 'P' SO ONE CALL DOES THE
000270*                          RE-POST LOOKUP AND THE WRITE/REWRITE
000280*                          TOGETHER -- LOAD WAS OPENING THE MASTER
000290*                          FILE ITSELF IN ADDITION TO MOVQRY'S OWN
000300*                          OPEN, REQ FL-168.
000310*===============================================================*
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID. MOVLOD.
000340 AUTHOR. R HENDRICKS.
000350 INSTALLATION. COBOL DEVELOPMENT CENTER.
000360 DATE-WRITTEN. 05/11/92.
000370 DATE-COMPILED.
000380 SECURITY. NON-CONFIDENTIAL.
000390*===============================================================*
000400 ENVIRONMENT DIVISION.
000410*---------------------------------------------------------------*
000420 CONFIGURATION SECTION.
000430*---------------------------------------------------------------*
000440 SOURCE-COMPUTER. IBM-3081.
000450 OBJECT-COMPUTER. IBM-3081.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480*---------------------------------------------------------------*
000490 INPUT-OUTPUT SECTION.
000500*---------------------------------------------------------------*
000510 FILE-CONTROL.
000520     SELECT PROCESSED-MOVIES-FILE ASSIGN TO MOVPROC
000530         ORGANIZATION IS SEQUENTIAL
000540         FILE STATUS  IS PROCESSED-MOVIES-STATUS.
000550     SELECT GENRES-FILE ASSIGN TO MOVGENR
000560         ORGANIZATION IS SEQUENTIAL
000570         FILE STATUS  IS GENRES-FILE-STATUS.
000580     SELECT MOVIE-GENRES-FILE ASSIGN TO MOVXREF
000590         ORGANIZATION IS SEQUENTIAL
000600         FILE STATUS  IS MOVIE-GENRES-STATUS.
000610     SELECT RATINGS-SUMMARY-FILE ASSIGN TO MOVRSUM
000620         ORGANIZATION IS SEQUENTIAL
000630         FILE STATUS  IS RATINGS-SUMMARY-STATUS.
000640     SELECT GENRE-SORT-FILE ASSIGN TO GENSRT.
000650*===============================================================*
000660 DATA DIVISION.
000670*---------------------------------------------------------------*
000680 FILE SECTION.
000690*---------------------------------------------------------------*
000700 FD  PROCESSED-MOVIES-FILE
000710         DATA RECORD IS PROCESSED-MOVIE-RECORD.
000720     COPY MOVPROC.
000730*---------------------------------------------------------------*
000740* GENRES-FILE AND MOVIE-GENRES-FILE ARE HELD TO THE EXACT
000750* RECORD LENGTHS CALLED OUT FOR THESE TWO STORES -- NO FILLER
000760* PAD IS CARRIED ON THE PHYSICAL RECORD ITSELF (SEE THE FILLER-
000770* PADDED GENRE-RECORD/MOVIE-GENRE-RECORD IN MOVGENR, WHICH ARE
000780* THE WORKING-STORAGE SHAPE OF THESE SAME TWO FIELDS).
000790*---------------------------------------------------------------*
000800 FD  GENRES-FILE
000810         DATA RECORD IS GENRES-FILE-RECORD.
000820 01  GENRES-FILE-RECORD.
000830     05  GFR-GENRE-ID                PIC 9(03).
000840     05  GFR-GENRE-NAME              PIC X(20).
000850 FD  MOVIE-GENRES-FILE
000860         DATA RECORD IS MOVIE-GENRES-FILE-RECORD.
000870 01  MOVIE-GENRES-FILE-RECORD.
000880     05  MGR-MOVIE-ID                PIC X(10).
000890     05  MGR-GENRE-ID                PIC 9(03).
000900 FD  RATINGS-SUMMARY-FILE
000910         DATA RECORD IS RATINGS-SUMMARY-RECORD.
000920     COPY MOVRSUM.
000930 SD  GENRE-SORT-FILE.
000940 01  GENRE-SORT-RECORD.
000950     05  GS-GENRE-NAME                PIC X(20).
000960     05  FILLER                       PIC X(03).
000970*---------------------------------------------------------------*
000980 WORKING-STORAGE SECTION.
000990*---------------------------------------------------------------*
001000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001010     05  PROCESSED-MOVIES-STATUS      PIC X(02) VALUE SPACE.
001020         88  PROCESSED-MOVIES-FILE-OK         VALUE '00'.
001030         88  PROCESSED-MOVIES-EOF             VALUE '10'.
001040     05  GENRES-FILE-STATUS            PIC X(02) VALUE SPACE.
001050         88  GENRES-FILE-OK                    VALUE '00'.
001060     05  MOVIE-GENRES-STATUS           PIC X(02) VALUE SPACE.
001070         88  MOVIE-GENRES-FILE-OK              VALUE '00'.
001080     05  RATINGS-SUMMARY-STATUS        PIC X(02) VALUE SPACE.
001090         88  RATINGS-SUMMARY-FILE-OK           VALUE '00'.
001100     05  GENRE-SORT-STATUS             PIC X(02) VALUE SPACE.
001110     05  PROCESSED-MOVIES-EOF-SW       PIC X(01) VALUE 'N'.
001120         88  NO-MORE-MOVIES                    VALUE 'Y'.
001130     05  GENRE-SORT-EOF-SW             PIC X(01) VALUE 'N'.
001140         88  NO-MORE-SORTED-GENRES             VALUE 'Y'.
001150     05  FILLER                        PIC X(04).
001160 01  WS-STATUS-NUMERIC-VIEW REDEFINES
001170         WS-SWITCHES-SUBSCRIPTS-MISC.
001180     05  WS-PROCESSED-MOVIES-NUMERIC    PIC 9(02).
001190     05  FILLER                         PIC X(14).
001200 01  WS-LAST-FILE-STATUS                PIC X(02) VALUE SPACE.
001210*---------------------------------------------------------------*
001220 01  ERROR-DISPLAY-LINE.
001230     05  FILLER   PIC X(23) VALUE ' *** ERROR DURING FILE '.
001240     05  DL-ERROR-REASON                PIC X(09) VALUE SPACE.
001250     05  FILLER   PIC X(16) VALUE ' FILE STATUS IS '.
001260     05  DL-FILE-STATUS                 PIC X(02).
001270     05  FILLER   PIC X(05) VALUE ' *** '.
001280*---------------------------------------------------------------*
001290* RUN COUNTERS -- THE SIX-CELL SET 6000-VERIFICATION-PASS PRINTS.
001300*---------------------------------------------------------------*
001310 01  WS-RUN-COUNTERS.
001320     05  WS-DISTINCT-GENRE-COUNT        PIC S9(05) USAGE COMP
001330                                         VALUE ZERO.
001340     05  WS-TOTAL-MOVIES-COUNT          PIC S9(07) USAGE COMP
001350                                         VALUE ZERO.
001360     05  WS-NEW-POST-COUNT              PIC S9(07) USAGE COMP
001370                                         VALUE ZERO.
001380     05  WS-REPOST-COUNT                PIC S9(07) USAGE COMP
001390                                         VALUE ZERO.
001400     05  WS-XREF-WRITTEN-COUNT          PIC S9(07) USAGE COMP
001410                                         VALUE ZERO.
001420     05  WS-XREF-DUPLICATE-COUNT        PIC S9(07) USAGE COMP
001430                                         VALUE ZERO.
001440     05  FILLER                         PIC X(04).
001450*---------------------------------------------------------------*
001460* GENRE-NAME WORK TABLE (GENRE-TABLE-SIZE/INDEX) AND THE MOVQRY
001470* CALL INTERFACE FIELDS COME FROM THE SHARED COPYBOOK.
001480*---------------------------------------------------------------*
001490 COPY MOVTBL.
001500*---------------------------------------------------------------*
001510 01  WS-GENRE-SPLIT-MISC.
001520     05  WS-GENRE-POINTER               PIC S9(03) USAGE COMP.
001530     05  WS-GENRE-TOKEN-IX              PIC S9(03) USAGE COMP.
001540     05  WS-GENRE-SEARCH-IX             PIC S9(03) USAGE COMP.
001550     05  WS-GENRE-FOUND-SW              PIC X(01) VALUE 'N'.
001560         88  WS-GENRE-ALREADY-KNOWN            VALUE 'Y'.
001570     05  WS-XREF-SEEN-IX                PIC S9(03) USAGE COMP.
001580     05  WS-XREF-SEEN-SW                PIC X(01) VALUE 'N'.
001590         88  WS-XREF-ALREADY-SEEN              VALUE 'Y'.
001600     05  WS-FOUND-GENRE-ID              PIC 9(03) USAGE COMP.
001610     05  FILLER                         PIC X(04).
001620 01  WS-ONE-GENRE-TOKEN                 PIC X(20).
001630*---------------------------------------------------------------*
001640* GENRE-ID ASSIGNMENT AND THE NAME-TO-ID LOOKUP TABLE THE CROSS-
001650* REFERENCE PASS SEARCHES.  BUILT WHILE THE SORTED NAMES COME
001660* BACK OFF THE SORT IN 2200-WRITE-GENRE-RECORDS.
001670*---------------------------------------------------------------*
001680 01  WS-NEXT-GENRE-ID                   PIC 9(03) USAGE COMP
001690                                         VALUE ZERO.
001700 01  WS-GENRE-LOOKUP-TABLE.
001710     05  WS-GENRE-LOOKUP-ENTRY OCCURS 100 TIMES.
001720         10  GL-GENRE-NAME               PIC X(20).
001730         10  GL-GENRE-ID                 PIC 9(03) USAGE COMP.
001740     05  FILLER                         PIC X(04).
001750*---------------------------------------------------------------*
001760* MOVIE-ID/GENRE-ID PAIRS ALREADY WRITTEN FOR THE MOVIE CURRENTLY
001770* BEING CROSS-REFERENCED -- RESET AT THE TOP OF EACH MOVIE.
001780*---------------------------------------------------------------*
001790 01  WS-XREF-SEEN-TABLE.
001800     05  WS-XREF-SEEN-ID OCCURS 20 TIMES PIC 9(03) USAGE COMP.
001810     05  FILLER                         PIC X(04).
001820*---------------------------------------------------------------*
001830* RATING-CATEGORY ACCUMULATORS -- FOUR FIXED CATEGORIES, NAME
001840* LIST LOADED BY VALUE AND SEEN THROUGH THE TYPED REDEFINES,
001850* TOTALS TABLE IN PARALLEL SUBSCRIPT ORDER.
001860*---------------------------------------------------------------*
001870 01  WS-CATEGORY-NAME-LIST.
001880     05  FILLER   PIC X(09) VALUE 'Excellent'.
001890     05  FILLER   PIC X(09) VALUE 'Good'.
001900     05  FILLER   PIC X(09) VALUE 'Average'.
001910     05  FILLER   PIC X(09) VALUE 'Poor'.
001920 01  WS-CATEGORY-NAME-TABLE REDEFINES WS-CATEGORY-NAME-LIST.
001930     05  WS-CATEGORY-NAME OCCURS 4 TIMES PIC X(09).
001940 01  WS-CATEGORY-TOTALS-TABLE.
001950     05  WS-CATEGORY-TOTALS OCCURS 4 TIMES.
001960         10  CT-MOVIE-COUNT              PIC S9(05) USAGE COMP
001970                                          VALUE ZERO.
001980         10  CT-RATING-SUM               PIC S9(07)V9(04) USAGE COMP
001990                                          VALUE ZERO.
002000         10  CT-POPULARITY-SUM           PIC S9(09)V99 USAGE COMP
002010                                          VALUE ZERO.
002020         10  CT-VOTE-SUM                 PIC S9(11) USAGE COMP
002030                                          VALUE ZERO.
002040     05  FILLER                          PIC X(04).
002050 01  WS-CATEGORY-WORK.
002060     05  WS-CAT-IX                      PIC S9(02) USAGE COMP.
002070     05  WS-CAT-AVG-RATING               PIC 9V99 USAGE COMP.
002080     05  WS-CAT-AVG-POPULARITY           PIC 9(03)V99 USAGE COMP.
002090     05  FILLER                         PIC X(04).
002100*---------------------------------------------------------------*
002110* LOAD-DATE STAMP -- ACCEPT FROM DATE/TIME WITH Y2K WINDOWING,
002120* SAME SHAPE AS EXTRACT'S EXTRACTION-DATE STAMP.
002130*---------------------------------------------------------------*
002140 01  WS-ACCEPT-DATE                     PIC 9(06).
002150 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
002160     05  WS-AD-YY                        PIC 9(02).
002170     05  WS-AD-MM                        PIC 9(02).
002180     05  WS-AD-DD                        PIC 9(02).
002190 01  WS-ACCEPT-TIME                     PIC 9(08).
002200 01  WS-ACCEPT-TIME-R REDEFINES WS-ACCEPT-TIME.
002210     05  WS-AT-HH                         PIC 9(02).
002220     05  WS-AT-MIN                        PIC 9(02).
002230     05  WS-AT-SS                         PIC 9(02).
002240     05  WS-AT-HUNDREDTHS                 PIC 9(02).
002250 01  WS-AD-CENTURY-YEAR                 PIC 9(04).
002260 01  WS-CURRENT-DATE-TIME.
002270     05  WS-CDT-YYYY                     PIC 9(04).
002280     05  WS-CDT-MM                       PIC 9(02).
002290     05  WS-CDT-DD                       PIC 9(02).
002300     05  WS-CDT-HH                       PIC 9(02).
002310     05  WS-CDT-MIN                      PIC 9(02).
002320     05  WS-CDT-SS                       PIC 9(02).
002330     05  FILLER                          PIC X(07).
002340*===============================================================*
002350 PROCEDURE DIVISION.
002360*---------------------------------------------------------------*
002370 0000-MAIN-PARAGRAPH.
002380*---------------------------------------------------------------*
002390     PERFORM 2000-GENRES-PASS.
002400     PERFORM 3000-MOVIES-PASS.
002410     PERFORM 4000-CROSS-REFERENCE-PASS.
002420     PERFORM 5000-AGGREGATION-PASS.
002430     PERFORM 6000-VERIFICATION-PASS.
002440     GOBACK.
002450*---------------------------------------------------------------*
002460 2000-GENRES-PASS.
002470*---------------------------------------------------------------*
002480     OPEN INPUT PROCESSED-MOVIES-FILE.
002490     IF  NOT PROCESSED-MOVIES-FILE-OK
002500         MOVE PROCESSED-MOVIES-STATUS     TO WS-LAST-FILE-STATUS
002510         MOVE 'OPEN-PROC'                 TO DL-ERROR-REASON
002520         PERFORM 9900-DISPLAY-FILE-ERROR
002530     END-IF.
002540     MOVE ZERO                            TO GENRE-TABLE-SIZE.
002550     MOVE 'N'                             TO PROCESSED-MOVIES-EOF-SW.
002560     PERFORM 2005-READ-ONE-MOVIE.
002570     PERFORM 2010-COLLECT-ONE-MOVIES-GENRES
002580         UNTIL NO-MORE-MOVIES.
002590     CLOSE PROCESSED-MOVIES-FILE.
002600     OPEN OUTPUT GENRES-FILE.
002610     SORT GENRE-SORT-FILE
002620         ON ASCENDING KEY GS-GENRE-NAME
002630         INPUT PROCEDURE IS 2100-RELEASE-GENRE-NAMES
002640         OUTPUT PROCEDURE IS 2200-WRITE-GENRE-RECORDS.
002650     CLOSE GENRES-FILE.
002660*---------------------------------------------------------------*
002670 2005-READ-ONE-MOVIE.
002680*---------------------------------------------------------------*
002690     READ PROCESSED-MOVIES-FILE
002700         AT END
002710             MOVE 'Y'                     TO PROCESSED-MOVIES-EOF-SW
002720     END-READ.
002730*---------------------------------------------------------------*
002740 2010-COLLECT-ONE-MOVIES-GENRES.
002750*---------------------------------------------------------------*
002760     MOVE 1                               TO WS-GENRE-POINTER.
002770     PERFORM 2015-PROCESS-ONE-GENRE-TOKEN
002780         VARYING WS-GENRE-TOKEN-IX FROM 1 BY 1
002790         UNTIL WS-GENRE-TOKEN-IX > PM-GENRE-COUNT.
002800     PERFORM 2005-READ-ONE-MOVIE.
002810*---------------------------------------------------------------*
002820 2015-PROCESS-ONE-GENRE-TOKEN.
002830*---------------------------------------------------------------*
002840     PERFORM 9100-NEXT-GENRE-TOKEN.
002850     PERFORM 2020-ADD-GENRE-IF-NEW.
002860*---------------------------------------------------------------*
002870 2020-ADD-GENRE-IF-NEW.
002880*---------------------------------------------------------------*
002890     MOVE 'N'                             TO WS-GENRE-FOUND-SW.
002900     PERFORM 2025-CHECK-ONE-GENRE-SLOT
002910         VARYING WS-GENRE-SEARCH-IX FROM 1 BY 1
002920         UNTIL WS-GENRE-SEARCH-IX > GENRE-TABLE-SIZE.
002930     IF  NOT WS-GENRE-ALREADY-KNOWN
002940         ADD 1                            TO GENRE-TABLE-SIZE
002950         MOVE WS-ONE-GENRE-TOKEN          TO
002960             GW-GENRE-NAME(GENRE-TABLE-SIZE)
002970         MOVE 1                           TO
002980             GW-OCCURRENCE-COUNT(GENRE-TABLE-SIZE)
002990     END-IF.
003000*---------------------------------------------------------------*
003010 2025-CHECK-ONE-GENRE-SLOT.
003020*---------------------------------------------------------------*
003030     IF  GW-GENRE-NAME(WS-GENRE-SEARCH-IX) = WS-ONE-GENRE-TOKEN
003040         ADD 1 TO GW-OCCURRENCE-COUNT(WS-GENRE-SEARCH-IX)
003050         MOVE 'Y'                         TO WS-GENRE-FOUND-SW
003060     END-IF.
003070*---------------------------------------------------------------*
003080 2100-RELEASE-GENRE-NAMES SECTION.
003090*---------------------------------------------------------------*
003100     PERFORM 2110-RELEASE-ONE-GENRE-NAME
003110         VARYING GENRE-TABLE-INDEX FROM 1 BY 1
003120         UNTIL GENRE-TABLE-INDEX > GENRE-TABLE-SIZE.
003130 2100-DUMMY SECTION.
003140*---------------------------------------------------------------*
003150 2110-RELEASE-ONE-GENRE-NAME.
003160*---------------------------------------------------------------*
003170     MOVE SPACE                            TO GENRE-SORT-RECORD.
003180     MOVE GW-GENRE-NAME(GENRE-TABLE-INDEX) TO GS-GENRE-NAME.
003190     RELEASE GENRE-SORT-RECORD.
003200*---------------------------------------------------------------*
003210 2200-WRITE-GENRE-RECORDS SECTION.
003220*---------------------------------------------------------------*
003230     MOVE ZERO                            TO WS-NEXT-GENRE-ID.
003240     MOVE 'N'                             TO GENRE-SORT-EOF-SW.
003250     PERFORM 2210-RETURN-ONE-SORTED-GENRE.
003260     PERFORM 2220-WRITE-ONE-GENRE-RECORD
003270         UNTIL NO-MORE-SORTED-GENRES.
003280 2200-DUMMY SECTION.
003290*---------------------------------------------------------------*
003300 2210-RETURN-ONE-SORTED-GENRE.
003310*---------------------------------------------------------------*
003320     RETURN GENRE-SORT-FILE
003330         AT END
003340             MOVE 'Y'                     TO GENRE-SORT-EOF-SW.
003350*---------------------------------------------------------------*
003360 2220-WRITE-ONE-GENRE-RECORD.
003370*---------------------------------------------------------------*
003380     ADD 1                                TO WS-NEXT-GENRE-ID.
003390     MOVE WS-NEXT-GENRE-ID                TO GFR-GENRE-ID.
003400     MOVE GS-GENRE-NAME                   TO GFR-GENRE-NAME.
003410     WRITE GENRES-FILE-RECORD.
003420     IF  NOT GENRES-FILE-OK
003430         MOVE GENRES-FILE-STATUS          TO WS-LAST-FILE-STATUS
003440         MOVE 'WRIT-GNR'                  TO DL-ERROR-REASON
003450         PERFORM 9900-DISPLAY-FILE-ERROR
003460     END-IF.
003470     MOVE GS-GENRE-NAME                   TO
003480         GL-GENRE-NAME(WS-NEXT-GENRE-ID).
003490     MOVE WS-NEXT-GENRE-ID                TO
003500         GL-GENRE-ID(WS-NEXT-GENRE-ID).
003510     MOVE WS-NEXT-GENRE-ID                TO WS-DISTINCT-GENRE-COUNT.
003520     PERFORM 2210-RETURN-ONE-SORTED-GENRE.
003530*---------------------------------------------------------------*
003540 3000-MOVIES-PASS.
003550*---------------------------------------------------------------*
003560     OPEN INPUT PROCESSED-MOVIES-FILE.
003570     IF  NOT PROCESSED-MOVIES-FILE-OK
003580         MOVE PROCESSED-MOVIES-STATUS     TO WS-LAST-FILE-STATUS
003590         MOVE 'OPEN-PROC'                 TO DL-ERROR-REASON
003600         PERFORM 9900-DISPLAY-FILE-ERROR
003610     END-IF.
003620     MOVE 'N'                             TO PROCESSED-MOVIES-EOF-SW.
003630     PERFORM 2005-READ-ONE-MOVIE.
003640     PERFORM 3010-POST-ONE-MOVIE
003650         UNTIL NO-MORE-MOVIES.
003660     CLOSE PROCESSED-MOVIES-FILE.
003670*---------------------------------------------------------------*
003680 3010-POST-ONE-MOVIE.
003690*---------------------------------------------------------------*
003700     PERFORM 3020-STAMP-LOAD-DATE.
003710     MOVE PROCESSED-MOVIE-RECORD           TO MOVQRY-MOVIE-RECORD-AREA.
003720     MOVE PM-MOVIE-ID                      TO
003730         MOVQRY-REQUESTED-MOVIE-ID.
003740     SET MOVQRY-ACTION-IS-POST             TO TRUE.
003750     CALL 'MOVQRY' USING MOVQRY-REQUESTED-MOVIE-ID,
003760         MOVQRY-RECORD-FOUND-SW, MOVQRY-MOVIE-RECORD-AREA,
003770         MOVQRY-ACTION-CODE
003780     END-CALL.
003790     PERFORM 3050-REPOST-CHECK.
003800     ADD 1                                 TO WS-TOTAL-MOVIES-COUNT.
003810     PERFORM 2005-READ-ONE-MOVIE.
003820*---------------------------------------------------------------*
003830 3020-STAMP-LOAD-DATE.
003840*---------------------------------------------------------------*
003850     ACCEPT WS-ACCEPT-DATE                 FROM DATE.
003860     ACCEPT WS-ACCEPT-TIME                 FROM TIME.
003870     IF  WS-AD-YY < 50
003880         COMPUTE WS-AD-CENTURY-YEAR = 2000 + WS-AD-YY
003890     ELSE
003900         COMPUTE WS-AD-CENTURY-YEAR = 1900 + WS-AD-YY
003910     END-IF.
003920     MOVE WS-AD-CENTURY-YEAR               TO WS-CDT-YYYY.
003930     MOVE WS-AD-MM                         TO WS-CDT-MM.
003940     MOVE WS-AD-DD                         TO WS-CDT-DD.
003950     MOVE WS-AT-HH                         TO WS-CDT-HH.
003960     MOVE WS-AT-MIN                        TO WS-CDT-MIN.
003970     MOVE WS-AT-SS                         TO WS-CDT-SS.
003980     STRING WS-CDT-YYYY DELIMITED BY SIZE
003990         '-' DELIMITED BY SIZE
004000         WS-CDT-MM DELIMITED BY SIZE
004010         '-' DELIMITED BY SIZE
004020         WS-CDT-DD DELIMITED BY SIZE
004030         ' ' DELIMITED BY SIZE
004040         WS-CDT-HH DELIMITED BY SIZE
004050         ':' DELIMITED BY SIZE
004060         WS-CDT-MIN DELIMITED BY SIZE
004070         ':' DELIMITED BY SIZE
004080         WS-CDT-SS DELIMITED BY SIZE
004090         INTO PM-LOAD-DATE.
004100*---------------------------------------------------------------*
004110 3050-REPOST-CHECK.
004120*---------------------------------------------------------------*
004130     IF  MOVQRY-RECORD-FOUND
004140         ADD 1                            TO WS-REPOST-COUNT
004150     ELSE
004160         ADD 1                            TO WS-NEW-POST-COUNT
004170     END-IF.
004180*---------------------------------------------------------------*
004190 4000-CROSS-REFERENCE-PASS.
004200*---------------------------------------------------------------*
004210     OPEN INPUT PROCESSED-MOVIES-FILE.
004220     IF  NOT PROCESSED-MOVIES-FILE-OK
004230         MOVE PROCESSED-MOVIES-STATUS      TO WS-LAST-FILE-STATUS
004240         MOVE 'OPEN-PROC'                  TO DL-ERROR-REASON
004250         PERFORM 9900-DISPLAY-FILE-ERROR
004260     END-IF.
004270     OPEN OUTPUT MOVIE-GENRES-FILE.
004280     MOVE 'N'                              TO PROCESSED-MOVIES-EOF-SW.
004290     PERFORM 2005-READ-ONE-MOVIE.
004300     PERFORM 4010-CROSS-REFERENCE-ONE-MOVIE
004310         UNTIL NO-MORE-MOVIES.
004320     CLOSE PROCESSED-MOVIES-FILE.
004330     CLOSE MOVIE-GENRES-FILE.
004340*---------------------------------------------------------------*
004350 4010-CROSS-REFERENCE-ONE-MOVIE.
004360*---------------------------------------------------------------*
004370     MOVE ZERO                             TO WS-XREF-SEEN-IX.
004380     MOVE 1                                TO WS-GENRE-POINTER.
004390     PERFORM 4015-CROSS-REFERENCE-ONE-TOKEN
004400         VARYING WS-GENRE-TOKEN-IX FROM 1 BY 1
004410         UNTIL WS-GENRE-TOKEN-IX > PM-GENRE-COUNT.
004420     PERFORM 2005-READ-ONE-MOVIE.
004430*---------------------------------------------------------------*
004440 4015-CROSS-REFERENCE-ONE-TOKEN.
004450*---------------------------------------------------------------*
004460     PERFORM 9100-NEXT-GENRE-TOKEN.
004470     PERFORM 4020-LOOKUP-GENRE-ID.
004480     PERFORM 4030-WRITE-XREF-IF-NEW.
004490*---------------------------------------------------------------*
004500 4020-LOOKUP-GENRE-ID.
004510*---------------------------------------------------------------*
004520     MOVE ZERO                             TO WS-FOUND-GENRE-ID.
004530     PERFORM 4025-CHECK-ONE-GENRE-LOOKUP-SLOT
004540         VARYING WS-GENRE-SEARCH-IX FROM 1 BY 1
004550         UNTIL WS-GENRE-SEARCH-IX > WS-DISTINCT-GENRE-COUNT.
004560*---------------------------------------------------------------*
004570 4025-CHECK-ONE-GENRE-LOOKUP-SLOT.
004580*---------------------------------------------------------------*
004590     IF  GL-GENRE-NAME(WS-GENRE-SEARCH-IX) = WS-ONE-GENRE-TOKEN
004600         MOVE GL-GENRE-ID(WS-GENRE-SEARCH-IX) TO
004610             WS-FOUND-GENRE-ID
004620     END-IF.
004630*---------------------------------------------------------------*
004640 4030-WRITE-XREF-IF-NEW.
004650*---------------------------------------------------------------*
004660     MOVE 'N'                              TO WS-XREF-SEEN-SW.
004670     PERFORM 4035-CHECK-ONE-XREF-SEEN-SLOT
004680         VARYING WS-GENRE-SEARCH-IX FROM 1 BY 1
004690         UNTIL WS-GENRE-SEARCH-IX > WS-XREF-SEEN-IX.
004700     IF  WS-XREF-ALREADY-SEEN
004710         ADD 1                             TO WS-XREF-DUPLICATE-COUNT
004720     ELSE
004730         ADD 1                             TO WS-XREF-SEEN-IX
004740         MOVE WS-FOUND-GENRE-ID            TO
004750             WS-XREF-SEEN-ID(WS-XREF-SEEN-IX)
004760         MOVE PM-MOVIE-ID                  TO MGR-MOVIE-ID
004770         MOVE WS-FOUND-GENRE-ID            TO MGR-GENRE-ID
004780         WRITE MOVIE-GENRES-FILE-RECORD
004790         IF  NOT MOVIE-GENRES-FILE-OK
004800             MOVE MOVIE-GENRES-STATUS      TO WS-LAST-FILE-STATUS
004810             MOVE 'WRIT-XRF'               TO DL-ERROR-REASON
004820             PERFORM 9900-DISPLAY-FILE-ERROR
004830         END-IF
004840         ADD 1                             TO WS-XREF-WRITTEN-COUNT
004850     END-IF.
004860*---------------------------------------------------------------*
004870 4035-CHECK-ONE-XREF-SEEN-SLOT.
004880*---------------------------------------------------------------*
004890     IF  WS-XREF-SEEN-ID(WS-GENRE-SEARCH-IX) = WS-FOUND-GENRE-ID
004900         MOVE 'Y'                          TO WS-XREF-SEEN-SW
004910     END-IF.
004920*---------------------------------------------------------------*
004930 5000-AGGREGATION-PASS.
004940*---------------------------------------------------------------*
004950     OPEN INPUT PROCESSED-MOVIES-FILE.
004960     IF  NOT PROCESSED-MOVIES-FILE-OK
004970         MOVE PROCESSED-MOVIES-STATUS      TO WS-LAST-FILE-STATUS
004980         MOVE 'OPEN-PROC'                  TO DL-ERROR-REASON
004990         PERFORM 9900-DISPLAY-FILE-ERROR
005000     END-IF.
005010     MOVE 'N'                              TO PROCESSED-MOVIES-EOF-SW.
005020     PERFORM 2005-READ-ONE-MOVIE.
005030     PERFORM 5010-ACCUMULATE-ONE-MOVIE
005040         UNTIL NO-MORE-MOVIES.
005050     CLOSE PROCESSED-MOVIES-FILE.
005060     PERFORM 5100-COMPUTE-GROUP-AVERAGES.
005070*---------------------------------------------------------------*
005080 5010-ACCUMULATE-ONE-MOVIE.
005090*---------------------------------------------------------------*
005100     PERFORM 5015-ACCUMULATE-ONE-CATEGORY
005110         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 4.
005120     PERFORM 2005-READ-ONE-MOVIE.
005130*---------------------------------------------------------------*
005140 5015-ACCUMULATE-ONE-CATEGORY.
005150*---------------------------------------------------------------*
005160     IF  WS-CATEGORY-NAME(WS-CAT-IX) = PM-RATING-CATEGORY
005170         ADD 1              TO CT-MOVIE-COUNT(WS-CAT-IX)
005180         ADD PM-RATING      TO CT-RATING-SUM(WS-CAT-IX)
005190         ADD PM-POPULARITY  TO CT-POPULARITY-SUM(WS-CAT-IX)
005200         ADD PM-VOTE-COUNT  TO CT-VOTE-SUM(WS-CAT-IX)
005210     END-IF.
005220*---------------------------------------------------------------*
005230 5100-COMPUTE-GROUP-AVERAGES.
005240*---------------------------------------------------------------*
005250     OPEN OUTPUT RATINGS-SUMMARY-FILE.
005260     PERFORM 5110-WRITE-ONE-GROUP-AVERAGE
005270         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 4.
005280     CLOSE RATINGS-SUMMARY-FILE.
005290*---------------------------------------------------------------*
005300 5110-WRITE-ONE-GROUP-AVERAGE.
005310*---------------------------------------------------------------*
005320     IF  CT-MOVIE-COUNT(WS-CAT-IX) = ZERO
005330         MOVE ZERO                     TO WS-CAT-AVG-RATING
005340         MOVE ZERO                     TO WS-CAT-AVG-POPULARITY
005350     ELSE
005360         COMPUTE WS-CAT-AVG-RATING ROUNDED =
005370             CT-RATING-SUM(WS-CAT-IX) / CT-MOVIE-COUNT(WS-CAT-IX)
005380         COMPUTE WS-CAT-AVG-POPULARITY ROUNDED =
005390             CT-POPULARITY-SUM(WS-CAT-IX) /
005400                 CT-MOVIE-COUNT(WS-CAT-IX)
005410     END-IF.
005420     MOVE WS-CATEGORY-NAME(WS-CAT-IX)  TO RS-RATING-CATEGORY.
005430     MOVE CT-MOVIE-COUNT(WS-CAT-IX)    TO RS-MOVIE-COUNT.
005440     MOVE WS-CAT-AVG-RATING            TO RS-AVG-RATING.
005450     MOVE WS-CAT-AVG-POPULARITY        TO RS-AVG-POPULARITY.
005460     MOVE CT-VOTE-SUM(WS-CAT-IX)       TO RS-TOTAL-VOTES.
005470     WRITE RATINGS-SUMMARY-RECORD.
005480     IF  NOT RATINGS-SUMMARY-FILE-OK
005490         MOVE RATINGS-SUMMARY-STATUS   TO WS-LAST-FILE-STATUS
005500         MOVE 'WRIT-RSM'               TO DL-ERROR-REASON
005510         PERFORM 9900-DISPLAY-FILE-ERROR
005520     END-IF.
005530*---------------------------------------------------------------*
005540 6000-VERIFICATION-PASS.
005550*---------------------------------------------------------------*
005560     DISPLAY ' MOVLOD VERIFICATION -- MOVIES POSTED : '
005570         WS-TOTAL-MOVIES-COUNT
005580         '  (NEW '  WS-NEW-POST-COUNT
005590         '  REPOST ' WS-REPOST-COUNT ')'.
005600     DISPLAY ' MOVLOD VERIFICATION -- GENRES WRITTEN : '
005610         WS-DISTINCT-GENRE-COUNT.
005620     DISPLAY ' MOVLOD VERIFICATION -- XREF WRITTEN   : '
005630         WS-XREF-WRITTEN-COUNT
005640         '  (DUPLICATES SKIPPED ' WS-XREF-DUPLICATE-COUNT ')'.
005650*---------------------------------------------------------------*
005660 9100-NEXT-GENRE-TOKEN.
005670*---------------------------------------------------------------*
005680     MOVE SPACE                            TO WS-ONE-GENRE-TOKEN.
005690     UNSTRING PM-GENRES DELIMITED BY '|'
005700         INTO WS-ONE-GENRE-TOKEN
005710         WITH POINTER WS-GENRE-POINTER
005720     END-UNSTRING.
005730*---------------------------------------------------------------*
005740 9900-DISPLAY-FILE-ERROR.
005750*---------------------------------------------------------------*
005760     MOVE WS-LAST-FILE-STATUS             TO DL-FILE-STATUS.
005770     DISPLAY ERROR-DISPLAY-LINE.
