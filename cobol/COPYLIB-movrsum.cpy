000010*---------------------------------------------------------------*
000020* RATINGS-SUMMARY-RECORD  --  PER-RATING-CATEGORY AGGREGATE,
000030* REWRITTEN IN FULL EACH RUN BY THE AGGREGATION PASS OF LOAD
000040* (MOVLOD, PARAGRAPH 5000-AGGREGATION-PASS).
000050*---------------------------------------------------------------*
000060 01  RATINGS-SUMMARY-RECORD.
000070     05  RS-RATING-CATEGORY              PIC X(09).
000080     05  RS-MOVIE-COUNT                  PIC 9(05).
000090     05  RS-AVG-RATING                   PIC 9V99.
000100     05  RS-AVG-POPULARITY               PIC 9(03)V99.
000110     05  RS-TOTAL-VOTES                  PIC 9(09).
000120     05  FILLER                          PIC X(07).
