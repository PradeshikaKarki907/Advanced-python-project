000010*===============================================================*
000020* PROGRAM NAME:    MOVPIPE
000030* ORIGINAL AUTHOR: D QUINTERO
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 12/14/94 D QUINTERO      WRITTEN -- CALLS MOVEXT, MOVXFM, MOVLOD
000090*                          AND MOVANL IN SEQUENCE SO THE FOUR-PHASE
000100*                          RUN CAN BE SUBMITTED AS ONE JOB STEP
000110*                          INSTEAD OF FOUR, REQ FL-170.
000120* 04/18/13 D QUINTERO      ADDED THE PIPELINE-LOG APPEND FILE --
000130*                          OPERATIONS WANTED A RUNNING RECORD OF
000140*                          PHASE START/END TIMES ACROSS SUBMISSIONS
000150*                          WITHOUT HAVING TO SCRAPE FOUR SEPARATE
000160*                          JOB LOGS, REQ FL-182.
000170* 11/02/15 S ABERNATHY     PHASE LOOP NOW CHECKS RETURN-CODE AFTER
000180*                          EACH CALL AND STOPS THE RUN ON A NON-ZERO
000190*                          RETURN -- A BAD MOVXFM RUN HAD PREVIOUSLY
000200*                          BEEN ALLOWED TO FEED A SHORT MASTER INTO
000210*                          MOVLOD WITHOUT ANY WARNING, REQ FL-201.
000220* 06/30/17 S ABERNATHY     ADDED THE DATA-SUMMARY SECTION OF THE
000230*                          PIPELINE-SUMMARY REPORT (FEATURE COUNT,
000240*                          DATA-COMPLETENESS PERCENTAGE) -- PULLED
000250*                          FROM ITS OWN READ OF THE PROCESSED MASTER
000260*                          SO IT DOES NOT DEPEND ON ANY ONE PHASE'S
000270*                          WORKING STORAGE, REQ FL-207.
000280*===============================================================*
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MOVPIPE.
000310 AUTHOR. D QUINTERO.
000320 INSTALLATION. COBOL DEVELOPMENT CENTER.
000330 DATE-WRITTEN. 12/14/94.
000340 DATE-COMPILED.
000350 SECURITY. NON-CONFIDENTIAL.
000360*===============================================================*
000370 ENVIRONMENT DIVISION.
000380*---------------------------------------------------------------*
000390 CONFIGURATION SECTION.
000400*---------------------------------------------------------------*
000410 SOURCE-COMPUTER. IBM-3081.
000420 OBJECT-COMPUTER. IBM-3081.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450*---------------------------------------------------------------*
000460 INPUT-OUTPUT SECTION.
000470*---------------------------------------------------------------*
000480 FILE-CONTROL.
000490     SELECT PROCESSED-MOVIES-FILE ASSIGN TO MOVPROC
000500         ORGANIZATION IS SEQUENTIAL
000510         FILE STATUS  IS PROCESSED-MOVIES-STATUS.
000520     SELECT PIPELINE-SUMMARY-FILE ASSIGN TO PIPESUM
000530         ORGANIZATION IS SEQUENTIAL
000540         FILE STATUS  IS PIPELINE-SUMMARY-STATUS.
000550     SELECT PIPELINE-LOG-FILE ASSIGN TO PIPELOG
000560         ORGANIZATION IS SEQUENTIAL
000570         FILE STATUS  IS PIPELINE-LOG-STATUS.
000580*===============================================================*
000590 DATA DIVISION.
000600*---------------------------------------------------------------*
000610 FILE SECTION.
000620*---------------------------------------------------------------*
000630 FD  PROCESSED-MOVIES-FILE
000640         DATA RECORD IS PROCESSED-MOVIE-RECORD.
000650     COPY MOVPROC.
000660 FD  PIPELINE-SUMMARY-FILE
000670         DATA RECORD IS PIPELINE-SUMMARY-RECORD.
000680 01  PIPELINE-SUMMARY-RECORD.
000690     05  PS-PRINT-LINE                   PIC X(80).
000700 FD  PIPELINE-LOG-FILE
000710         DATA RECORD IS PIPELINE-LOG-RECORD.
000720 01  PIPELINE-LOG-RECORD.
000730     05  PL-PRINT-LINE                   PIC X(80).
000740*---------------------------------------------------------------*
000750 WORKING-STORAGE SECTION.
000760*---------------------------------------------------------------*
000770 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000780     05  PROCESSED-MOVIES-STATUS       PIC X(02) VALUE SPACE.
000790         88  PROCESSED-MOVIES-FILE-OK          VALUE '00'.
000800     05  PIPELINE-SUMMARY-STATUS        PIC X(02) VALUE SPACE.
000810         88  PIPELINE-SUMMARY-FILE-OK          VALUE '00'.
000820     05  PIPELINE-LOG-STATUS             PIC X(02) VALUE SPACE.
000830         88  PIPELINE-LOG-FILE-OK               VALUE '00'.
000840     05  PROCESSED-MOVIES-EOF-SW        PIC X(01) VALUE 'N'.
000850         88  NO-MORE-MOVIES                     VALUE 'Y'.
000860     05  WS-PIPELINE-FAILED-SW           PIC X(01) VALUE 'N'.
000870         88  WS-PIPELINE-FAILED                  VALUE 'Y'.
000880     05  FILLER                          PIC X(03).
000890 01  WS-STATUS-NUMERIC-VIEW REDEFINES
000900         WS-SWITCHES-SUBSCRIPTS-MISC.
000910     05  WS-PROCESSED-MOVIES-NUMERIC     PIC 9(02).
000920     05  FILLER                          PIC X(11).
000930 01  WS-LAST-FILE-STATUS                PIC X(02) VALUE SPACE.
000940*---------------------------------------------------------------*
000950 01  ERROR-DISPLAY-LINE.
000960     05  FILLER   PIC X(23) VALUE ' *** ERROR DURING FILE '.
000970     05  DL-ERROR-REASON                PIC X(09) VALUE SPACE.
000980     05  FILLER   PIC X(16) VALUE ' FILE STATUS IS '.
000990     05  DL-FILE-STATUS                 PIC X(02).
001000     05  FILLER   PIC X(05) VALUE ' *** '.
001010*---------------------------------------------------------------*
001020* PRINT/PAGE CONTROL AND THE RUN-DATE BREAKDOWN FOR THE SUMMARY
001030* HEADING -- SAME COPYBOOK EVERY REPORT PROGRAM IN THE SUITE USES.
001040*---------------------------------------------------------------*
001050 COPY MOVPRCL.
001060 01  WS-ACCEPT-DATE                     PIC 9(06).
001070 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
001080     05  WS-AD-YY                        PIC 9(02).
001090     05  WS-AD-MM                        PIC 9(02).
001100     05  WS-AD-DD                        PIC 9(02).
001110 01  WS-ACCEPT-TIME                     PIC 9(08).
001120 01  WS-ACCEPT-TIME-R REDEFINES WS-ACCEPT-TIME.
001130     05  WS-AT-HH                        PIC 9(02).
001140     05  WS-AT-MM                        PIC 9(02).
001150     05  WS-AT-SS                        PIC 9(02).
001160     05  WS-AT-HS                        PIC 9(02).
001170 01  WS-CONSOLE-BANNER                  PIC X(80) VALUE ALL '='.
001180*---------------------------------------------------------------*
001190* FOUR-PHASE CALL TABLE -- WS-PHASE-PROGRAM IS CALLED BY CONTENT
001200* (DYNAMIC CALL) SO ONE PARAGRAPH DRIVES ALL FOUR PHASES INSTEAD
001210* OF FOUR NEAR-IDENTICAL ONES.  WS-PHASE-LABEL IS THE FRIENDLY
001220* NAME PRINTED ON THE CONSOLE, THE LOG AND THE SUMMARY CHECKLIST.
001230*---------------------------------------------------------------*
001240 01  WS-PHASE-LABEL-LIST.
001250     05  FILLER   PIC X(10) VALUE 'EXTRACT'.
001260     05  FILLER   PIC X(10) VALUE 'TRANSFORM'.
001270     05  FILLER   PIC X(10) VALUE 'LOAD'.
001280     05  FILLER   PIC X(10) VALUE 'ANALYZE'.
001290 01  WS-PHASE-LABEL-TABLE REDEFINES WS-PHASE-LABEL-LIST.
001300     05  WS-PHASE-LABEL OCCURS 4 TIMES  PIC X(10).
001310 01  WS-PHASE-PROGRAM-LIST.
001320     05  FILLER   PIC X(08) VALUE 'MOVEXT'.
001330     05  FILLER   PIC X(08) VALUE 'MOVXFM'.
001340     05  FILLER   PIC X(08) VALUE 'MOVLOD'.
001350     05  FILLER   PIC X(08) VALUE 'MOVANL'.
001360 01  WS-PHASE-PROGRAM-TABLE REDEFINES WS-PHASE-PROGRAM-LIST.
001370     05  WS-PHASE-PROGRAM OCCURS 4 TIMES PIC X(08).
001380 01  WS-PHASE-STATUS-TABLE.
001390     05  WS-PHASE-STATUS OCCURS 4 TIMES PIC X(01) VALUE 'N'.
001400         88  WS-PHASE-OK                        VALUE 'Y'.
001410     05  FILLER                          PIC X(04).
001420 01  WS-PHASE-EVENT-TEXT                PIC X(22) VALUE SPACE.
001430*---------------------------------------------------------------*
001440* STANDALONE SUBSCRIPTS -- CARRIED AS 77-LEVELS THE WAY THE SHOP
001450* HAS ALWAYS KEPT A LOOP INDEX THAT ISN'T PART OF ANY GROUP.
001460*---------------------------------------------------------------*
001470 77  WS-PHASE-IX                        PIC S9(02) USAGE COMP.
001480*---------------------------------------------------------------*
001490* OUTPUT-FILE LIST FOR THE SUMMARY REPORT -- THE STORES AND
001500* REPORTS THE FOUR PHASES LEAVE BEHIND, LOGICAL NAME IN PARENS
001510* THE SAME WAY THE OLD COVID JOBS DOCUMENTED THEIR OUTPUT SET.
001520*---------------------------------------------------------------*
001530 01  WS-OUTPUT-FILE-LIST.
001540     05  FILLER   PIC X(44)
001550         VALUE 'RAW-MOVIES (LOGICAL NAME MOVRAW)'.
001560     05  FILLER   PIC X(44)
001570         VALUE 'PROCESSED-MOVIES (LOGICAL NAME MOVPROC)'.
001580     05  FILLER   PIC X(44)
001590         VALUE 'GENRES (LOGICAL NAME MOVGENR)'.
001600     05  FILLER   PIC X(44)
001610         VALUE 'MOVIE-GENRES (LOGICAL NAME MOVXREF)'.
001620     05  FILLER   PIC X(44)
001630         VALUE 'RATINGS-SUMMARY (LOGICAL NAME MOVRSUM)'.
001640     05  FILLER   PIC X(44)
001650         VALUE 'DATA-SUMMARY REPORT (LOGICAL NAME DATASUM)'.
001660     05  FILLER   PIC X(44)
001670         VALUE 'EDA REPORT (LOGICAL NAME EDARPT)'.
001680 01  WS-OUTPUT-FILE-TABLE REDEFINES WS-OUTPUT-FILE-LIST.
001690     05  WS-OUTPUT-FILE-ENTRY OCCURS 7 TIMES PIC X(44).
001700 77  WS-OUTPUT-FILE-IX                  PIC S9(02) USAGE COMP.
001710*---------------------------------------------------------------*
001720* DATA-SUMMARY ACCUMULATORS -- ONE READ OF THE PROCESSED MASTER
001730* AFTER ALL FOUR PHASES HAVE COMPLETED, SO THE FIGURES COME FROM
001740* WHAT ACTUALLY LANDED ON DISK RATHER THAN ANY ONE PHASE'S OWN
001750* IN-MEMORY COUNTERS.
001760*---------------------------------------------------------------*
001770 01  WS-TOTAL-MOVIES-COUNT              PIC S9(07) USAGE COMP
001780                                         VALUE ZERO.
001790 01  WS-MISSING-VALUE-COUNT             PIC S9(07) USAGE COMP
001800                                         VALUE ZERO.
001810 01  WS-FEATURE-COUNT                   PIC S9(03) USAGE COMP
001820                                         VALUE 18.
001830 01  WS-TOTAL-CELL-COUNT                PIC S9(09) USAGE COMP
001840                                         VALUE ZERO.
001850 01  WS-COMPLETE-PCT-WORK               PIC 999V99.
001860 01  WS-COMPLETE-PCT-EDIT REDEFINES WS-COMPLETE-PCT-WORK
001870         PIC ZZ9.99.
001880 01  WS-MOVIE-COUNT-WORK                PIC 9(06).
001890 01  WS-MOVIE-COUNT-EDIT REDEFINES WS-MOVIE-COUNT-WORK
001900         PIC ZZZ,ZZ9.
001910 01  WS-COUNT-WORK                      PIC 9(05).
001920 01  WS-COUNT-EDIT REDEFINES WS-COUNT-WORK PIC ZZZZ9.
001930*===============================================================*
001940 PROCEDURE DIVISION.
001950*---------------------------------------------------------------*
001960 0000-MAIN-PARAGRAPH.
001970*---------------------------------------------------------------*
001980     PERFORM 1000-OPEN-PIPELINE-FILES THRU 1050-OPEN-FILES-EXIT.
001990     IF  NOT WS-PIPELINE-FAILED
002000         PERFORM 1100-STAMP-EXECUTION-DATE
002010         PERFORM 1500-RUN-ONE-PHASE
002020             VARYING WS-PHASE-IX FROM 1 BY 1
002030             UNTIL WS-PHASE-IX > 4
002040                OR WS-PIPELINE-FAILED
002050     END-IF.
002060     IF  NOT WS-PIPELINE-FAILED
002070         PERFORM 2000-GATHER-DATA-SUMMARY
002080     END-IF.
002090     PERFORM 8000-WRITE-PIPELINE-SUMMARY.
002100     CLOSE PIPELINE-SUMMARY-FILE
002110           PIPELINE-LOG-FILE.
002120     GOBACK.
002130*---------------------------------------------------------------*
002140* FILE OPENS ARE CHECKED IN SEQUENCE -- A BAD SUMMARY-FILE OPEN
002150* SKIPS THE LOG-FILE OPEN ENTIRELY AND DROPS STRAIGHT TO THE EXIT
002160* LEG RATHER THAN RISK AN EXTEND AGAINST A DATASET THAT MAY NOT
002170* EVEN BE THERE, SAME AS THE OLD CSV-VALIDATION CHAIN USED TO SKIP
002180* THE REMAINING OPENS ONCE ONE OF THEM WENT BAD.
002190*---------------------------------------------------------------*
002200 1000-OPEN-PIPELINE-FILES.
002210*---------------------------------------------------------------*
002220     OPEN OUTPUT PIPELINE-SUMMARY-FILE.
002230     IF  NOT PIPELINE-SUMMARY-FILE-OK
002240         MOVE PIPELINE-SUMMARY-STATUS     TO WS-LAST-FILE-STATUS
002250         MOVE 'OPEN-PSUM'                 TO DL-ERROR-REASON
002260         PERFORM 9900-DISPLAY-FILE-ERROR
002270         MOVE 'Y'                         TO WS-PIPELINE-FAILED-SW
002280         GO TO 1050-OPEN-FILES-EXIT
002290     END-IF.
002300     OPEN EXTEND PIPELINE-LOG-FILE.
002310     IF  PIPELINE-LOG-STATUS = '35'
002320         OPEN OUTPUT PIPELINE-LOG-FILE
002330         CLOSE PIPELINE-LOG-FILE
002340         OPEN EXTEND PIPELINE-LOG-FILE
002350     END-IF.
002360     IF  NOT PIPELINE-LOG-FILE-OK
002370         MOVE PIPELINE-LOG-STATUS         TO WS-LAST-FILE-STATUS
002380         MOVE 'OPEN-PLOG'                 TO DL-ERROR-REASON
002390         PERFORM 9900-DISPLAY-FILE-ERROR
002400         MOVE 'Y'                         TO WS-PIPELINE-FAILED-SW
002410     END-IF.
002420*---------------------------------------------------------------*
002430 1050-OPEN-FILES-EXIT.
002440*---------------------------------------------------------------*
002450*    COMMON EXIT LEG FOR THE FILE-OPEN RANGE -- NOTHING TO DO,
002460*    CONTROL FALLS THROUGH TO 1100 WHEN THE RANGE IS EXITED NORMALLY.
002470*---------------------------------------------------------------*
002480 1100-STAMP-EXECUTION-DATE.
002490*---------------------------------------------------------------*
002500     ACCEPT WS-ACCEPT-DATE                FROM DATE.
002510     IF  WS-AD-YY < 50
002520         COMPUTE WS-CURRENT-YEAR = 2000 + WS-AD-YY
002530     ELSE
002540         COMPUTE WS-CURRENT-YEAR = 1900 + WS-AD-YY
002550     END-IF.
002560     MOVE WS-AD-MM                        TO WS-CURRENT-MONTH.
002570     MOVE WS-AD-DD                        TO WS-CURRENT-DAY.
002580*---------------------------------------------------------------*
002590 1500-RUN-ONE-PHASE.
002600*---------------------------------------------------------------*
002610     DISPLAY WS-CONSOLE-BANNER.
002620     DISPLAY 'MOVPIPE: STARTING PHASE -- '
002630         WS-PHASE-LABEL(WS-PHASE-IX).
002640     DISPLAY WS-CONSOLE-BANNER.
002650     MOVE 'STARTED'                       TO WS-PHASE-EVENT-TEXT.
002660     PERFORM 9000-LOG-PHASE-EVENT.
002670     MOVE ZERO                            TO RETURN-CODE.
002680     CALL WS-PHASE-PROGRAM(WS-PHASE-IX).
002690     IF  RETURN-CODE = ZERO
002700         MOVE 'Y'                         TO
002710             WS-PHASE-STATUS(WS-PHASE-IX)
002720         MOVE 'COMPLETED SUCCESSFULLY'     TO WS-PHASE-EVENT-TEXT
002730     ELSE
002740         MOVE 'N'                         TO
002750             WS-PHASE-STATUS(WS-PHASE-IX)
002760         MOVE 'FAILED'                     TO WS-PHASE-EVENT-TEXT
002770         MOVE 'Y'                          TO WS-PIPELINE-FAILED-SW
002780     END-IF.
002790     PERFORM 9000-LOG-PHASE-EVENT.
002800     DISPLAY WS-CONSOLE-BANNER.
002810     DISPLAY 'MOVPIPE: ENDING PHASE -- '
002820         WS-PHASE-LABEL(WS-PHASE-IX) ' -- ' WS-PHASE-EVENT-TEXT.
002830     DISPLAY WS-CONSOLE-BANNER.
002840*---------------------------------------------------------------*
002850 2000-GATHER-DATA-SUMMARY.
002860*---------------------------------------------------------------*
002870     OPEN INPUT PROCESSED-MOVIES-FILE.
002880     IF  NOT PROCESSED-MOVIES-FILE-OK
002890         MOVE PROCESSED-MOVIES-STATUS     TO WS-LAST-FILE-STATUS
002900         MOVE 'OPEN-PROC'                 TO DL-ERROR-REASON
002910         PERFORM 9900-DISPLAY-FILE-ERROR
002920     ELSE
002930         MOVE 'N'                         TO PROCESSED-MOVIES-EOF-SW
002940         PERFORM 2005-READ-ONE-MOVIE
002950         PERFORM 2010-TALLY-ONE-MOVIE
002960             UNTIL NO-MORE-MOVIES
002970         CLOSE PROCESSED-MOVIES-FILE
002980     END-IF.
002990     PERFORM 2020-COMPUTE-COMPLETENESS.
003000*---------------------------------------------------------------*
003010 2005-READ-ONE-MOVIE.
003020*---------------------------------------------------------------*
003030     READ PROCESSED-MOVIES-FILE
003040         AT END
003050             MOVE 'Y'                     TO PROCESSED-MOVIES-EOF-SW
003060     END-READ.
003070*---------------------------------------------------------------*
003080 2010-TALLY-ONE-MOVIE.
003090*---------------------------------------------------------------*
003100     ADD 1                                 TO WS-TOTAL-MOVIES-COUNT.
003110     IF  PM-OVERVIEW = SPACE
003120         ADD 1                            TO WS-MISSING-VALUE-COUNT
003130     END-IF.
003140     IF  PM-GENRES = SPACE
003150         ADD 1                            TO WS-MISSING-VALUE-COUNT
003160     END-IF.
003170     PERFORM 2005-READ-ONE-MOVIE.
003180*---------------------------------------------------------------*
003190 2020-COMPUTE-COMPLETENESS.
003200*---------------------------------------------------------------*
003210     COMPUTE WS-TOTAL-CELL-COUNT =
003220         WS-TOTAL-MOVIES-COUNT * WS-FEATURE-COUNT.
003230     IF  WS-TOTAL-CELL-COUNT > 0
003240         COMPUTE WS-COMPLETE-PCT-WORK ROUNDED =
003250             (1 - (WS-MISSING-VALUE-COUNT / WS-TOTAL-CELL-COUNT))
003260                 * 100
003270     ELSE
003280         MOVE ZERO                        TO WS-COMPLETE-PCT-WORK
003290     END-IF.
003300*---------------------------------------------------------------*
003310 8000-WRITE-PIPELINE-SUMMARY.
003320*---------------------------------------------------------------*
003330     MOVE ALL '='                         TO PS-PRINT-LINE.
003340     WRITE PIPELINE-SUMMARY-RECORD.
003350     MOVE SPACE                           TO PS-PRINT-LINE.
003360     STRING '  ETL PIPELINE EXECUTION SUMMARY' DELIMITED BY SIZE
003370         INTO PS-PRINT-LINE.
003380     WRITE PIPELINE-SUMMARY-RECORD.
003390     MOVE ALL '='                         TO PS-PRINT-LINE.
003400     WRITE PIPELINE-SUMMARY-RECORD.
003410     MOVE SPACE                           TO PS-PRINT-LINE.
003420     WRITE PIPELINE-SUMMARY-RECORD.
003430     MOVE WS-CURRENT-YEAR                 TO WS-COUNT-WORK.
003440     STRING '  Execution Date: ' DELIMITED BY SIZE
003450         WS-COUNT-EDIT                     DELIMITED BY SIZE
003460         '-'                                DELIMITED BY SIZE
003470         WS-CURRENT-MONTH                  DELIMITED BY SIZE
003480         '-'                                DELIMITED BY SIZE
003490         WS-CURRENT-DAY                    DELIMITED BY SIZE
003500         INTO PS-PRINT-LINE.
003510     WRITE PIPELINE-SUMMARY-RECORD.
003520     MOVE SPACE                           TO PS-PRINT-LINE.
003530     WRITE PIPELINE-SUMMARY-RECORD.
003540     STRING '  PIPELINE PHASES:' DELIMITED BY SIZE
003550         INTO PS-PRINT-LINE.
003560     WRITE PIPELINE-SUMMARY-RECORD.
003570     PERFORM 8100-PRINT-ONE-PHASE-LINE
003580         VARYING WS-PHASE-IX FROM 1 BY 1 UNTIL WS-PHASE-IX > 4.
003590     MOVE SPACE                           TO PS-PRINT-LINE.
003600     WRITE PIPELINE-SUMMARY-RECORD.
003610     IF  WS-PIPELINE-FAILED
003620         STRING '  PIPELINE DID NOT COMPLETE -- SEE PIPELINE LOG'
003630             DELIMITED BY SIZE
003640             INTO PS-PRINT-LINE
003650         WRITE PIPELINE-SUMMARY-RECORD
003660     ELSE
003670         STRING '  DATA SUMMARY:' DELIMITED BY SIZE
003680             INTO PS-PRINT-LINE
003690         WRITE PIPELINE-SUMMARY-RECORD
003700         MOVE WS-TOTAL-MOVIES-COUNT        TO WS-MOVIE-COUNT-WORK
003710         STRING '    Total Movies Processed: ' DELIMITED BY SIZE
003720             WS-MOVIE-COUNT-EDIT            DELIMITED BY SIZE
003730             INTO PS-PRINT-LINE
003740         WRITE PIPELINE-SUMMARY-RECORD
003750         MOVE WS-FEATURE-COUNT              TO WS-COUNT-WORK
003760         STRING '    Total Features: ' DELIMITED BY SIZE
003770             WS-COUNT-EDIT                   DELIMITED BY SIZE
003780             INTO PS-PRINT-LINE
003790         WRITE PIPELINE-SUMMARY-RECORD
003800         STRING '    Data Completeness: ' DELIMITED BY SIZE
003810             WS-COMPLETE-PCT-EDIT            DELIMITED BY SIZE
003820             '%'                              DELIMITED BY SIZE
003830             INTO PS-PRINT-LINE
003840         WRITE PIPELINE-SUMMARY-RECORD
003850         MOVE SPACE                         TO PS-PRINT-LINE
003860         WRITE PIPELINE-SUMMARY-RECORD
003870         STRING '  OUTPUT FILES:' DELIMITED BY SIZE
003880             INTO PS-PRINT-LINE
003890         WRITE PIPELINE-SUMMARY-RECORD
003900         PERFORM 8200-PRINT-ONE-OUTPUT-FILE
003910             VARYING WS-OUTPUT-FILE-IX FROM 1 BY 1
003920             UNTIL WS-OUTPUT-FILE-IX > 7
003930     END-IF.
003940     MOVE SPACE                           TO PS-PRINT-LINE.
003950     WRITE PIPELINE-SUMMARY-RECORD.
003960     MOVE ALL '='                         TO PS-PRINT-LINE.
003970     WRITE PIPELINE-SUMMARY-RECORD.
003980     IF  NOT PIPELINE-SUMMARY-FILE-OK
003990         MOVE PIPELINE-SUMMARY-STATUS      TO WS-LAST-FILE-STATUS
004000         MOVE 'WRIT-PSUM'                  TO DL-ERROR-REASON
004010         PERFORM 9900-DISPLAY-FILE-ERROR
004020     END-IF.
004030*---------------------------------------------------------------*
004040 8100-PRINT-ONE-PHASE-LINE.
004050*---------------------------------------------------------------*
004060     MOVE SPACE                           TO PS-PRINT-LINE.
004070     IF  WS-PHASE-OK(WS-PHASE-IX)
004080         STRING '    [OK]      ' DELIMITED BY SIZE
004090             WS-PHASE-LABEL(WS-PHASE-IX)   DELIMITED BY SPACE
004100             INTO PS-PRINT-LINE
004110     ELSE
004120         STRING '    [FAILED]  ' DELIMITED BY SIZE
004130             WS-PHASE-LABEL(WS-PHASE-IX)   DELIMITED BY SPACE
004140             INTO PS-PRINT-LINE
004150     END-IF.
004160     WRITE PIPELINE-SUMMARY-RECORD.
004170*---------------------------------------------------------------*
004180 8200-PRINT-ONE-OUTPUT-FILE.
004190*---------------------------------------------------------------*
004200     MOVE SPACE                           TO PS-PRINT-LINE.
004210     STRING '    - ' DELIMITED BY SIZE
004220         WS-OUTPUT-FILE-ENTRY(WS-OUTPUT-FILE-IX) DELIMITED BY SPACE
004230         INTO PS-PRINT-LINE.
004240     WRITE PIPELINE-SUMMARY-RECORD.
004250*---------------------------------------------------------------*
004260 9000-LOG-PHASE-EVENT.
004270*---------------------------------------------------------------*
004280     ACCEPT WS-ACCEPT-TIME                FROM TIME.
004290     MOVE SPACE                           TO PL-PRINT-LINE.
004300     MOVE WS-CURRENT-YEAR                 TO WS-COUNT-WORK.
004310     STRING WS-COUNT-EDIT DELIMITED BY SIZE
004320         '-'                               DELIMITED BY SIZE
004330         WS-CURRENT-MONTH                  DELIMITED BY SIZE
004340         '-'                                DELIMITED BY SIZE
004350         WS-CURRENT-DAY                     DELIMITED BY SIZE
004360         ' '                                DELIMITED BY SIZE
004370         WS-AT-HH                           DELIMITED BY SIZE
004380         ':'                                DELIMITED BY SIZE
004390         WS-AT-MM                           DELIMITED BY SIZE
004400         ':'                                DELIMITED BY SIZE
004410         WS-AT-SS                           DELIMITED BY SIZE
004420         '  '                               DELIMITED BY SIZE
004430         WS-PHASE-LABEL(WS-PHASE-IX)        DELIMITED BY SPACE
004440         '  '                               DELIMITED BY SIZE
004450         WS-PHASE-EVENT-TEXT                DELIMITED BY SIZE
004460         INTO PL-PRINT-LINE.
004470     WRITE PIPELINE-LOG-RECORD.
004480     IF  NOT PIPELINE-LOG-FILE-OK
004490         MOVE PIPELINE-LOG-STATUS          TO WS-LAST-FILE-STATUS
004500         MOVE 'WRIT-PLOG'                  TO DL-ERROR-REASON
004510         PERFORM 9900-DISPLAY-FILE-ERROR
004520     END-IF.
004530*---------------------------------------------------------------*
004540 9900-DISPLAY-FILE-ERROR.
004550*---------------------------------------------------------------*
004560     MOVE WS-LAST-FILE-STATUS             TO DL-FILE-STATUS.
004570     DISPLAY ERROR-DISPLAY-LINE.
