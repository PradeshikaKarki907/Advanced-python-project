000010*===============================================================*
000020* PROGRAM NAME:    MOVXFM
000030* ORIGINAL AUTHOR: M PETRAKIS
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 08/14/91 M PETRAKIS      WRITTEN TO CLEAN THE RAW EXTRACT AND
000090*                          DERIVE THE RATING/POPULARITY/RUNTIME/
000100*                          ERA CLASSES USED BY THE REPORTING
000110*                          PROGRAMS DOWNSTREAM, REQ FL-045.
000120* 05/20/94 M PETRAKIS      ADDED THE VOTE-WEIGHTED SCORE (BAYES
000130*                          AVERAGE AGAINST THE 25TH PERCENTILE
000140*                          VOTE COUNT) FOR THE TOP-TEN LISTING,
000150*                          REQ FL-066.
000160* 09/14/98 M PETRAKIS      Y2K REMEDIATION -- RUN-YEAR WINDOWING
000170*                          ADDED TO 1000-DETERMINE-CURRENT-YEAR,
000180*                          REQ FL-099.
000190* 01/22/99 M PETRAKIS      Y2K REGRESSION RE-TEST SIGNOFF.
000200* 03/11/03 D QUINTERO      SPLIT INTO A TWO-PASS PROGRAM SO THE
000210*                          MEDIAN/PERCENTILE STATISTICS ARE KNOWN
000220*                          BEFORE ANY RECORD IS WRITTEN, REQ
000230*                          FL-121 (WEIGHTED SCORE WAS COMING OUT
000240*                          WRONG ON THE FIRST FEW HUNDRED ROWS).
000250* 07/02/07 D QUINTERO      ADDED THE DATA-SUMMARY PRINT FILE AND
000260*                          THE MISSING-VALUE TALLIES, REQ FL-149.
000270* 02/18/13 D QUINTERO      DROPPED RECORDS WITH A BLANK TITLE OR
000280*                          A ZERO RELEASE-YEAR INSTEAD OF LETTING
000290*                          THEM THROUGH WITH BAD ERA/AGE VALUES,
000300*                          REQ FL-171.
000310*===============================================================*
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID. MOVXFM.
000340 AUTHOR. M PETRAKIS.
000350 INSTALLATION. COBOL DEVELOPMENT CENTER.
000360 DATE-WRITTEN. 08/14/91.
000370 DATE-COMPILED.
000380 SECURITY. NON-CONFIDENTIAL.
000390*===============================================================*
000400 ENVIRONMENT DIVISION.
000410*---------------------------------------------------------------*
000420 CONFIGURATION SECTION.
000430*---------------------------------------------------------------*
000440 SOURCE-COMPUTER. IBM-3081.
000450 OBJECT-COMPUTER. IBM-3081.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     UPSI-0 ON FORCE-SAMPLE-RUN.
000490*---------------------------------------------------------------*
000500 INPUT-OUTPUT SECTION.
000510*---------------------------------------------------------------*
000520 FILE-CONTROL.
000530     SELECT RAW-MOVIES-FILE ASSIGN TO MOVRAW
000540         ORGANIZATION IS SEQUENTIAL
000550         FILE STATUS IS RAW-MOVIES-STATUS.
000560*
000570     SELECT PROCESSED-MOVIES-FILE ASSIGN TO MOVPROC
000580         ORGANIZATION IS SEQUENTIAL
000590         FILE STATUS IS PROCESSED-MOVIES-STATUS.
000600*
000610     SELECT DATA-SUMMARY-FILE ASSIGN TO DATASUM
000620         ORGANIZATION IS SEQUENTIAL
000630         FILE STATUS IS DATA-SUMMARY-STATUS.
000640*===============================================================*
000650 DATA DIVISION.
000660*---------------------------------------------------------------*
000670 FILE SECTION.
000680*---------------------------------------------------------------*
000690 FD  RAW-MOVIES-FILE
000700         RECORDING MODE IS F.
000710     COPY MOVRAW.
000720*---------------------------------------------------------------*
000730 FD  PROCESSED-MOVIES-FILE
000740         RECORDING MODE IS F.
000750     COPY MOVPROC.
000760*---------------------------------------------------------------*
000770 FD  DATA-SUMMARY-FILE
000780         RECORDING MODE IS F.
000790 01  DATA-SUMMARY-RECORD.
000800     05  DS-PRINT-LINE                  PIC X(80).
000810*---------------------------------------------------------------*
000820 WORKING-STORAGE SECTION.
000830*---------------------------------------------------------------*
000840 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000850     05  RAW-MOVIES-STATUS             PIC X(02) VALUE SPACE.
000860         88  RAW-MOVIES-FILE-OK                VALUE '00'.
000870         88  RAW-MOVIES-EOF                    VALUE '10'.
000880     05  PROCESSED-MOVIES-STATUS       PIC X(02) VALUE SPACE.
000890         88  PROCESSED-MOVIES-FILE-OK          VALUE '00'.
000900     05  DATA-SUMMARY-STATUS           PIC X(02) VALUE SPACE.
000910         88  DATA-SUMMARY-FILE-OK              VALUE '00'.
000920     05  WS-DROP-SW                     PIC X(01) VALUE 'N'.
000930         88  WS-DROP-THIS-RECORD               VALUE 'Y'.
000940         88  WS-KEEP-THIS-RECORD               VALUE 'N'.
000950     05  WS-DUP-FOUND-SW                PIC X(01) VALUE 'N'.
000960         88  WS-DUP-WAS-FOUND                   VALUE 'Y'.
000970         88  WS-DUP-NOT-FOUND                   VALUE 'N'.
000980     05  WS-SORT-IX                     PIC S9(05) USAGE COMP.
000990     05  WS-SORT-JX                     PIC S9(05) USAGE COMP.
001000     05  WS-DUP-IX                      PIC S9(05) USAGE COMP.
001010     05  WS-RAW-RECORD-COUNT            PIC S9(07) USAGE COMP
001020                                         VALUE ZERO.
001030     05  WS-VALID-RECORD-COUNT          PIC S9(07) USAGE COMP
001040                                         VALUE ZERO.
001050     05  WS-DROPPED-COUNT                PIC S9(07) USAGE COMP
001060                                         VALUE ZERO.
001070     05  WS-DUPLICATE-COUNT             PIC S9(07) USAGE COMP
001080                                         VALUE ZERO.
001090     05  WS-DUP-TABLE-COUNT             PIC S9(05) USAGE COMP
001100                                         VALUE ZERO.
001110     05  WS-RATING-TABLE-COUNT          PIC S9(05) USAGE COMP
001120                                         VALUE ZERO.
001130     05  WS-RUNTIME-TABLE-COUNT         PIC S9(05) USAGE COMP
001140                                         VALUE ZERO.
001150     05  WS-VOTE-TABLE-COUNT            PIC S9(05) USAGE COMP
001160                                         VALUE ZERO.
001170     05  WS-GENRE-SEP-COUNT             PIC S9(02) USAGE COMP.
001180     05  WS-RANK-FLOOR                  PIC S9(05) USAGE COMP.
001190*---------------------------------------------------------------*
001200* IN-MEMORY STATISTICS TABLES BUILT BY THE FIRST PASS, SORTED
001210* AND REDUCED TO MEDIAN/PERCENTILE VALUES BEFORE THE SECOND PASS
001220* STARTS WRITING PROCESSED RECORDS.
001230*---------------------------------------------------------------*
001240 01  WS-RATING-STATS-TABLE.
001250     05  WS-RATING-VALUE OCCURS 2000 TIMES PIC 9V9.
001260 01  WS-RUNTIME-STATS-TABLE.
001270     05  WS-RUNTIME-VALUE OCCURS 2000 TIMES PIC 9(05).
001280 01  WS-VOTE-STATS-TABLE.
001290     05  WS-VOTE-VALUE OCCURS 2000 TIMES PIC 9(07).
001300 01  WS-DUP-KEY-TABLE.
001310     05  WS-DUP-KEY OCCURS 2000 TIMES.
001320         10  DK-TITLE                   PIC X(40).
001330         10  DK-RELEASE-YEAR            PIC 9(04).
001340 01  WS-SORT-HOLD-RATING                 PIC 9V9.
001350 01  WS-SORT-HOLD-RUNTIME                PIC 9(05).
001360 01  WS-SORT-HOLD-VOTE                   PIC 9(07).
001370 01  WS-HALF-COUNT                       PIC S9(05) USAGE COMP.
001380 01  WS-HALF-REMAINDER                   PIC S9(05) USAGE COMP.
001390*---------------------------------------------------------------*
001400 01  WS-DATASET-STATISTICS.
001410     05  WS-MEDIAN-RATING                PIC 9V9.
001420     05  WS-MEAN-RATING                  PIC 9V9(4).
001430     05  WS-RATING-SUM                   PIC S9(09)V9999 USAGE COMP.
001440     05  WS-MEDIAN-RUNTIME               PIC 9(05).
001450     05  WS-PCTL-VOTE                    PIC S9(09)V9999 USAGE COMP.
001460     05  WS-RANK-POSITION                PIC S9(05)V9999 USAGE COMP.
001470     05  WS-RANK-FRACTION                PIC S9(05)V9999 USAGE COMP.
001480     05  FILLER                        PIC X(04).
001490*---------------------------------------------------------------*
001500* RUNNING SUM/MIN/MAX ACCUMULATORS FOR THE DATA-SUMMARY REPORT,
001510* CAPTURED DURING THE SECOND PASS FROM THE FINAL (POST-FILL)
001520* PROCESSED FIELDS.
001530*---------------------------------------------------------------*
001540 01  WS-FIELD-STATISTICS.
001550     05  WS-RATING-SUM-RPT               PIC S9(09)V9999 USAGE COMP.
001560     05  WS-RATING-MIN-RPT               PIC 9V9 USAGE COMP.
001570     05  WS-RATING-MAX-RPT               PIC 9V9 USAGE COMP.
001580     05  WS-RUNTIME-SUM-RPT              PIC S9(09) USAGE COMP.
001590     05  WS-RUNTIME-MIN-RPT              PIC 9(05) USAGE COMP.
001600     05  WS-RUNTIME-MAX-RPT              PIC 9(05) USAGE COMP.
001610     05  WS-POPULARITY-SUM-RPT           PIC S9(09)V99 USAGE COMP.
001620     05  WS-POPULARITY-MIN-RPT           PIC 9(03)V99 USAGE COMP.
001630     05  WS-POPULARITY-MAX-RPT           PIC 9(03)V99 USAGE COMP.
001640     05  WS-VOTE-SUM-RPT                 PIC S9(11) USAGE COMP.
001650     05  WS-VOTE-MIN-RPT                 PIC 9(07) USAGE COMP.
001660     05  WS-VOTE-MAX-RPT                 PIC 9(07) USAGE COMP.
001670     05  WS-MISSING-RATING-COUNT        PIC S9(05) USAGE COMP.
001680     05  WS-MISSING-VOTE-COUNT           PIC S9(05) USAGE COMP.
001690     05  WS-MISSING-TITLE-COUNT          PIC S9(05) USAGE COMP.
001700     05  WS-MISSING-YEAR-COUNT           PIC S9(05) USAGE COMP.
001710     05  FILLER                        PIC X(04).
001720*---------------------------------------------------------------*
001730* RUN-DATE BREAKDOWN -- ONLY THE YEAR IS NEEDED HERE (MOVIE-AGE),
001740* BUT THE Y2K WINDOWING IS THE SAME SHOP ROUTINE USED IN MOVEXT
001750* AND MOVSTD.
001760*---------------------------------------------------------------*
001770 01  WS-ACCEPT-DATE                      PIC 9(06).
001780 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
001790     05  WS-AD-YY                       PIC 9(02).
001800     05  WS-AD-MM                       PIC 9(02).
001810     05  WS-AD-DD                       PIC 9(02).
001820 01  WS-CURRENT-YEAR                     PIC 9(04).
001830*---------------------------------------------------------------*
001840* SCRATCH EDIT FIELDS USED TO FORMAT NUMBERS INTO THE PRINT LINE
001850* WITHOUT ANY INTRINSIC FUNCTION -- MOVE INTO THE WORK FIELD,
001860* READ BACK THE REDEFINED EDITED PICTURE.
001870*---------------------------------------------------------------*
001880 01  WS-REPORT-COUNT-WORK                PIC 9(07).
001890 01  WS-REPORT-COUNT-EDIT REDEFINES
001900         WS-REPORT-COUNT-WORK            PIC ZZZZZZ9.
001910 01  WS-REPORT-DECIMAL-WORK              PIC 9(05)V9999.
001920 01  WS-REPORT-DECIMAL-EDIT REDEFINES
001930         WS-REPORT-DECIMAL-WORK          PIC ZZZZ9.9999.
001940*---------------------------------------------------------------*
001950 01  WS-REPORT-LINE-AREA.
001960     05  WS-RL-LABEL                    PIC X(40).
001970     05  WS-RL-VALUE                    PIC X(20).
001980     05  FILLER                        PIC X(20).
001990*===============================================================*
002000 PROCEDURE DIVISION.
002010*---------------------------------------------------------------*
002020 0000-MAIN-PARAGRAPH.
002030*---------------------------------------------------------------*
002040     PERFORM 1000-DETERMINE-CURRENT-YEAR.
002050     PERFORM 2000-FIRST-PASS-STATISTICS.
002060     PERFORM 3000-SECOND-PASS-PROCESS.
002070     PERFORM 4000-WRITE-DATA-SUMMARY-REPORT.
002080     DISPLAY 'MOVXFM: ', WS-VALID-RECORD-COUNT, ' WRITTEN, ',
002090         WS-DROPPED-COUNT, ' DROPPED, ',
002100         WS-DUPLICATE-COUNT, ' DUPLICATES'.
002110     GOBACK.
002120*---------------------------------------------------------------*
002130 1000-DETERMINE-CURRENT-YEAR.
002140*---------------------------------------------------------------*
002150     ACCEPT WS-ACCEPT-DATE FROM DATE.
002160     IF  WS-AD-YY < 50
002170         COMPUTE WS-CURRENT-YEAR = 2000 + WS-AD-YY
002180     ELSE
002190         COMPUTE WS-CURRENT-YEAR = 1900 + WS-AD-YY
002200     END-IF.
002210*---------------------------------------------------------------*
002220 2000-FIRST-PASS-STATISTICS.
002230*---------------------------------------------------------------*
002240     OPEN INPUT RAW-MOVIES-FILE.
002250     PERFORM 2001-READ-FIRST-PASS-LOOP UNTIL RAW-MOVIES-EOF.
002260     CLOSE RAW-MOVIES-FILE.
002270     PERFORM 2010-SORT-RATINGS.
002280     PERFORM 2020-FIND-MEDIAN-RATING.
002290     PERFORM 2030-SORT-RUNTIMES.
002300     PERFORM 2040-FIND-MEDIAN-RUNTIME.
002310     PERFORM 2050-SORT-VOTE-COUNTS.
002320     PERFORM 2060-FIND-25TH-PERCENTILE.
002330     IF  WS-RATING-TABLE-COUNT > 0
002340         COMPUTE WS-MEAN-RATING =
002350             WS-RATING-SUM / WS-RATING-TABLE-COUNT
002360     ELSE
002370         MOVE ZERO                     TO WS-MEAN-RATING
002380     END-IF.
002390*---------------------------------------------------------------*
002400 2001-READ-FIRST-PASS-LOOP.
002410*---------------------------------------------------------------*
002420     READ RAW-MOVIES-FILE
002430         AT END
002440             MOVE '10'                   TO RAW-MOVIES-STATUS
002450         NOT AT END
002460             PERFORM 2005-CAPTURE-ONE-RAW-RECORD
002470     END-READ.
002480*---------------------------------------------------------------*
002490 2005-CAPTURE-ONE-RAW-RECORD.
002500*---------------------------------------------------------------*
002510     ADD 1                              TO WS-RAW-RECORD-COUNT.
002520     IF  RM-RATING NOT = ZERO AND WS-RATING-TABLE-COUNT < 2000
002530         ADD 1                          TO WS-RATING-TABLE-COUNT
002540         MOVE RM-RATING TO
002550             WS-RATING-VALUE(WS-RATING-TABLE-COUNT)
002560         ADD RM-RATING                  TO WS-RATING-SUM
002570     END-IF.
002580     IF  RM-RUNTIME-MINUTES NOT = ZERO
002590             AND WS-RUNTIME-TABLE-COUNT < 2000
002600         ADD 1                          TO WS-RUNTIME-TABLE-COUNT
002610         MOVE RM-RUNTIME-MINUTES TO
002620             WS-RUNTIME-VALUE(WS-RUNTIME-TABLE-COUNT)
002630     END-IF.
002640     IF  WS-VOTE-TABLE-COUNT < 2000
002650         ADD 1                          TO WS-VOTE-TABLE-COUNT
002660         MOVE RM-VOTE-COUNT TO
002670             WS-VOTE-VALUE(WS-VOTE-TABLE-COUNT)
002680     END-IF.
002690*---------------------------------------------------------------*
002700 2010-SORT-RATINGS.
002710*---------------------------------------------------------------*
002720     PERFORM 2012-SORT-RATINGS-OUTER
002730         VARYING WS-SORT-IX FROM 1 BY 1
002740         UNTIL WS-SORT-IX > WS-RATING-TABLE-COUNT - 1.
002750*---------------------------------------------------------------*
002760 2012-SORT-RATINGS-OUTER.
002770*---------------------------------------------------------------*
002780     PERFORM 2014-SORT-RATINGS-INNER
002790         VARYING WS-SORT-JX FROM 1 BY 1
002800         UNTIL WS-SORT-JX > WS-RATING-TABLE-COUNT - WS-SORT-IX.
002810*---------------------------------------------------------------*
002820 2014-SORT-RATINGS-INNER.
002830*---------------------------------------------------------------*
002840     IF  WS-RATING-VALUE(WS-SORT-JX) >
002850             WS-RATING-VALUE(WS-SORT-JX + 1)
002860         MOVE WS-RATING-VALUE(WS-SORT-JX)
002870             TO WS-SORT-HOLD-RATING
002880         MOVE WS-RATING-VALUE(WS-SORT-JX + 1)
002890             TO WS-RATING-VALUE(WS-SORT-JX)
002900         MOVE WS-SORT-HOLD-RATING
002910             TO WS-RATING-VALUE(WS-SORT-JX + 1)
002920     END-IF.
002930*---------------------------------------------------------------*
002940 2020-FIND-MEDIAN-RATING.
002950*---------------------------------------------------------------*
002960     IF  WS-RATING-TABLE-COUNT = 0
002970         MOVE ZERO                     TO WS-MEDIAN-RATING
002980     ELSE
002990         DIVIDE WS-RATING-TABLE-COUNT BY 2
003000             GIVING WS-HALF-COUNT REMAINDER WS-HALF-REMAINDER
003010         IF  WS-HALF-REMAINDER = 0
003020             COMPUTE WS-MEDIAN-RATING =
003030                 (WS-RATING-VALUE(WS-HALF-COUNT) +
003040                  WS-RATING-VALUE(WS-HALF-COUNT + 1)) / 2
003050         ELSE
003060             MOVE WS-RATING-VALUE(WS-HALF-COUNT + 1)
003070                 TO WS-MEDIAN-RATING
003080         END-IF
003090     END-IF.
003100*---------------------------------------------------------------*
003110 2030-SORT-RUNTIMES.
003120*---------------------------------------------------------------*
003130     PERFORM 2032-SORT-RUNTIMES-OUTER
003140         VARYING WS-SORT-IX FROM 1 BY 1
003150         UNTIL WS-SORT-IX > WS-RUNTIME-TABLE-COUNT - 1.
003160*---------------------------------------------------------------*
003170 2032-SORT-RUNTIMES-OUTER.
003180*---------------------------------------------------------------*
003190     PERFORM 2034-SORT-RUNTIMES-INNER
003200         VARYING WS-SORT-JX FROM 1 BY 1
003210         UNTIL WS-SORT-JX > WS-RUNTIME-TABLE-COUNT - WS-SORT-IX.
003220*---------------------------------------------------------------*
003230 2034-SORT-RUNTIMES-INNER.
003240*---------------------------------------------------------------*
003250     IF  WS-RUNTIME-VALUE(WS-SORT-JX) >
003260             WS-RUNTIME-VALUE(WS-SORT-JX + 1)
003270         MOVE WS-RUNTIME-VALUE(WS-SORT-JX)
003280             TO WS-SORT-HOLD-RUNTIME
003290         MOVE WS-RUNTIME-VALUE(WS-SORT-JX + 1)
003300             TO WS-RUNTIME-VALUE(WS-SORT-JX)
003310         MOVE WS-SORT-HOLD-RUNTIME
003320             TO WS-RUNTIME-VALUE(WS-SORT-JX + 1)
003330     END-IF.
003340*---------------------------------------------------------------*
003350 2040-FIND-MEDIAN-RUNTIME.
003360*---------------------------------------------------------------*
003370     IF  WS-RUNTIME-TABLE-COUNT = 0
003380         MOVE ZERO                     TO WS-MEDIAN-RUNTIME
003390     ELSE
003400         DIVIDE WS-RUNTIME-TABLE-COUNT BY 2
003410             GIVING WS-HALF-COUNT REMAINDER WS-HALF-REMAINDER
003420         IF  WS-HALF-REMAINDER = 0
003430             COMPUTE WS-MEDIAN-RUNTIME =
003440                 (WS-RUNTIME-VALUE(WS-HALF-COUNT) +
003450                  WS-RUNTIME-VALUE(WS-HALF-COUNT + 1)) / 2
003460         ELSE
003470             MOVE WS-RUNTIME-VALUE(WS-HALF-COUNT + 1)
003480                 TO WS-MEDIAN-RUNTIME
003490         END-IF
003500     END-IF.
003510*---------------------------------------------------------------*
003520 2050-SORT-VOTE-COUNTS.
003530*---------------------------------------------------------------*
003540     PERFORM 2052-SORT-VOTE-COUNTS-OUTER
003550         VARYING WS-SORT-IX FROM 1 BY 1
003560         UNTIL WS-SORT-IX > WS-VOTE-TABLE-COUNT - 1.
003570*---------------------------------------------------------------*
003580 2052-SORT-VOTE-COUNTS-OUTER.
003590*---------------------------------------------------------------*
003600     PERFORM 2054-SORT-VOTE-COUNTS-INNER
003610         VARYING WS-SORT-JX FROM 1 BY 1
003620         UNTIL WS-SORT-JX > WS-VOTE-TABLE-COUNT - WS-SORT-IX.
003630*---------------------------------------------------------------*
003640 2054-SORT-VOTE-COUNTS-INNER.
003650*---------------------------------------------------------------*
003660     IF  WS-VOTE-VALUE(WS-SORT-JX) >
003670             WS-VOTE-VALUE(WS-SORT-JX + 1)
003680         MOVE WS-VOTE-VALUE(WS-SORT-JX)
003690             TO WS-SORT-HOLD-VOTE
003700         MOVE WS-VOTE-VALUE(WS-SORT-JX + 1)
003710             TO WS-VOTE-VALUE(WS-SORT-JX)
003720         MOVE WS-SORT-HOLD-VOTE
003730             TO WS-VOTE-VALUE(WS-SORT-JX + 1)
003740     END-IF.
003750*---------------------------------------------------------------*
003760* 25TH-PERCENTILE BY LINEAR INTERPOLATION -- RANK = (N-1)*.25+1,
003770* INTERPOLATED BETWEEN THE TWO BRACKETING SORTED VOTE-COUNTS.
003780*---------------------------------------------------------------*
003790 2060-FIND-25TH-PERCENTILE.
003800*---------------------------------------------------------------*
003810     IF  WS-VOTE-TABLE-COUNT = 0
003820         MOVE ZERO                     TO WS-PCTL-VOTE
003830     ELSE
003840         COMPUTE WS-RANK-POSITION =
003850             ((WS-VOTE-TABLE-COUNT - 1) * 0.25) + 1
003860         MOVE WS-RANK-POSITION          TO WS-RANK-FLOOR
003870         IF  WS-RANK-FLOOR < 1
003880             MOVE 1                     TO WS-RANK-FLOOR
003890         END-IF
003900         COMPUTE WS-RANK-FRACTION =
003910             WS-RANK-POSITION - WS-RANK-FLOOR
003920         IF  WS-RANK-FLOOR >= WS-VOTE-TABLE-COUNT
003930             MOVE WS-VOTE-VALUE(WS-VOTE-TABLE-COUNT)
003940                 TO WS-PCTL-VOTE
003950         ELSE
003960             COMPUTE WS-PCTL-VOTE =
003970                 WS-VOTE-VALUE(WS-RANK-FLOOR) +
003980                 (WS-RANK-FRACTION *
003990                  (WS-VOTE-VALUE(WS-RANK-FLOOR + 1) -
004000                   WS-VOTE-VALUE(WS-RANK-FLOOR)))
004010         END-IF
004020     END-IF.
004030*---------------------------------------------------------------*
004040 3000-SECOND-PASS-PROCESS.
004050*---------------------------------------------------------------*
004060     OPEN INPUT RAW-MOVIES-FILE.
004070     OPEN OUTPUT PROCESSED-MOVIES-FILE.
004080     MOVE '00'                         TO RAW-MOVIES-STATUS.
004090     MOVE ZERO TO WS-RATING-SUM-RPT WS-RUNTIME-SUM-RPT
004100         WS-POPULARITY-SUM-RPT WS-VOTE-SUM-RPT.
004110     PERFORM 3001-READ-SECOND-PASS-LOOP UNTIL RAW-MOVIES-EOF.
004120     CLOSE RAW-MOVIES-FILE PROCESSED-MOVIES-FILE.
004130*---------------------------------------------------------------*
004140 3001-READ-SECOND-PASS-LOOP.
004150*---------------------------------------------------------------*
004160     READ RAW-MOVIES-FILE
004170         AT END
004180             MOVE '10'                   TO RAW-MOVIES-STATUS
004190         NOT AT END
004200             PERFORM 3010-PROCESS-ONE-RECORD
004210     END-READ.
004220*---------------------------------------------------------------*
004230 3010-PROCESS-ONE-RECORD.
004240*---------------------------------------------------------------*
004250     PERFORM 3020-DROP-CHECK.
004260     IF  WS-DROP-THIS-RECORD
004270         ADD 1                          TO WS-DROPPED-COUNT
004280     ELSE
004290         PERFORM 3030-DUPLICATE-CHECK
004300         IF  WS-DUP-WAS-FOUND
004310             ADD 1                      TO WS-DUPLICATE-COUNT
004320         ELSE
004330             ADD 1                      TO WS-VALID-RECORD-COUNT
004340             MOVE SPACE                TO PROCESSED-MOVIE-RECORD
004350             MOVE RAW-MOVIE-RECORD     TO PM-RAW-PORTION
004360             PERFORM 3040-FILL-MISSING-VALUES
004370             PERFORM 3100-DERIVE-FEATURES
004380             PERFORM 3180-ACCUMULATE-REPORT-STATS
004390             WRITE PROCESSED-MOVIE-RECORD
004400         END-IF
004410     END-IF.
004420*---------------------------------------------------------------*
004430 3020-DROP-CHECK.
004440*---------------------------------------------------------------*
004450     MOVE 'N'                          TO WS-DROP-SW.
004460     IF  RM-TITLE = SPACE
004470         MOVE 'Y'                       TO WS-DROP-SW
004480         ADD 1                          TO WS-MISSING-TITLE-COUNT
004490     END-IF.
004500     IF  RM-RELEASE-YEAR = ZERO
004510         MOVE 'Y'                       TO WS-DROP-SW
004520         ADD 1                          TO WS-MISSING-YEAR-COUNT
004530     END-IF.
004540*---------------------------------------------------------------*
004550 3030-DUPLICATE-CHECK.
004560*---------------------------------------------------------------*
004570     MOVE 'N'                          TO WS-DUP-FOUND-SW.
004580     PERFORM 3032-DUPLICATE-CHECK-LOOP
004590         VARYING WS-DUP-IX FROM 1 BY 1
004600         UNTIL WS-DUP-IX > WS-DUP-TABLE-COUNT
004610             OR WS-DUP-WAS-FOUND.
004620     IF  WS-DUP-NOT-FOUND AND WS-DUP-TABLE-COUNT < 2000
004630         ADD 1                          TO WS-DUP-TABLE-COUNT
004640         MOVE RM-TITLE TO DK-TITLE(WS-DUP-TABLE-COUNT)
004650         MOVE RM-RELEASE-YEAR
004660             TO DK-RELEASE-YEAR(WS-DUP-TABLE-COUNT)
004670     END-IF.
004680*---------------------------------------------------------------*
004690 3032-DUPLICATE-CHECK-LOOP.
004700*---------------------------------------------------------------*
004710     IF  DK-TITLE(WS-DUP-IX) = RM-TITLE
004720         AND DK-RELEASE-YEAR(WS-DUP-IX) = RM-RELEASE-YEAR
004730         MOVE 'Y'                       TO WS-DUP-FOUND-SW
004740     END-IF.
004750*---------------------------------------------------------------*
004760 3040-FILL-MISSING-VALUES.
004770*---------------------------------------------------------------*
004780     IF  PM-RATING = ZERO
004790         ADD 1                          TO WS-MISSING-RATING-COUNT
004800         MOVE WS-MEDIAN-RATING          TO PM-RATING
004810     END-IF.
004820     IF  PM-VOTE-COUNT = ZERO
004830         ADD 1                          TO WS-MISSING-VOTE-COUNT
004840     END-IF.
004850*---------------------------------------------------------------*
004860 3100-DERIVE-FEATURES.
004870*---------------------------------------------------------------*
004880     PERFORM 3110-CALC-MOVIE-AGE.
004890     PERFORM 3120-CALC-RATING-CATEGORY.
004900     PERFORM 3130-CALC-POPULARITY-BUCKET.
004910     PERFORM 3140-CALC-RUNTIME-CATEGORY.
004920     PERFORM 3150-CALC-ERA.
004930     PERFORM 3160-CALC-GENRE-COUNT.
004940     PERFORM 3170-CALC-WEIGHTED-SCORE.
004950     MOVE SPACE                        TO PM-LOAD-DATE.
004960*---------------------------------------------------------------*
004970 3110-CALC-MOVIE-AGE.
004980*---------------------------------------------------------------*
004990     COMPUTE PM-MOVIE-AGE = WS-CURRENT-YEAR - PM-RELEASE-YEAR.
005000*---------------------------------------------------------------*
005010 3120-CALC-RATING-CATEGORY.
005020*---------------------------------------------------------------*
005030     IF  PM-RATING >= 8.0
005040         MOVE 'Excellent'               TO PM-RATING-CATEGORY
005050     ELSE
005060         IF  PM-RATING >= 7.0
005070             MOVE 'Good'                TO PM-RATING-CATEGORY
005080         ELSE
005090             IF  PM-RATING >= 6.0
005100                 MOVE 'Average'         TO PM-RATING-CATEGORY
005110             ELSE
005120                 MOVE 'Poor'            TO PM-RATING-CATEGORY
005130             END-IF
005140         END-IF
005150     END-IF.
005160*---------------------------------------------------------------*
005170 3130-CALC-POPULARITY-BUCKET.
005180*---------------------------------------------------------------*
005190     IF  PM-POPULARITY > 80
005200         MOVE 'Very High'               TO PM-POPULARITY-BUCKET
005210     ELSE
005220         IF  PM-POPULARITY > 50
005230             MOVE 'High'                TO PM-POPULARITY-BUCKET
005240         ELSE
005250             IF  PM-POPULARITY > 20
005260                 MOVE 'Medium'          TO PM-POPULARITY-BUCKET
005270             ELSE
005280                 MOVE 'Low'             TO PM-POPULARITY-BUCKET
005290             END-IF
005300         END-IF
005310     END-IF.
005320*---------------------------------------------------------------*
005330 3140-CALC-RUNTIME-CATEGORY.
005340*---------------------------------------------------------------*
005350     IF  PM-RUNTIME-MINUTES < 90
005360         MOVE 'Short'                   TO PM-RUNTIME-CATEGORY
005370     ELSE
005380         IF  PM-RUNTIME-MINUTES < 120
005390             MOVE 'Medium'              TO PM-RUNTIME-CATEGORY
005400         ELSE
005410             MOVE 'Long'                TO PM-RUNTIME-CATEGORY
005420         END-IF
005430     END-IF.
005440*---------------------------------------------------------------*
005450 3150-CALC-ERA.
005460*---------------------------------------------------------------*
005470     IF  PM-RELEASE-YEAR >= 2020
005480         MOVE '2020s'                   TO PM-ERA
005490     ELSE
005500         IF  PM-RELEASE-YEAR >= 2010
005510             MOVE '2010s'               TO PM-ERA
005520         ELSE
005530             IF  PM-RELEASE-YEAR >= 2000
005540                 MOVE '2000s'           TO PM-ERA
005550             ELSE
005560                 MOVE 'Pre-2000'        TO PM-ERA
005570             END-IF
005580         END-IF
005590     END-IF.
005600*---------------------------------------------------------------*
005610 3160-CALC-GENRE-COUNT.
005620*---------------------------------------------------------------*
005630     MOVE ZERO                         TO WS-GENRE-SEP-COUNT.
005640     IF  PM-GENRES = SPACE
005650         MOVE ZERO                     TO PM-GENRE-COUNT
005660     ELSE
005670         INSPECT PM-GENRES TALLYING WS-GENRE-SEP-COUNT
005680             FOR ALL '|'
005690         COMPUTE PM-GENRE-COUNT = WS-GENRE-SEP-COUNT + 1
005700     END-IF.
005710*---------------------------------------------------------------*
005720 3170-CALC-WEIGHTED-SCORE.
005730*---------------------------------------------------------------*
005740     IF  PM-VOTE-COUNT + WS-PCTL-VOTE = 0
005750         MOVE ZERO                     TO PM-WEIGHTED-SCORE
005760     ELSE
005770         COMPUTE PM-WEIGHTED-SCORE ROUNDED =
005780             ((PM-VOTE-COUNT / (PM-VOTE-COUNT + WS-PCTL-VOTE))
005790                 * PM-RATING)
005800           + ((WS-PCTL-VOTE / (PM-VOTE-COUNT + WS-PCTL-VOTE))
005810                 * WS-MEAN-RATING)
005820     END-IF.
005830*---------------------------------------------------------------*
005840 3180-ACCUMULATE-REPORT-STATS.
005850*---------------------------------------------------------------*
005860     ADD PM-RATING                      TO WS-RATING-SUM-RPT.
005870     ADD PM-RUNTIME-MINUTES             TO WS-RUNTIME-SUM-RPT.
005880     ADD PM-POPULARITY                  TO WS-POPULARITY-SUM-RPT.
005890     ADD PM-VOTE-COUNT                  TO WS-VOTE-SUM-RPT.
005900     IF  WS-VALID-RECORD-COUNT = 1
005910         MOVE PM-RATING                 TO WS-RATING-MIN-RPT
005920                                            WS-RATING-MAX-RPT
005930         MOVE PM-RUNTIME-MINUTES         TO WS-RUNTIME-MIN-RPT
005940                                            WS-RUNTIME-MAX-RPT
005950         MOVE PM-POPULARITY              TO WS-POPULARITY-MIN-RPT
005960                                            WS-POPULARITY-MAX-RPT
005970         MOVE PM-VOTE-COUNT               TO WS-VOTE-MIN-RPT
005980                                            WS-VOTE-MAX-RPT
005990     ELSE
006000         IF  PM-RATING < WS-RATING-MIN-RPT
006010             MOVE PM-RATING             TO WS-RATING-MIN-RPT
006020         END-IF
006030         IF  PM-RATING > WS-RATING-MAX-RPT
006040             MOVE PM-RATING             TO WS-RATING-MAX-RPT
006050         END-IF
006060         IF  PM-RUNTIME-MINUTES < WS-RUNTIME-MIN-RPT
006070             MOVE PM-RUNTIME-MINUTES    TO WS-RUNTIME-MIN-RPT
006080         END-IF
006090         IF  PM-RUNTIME-MINUTES > WS-RUNTIME-MAX-RPT
006100             MOVE PM-RUNTIME-MINUTES    TO WS-RUNTIME-MAX-RPT
006110         END-IF
006120         IF  PM-POPULARITY < WS-POPULARITY-MIN-RPT
006130             MOVE PM-POPULARITY         TO WS-POPULARITY-MIN-RPT
006140         END-IF
006150         IF  PM-POPULARITY > WS-POPULARITY-MAX-RPT
006160             MOVE PM-POPULARITY         TO WS-POPULARITY-MAX-RPT
006170         END-IF
006180         IF  PM-VOTE-COUNT < WS-VOTE-MIN-RPT
006190             MOVE PM-VOTE-COUNT          TO WS-VOTE-MIN-RPT
006200         END-IF
006210         IF  PM-VOTE-COUNT > WS-VOTE-MAX-RPT
006220             MOVE PM-VOTE-COUNT          TO WS-VOTE-MAX-RPT
006230         END-IF
006240     END-IF.
006250*---------------------------------------------------------------*
006260 4000-WRITE-DATA-SUMMARY-REPORT.
006270*---------------------------------------------------------------*
006280     OPEN OUTPUT DATA-SUMMARY-FILE.
006290     MOVE ALL '='                       TO DS-PRINT-LINE.
006300     WRITE DATA-SUMMARY-RECORD.
006310     MOVE SPACE                        TO DS-PRINT-LINE.
006320     STRING '  PROCESSED DATA SUMMARY' DELIMITED BY SIZE
006330         INTO DS-PRINT-LINE.
006340     WRITE DATA-SUMMARY-RECORD.
006350     MOVE ALL '='                       TO DS-PRINT-LINE.
006360     WRITE DATA-SUMMARY-RECORD.
006370     PERFORM 4100-PRINT-ONE-COUNT-LINE.
006380     PERFORM 4200-PRINT-FIELD-LIST.
006390     PERFORM 4300-PRINT-BASIC-STATISTICS.
006400     PERFORM 4400-PRINT-MISSING-COUNTS.
006410     CLOSE DATA-SUMMARY-FILE.
006420*---------------------------------------------------------------*
006430 4100-PRINT-ONE-COUNT-LINE.
006440*---------------------------------------------------------------*
006450     MOVE SPACE                        TO DS-PRINT-LINE.
006460     MOVE WS-VALID-RECORD-COUNT         TO WS-REPORT-COUNT-WORK.
006470     STRING '  TOTAL MOVIES WRITTEN . . . . . . . '
006480             DELIMITED BY SIZE
006490             WS-REPORT-COUNT-EDIT      DELIMITED BY SIZE
006500         INTO DS-PRINT-LINE.
006510     WRITE DATA-SUMMARY-RECORD.
006520*---------------------------------------------------------------*
006530 4200-PRINT-FIELD-LIST.
006540*---------------------------------------------------------------*
006550     MOVE SPACE                        TO DS-PRINT-LINE.
006560     STRING '  FIELDS: MOVIE-ID TITLE GENRES RELEASE-YEAR '
006570         'RUNTIME RATING VOTE-COUNT POPULARITY OVERVIEW '
006580         'MOVIE-AGE RATING-CATEGORY POPULARITY-BUCKET '
006590         'RUNTIME-CATEGORY ERA GENRE-COUNT WEIGHTED-SCORE'
006600             DELIMITED BY SIZE
006610         INTO DS-PRINT-LINE.
006620     WRITE DATA-SUMMARY-RECORD.
006630*---------------------------------------------------------------*
006640 4300-PRINT-BASIC-STATISTICS.
006650*---------------------------------------------------------------*
006660     MOVE SPACE                        TO DS-PRINT-LINE.
006670     STRING '  -- BASIC STATISTICS --' DELIMITED BY SIZE
006680         INTO DS-PRINT-LINE.
006690     WRITE DATA-SUMMARY-RECORD.
006700     IF  WS-VALID-RECORD-COUNT > 0
006710         COMPUTE WS-REPORT-DECIMAL-WORK =
006720             WS-RATING-SUM-RPT / WS-VALID-RECORD-COUNT
006730     ELSE
006740         MOVE ZERO                     TO WS-REPORT-DECIMAL-WORK
006750     END-IF.
006760     STRING '  RATING   MEAN='
006770             DELIMITED BY SIZE
006780             WS-REPORT-DECIMAL-EDIT    DELIMITED BY SIZE
006790             '  MIN=' DELIMITED BY SIZE
006800             WS-RATING-MIN-RPT          DELIMITED BY SIZE
006810             '  MAX=' DELIMITED BY SIZE
006820             WS-RATING-MAX-RPT          DELIMITED BY SIZE
006830         INTO DS-PRINT-LINE.
006840     WRITE DATA-SUMMARY-RECORD.
006850     MOVE SPACE                        TO DS-PRINT-LINE.
006860     IF  WS-VALID-RECORD-COUNT > 0
006870         COMPUTE WS-REPORT-DECIMAL-WORK =
006880             WS-RUNTIME-SUM-RPT / WS-VALID-RECORD-COUNT
006890     ELSE
006900         MOVE ZERO                     TO WS-REPORT-DECIMAL-WORK
006910     END-IF.
006920     STRING '  RUNTIME  MEAN='
006930             DELIMITED BY SIZE
006940             WS-REPORT-DECIMAL-EDIT    DELIMITED BY SIZE
006950             '  MIN=' DELIMITED BY SIZE
006960             WS-RUNTIME-MIN-RPT         DELIMITED BY SIZE
006970             '  MAX=' DELIMITED BY SIZE
006980             WS-RUNTIME-MAX-RPT         DELIMITED BY SIZE
006990         INTO DS-PRINT-LINE.
007000     WRITE DATA-SUMMARY-RECORD.
007010     MOVE SPACE                        TO DS-PRINT-LINE.
007020     IF  WS-VALID-RECORD-COUNT > 0
007030         COMPUTE WS-REPORT-DECIMAL-WORK =
007040             WS-POPULARITY-SUM-RPT / WS-VALID-RECORD-COUNT
007050     ELSE
007060         MOVE ZERO                     TO WS-REPORT-DECIMAL-WORK
007070     END-IF.
007080     STRING '  POPULARITY MEAN='
007090             DELIMITED BY SIZE
007100             WS-REPORT-DECIMAL-EDIT    DELIMITED BY SIZE
007110             '  MIN=' DELIMITED BY SIZE
007120             WS-POPULARITY-MIN-RPT      DELIMITED BY SIZE
007130             '  MAX=' DELIMITED BY SIZE
007140             WS-POPULARITY-MAX-RPT      DELIMITED BY SIZE
007150         INTO DS-PRINT-LINE.
007160     WRITE DATA-SUMMARY-RECORD.
007170     MOVE SPACE                        TO DS-PRINT-LINE.
007180     IF  WS-VALID-RECORD-COUNT > 0
007190         COMPUTE WS-REPORT-DECIMAL-WORK =
007200             WS-VOTE-SUM-RPT / WS-VALID-RECORD-COUNT
007210     ELSE
007220         MOVE ZERO                     TO WS-REPORT-DECIMAL-WORK
007230     END-IF.
007240     STRING '  VOTE-COUNT MEAN='
007250             DELIMITED BY SIZE
007260             WS-REPORT-DECIMAL-EDIT    DELIMITED BY SIZE
007270             '  MIN=' DELIMITED BY SIZE
007280             WS-VOTE-MIN-RPT            DELIMITED BY SIZE
007290             '  MAX=' DELIMITED BY SIZE
007300             WS-VOTE-MAX-RPT            DELIMITED BY SIZE
007310         INTO DS-PRINT-LINE.
007320     WRITE DATA-SUMMARY-RECORD.
007330*---------------------------------------------------------------*
007340 4400-PRINT-MISSING-COUNTS.
007350*---------------------------------------------------------------*
007360     MOVE SPACE                        TO DS-PRINT-LINE.
007370     STRING '  -- MISSING-VALUE COUNTS --' DELIMITED BY SIZE
007380         INTO DS-PRINT-LINE.
007390     WRITE DATA-SUMMARY-RECORD.
007400     MOVE SPACE                        TO DS-PRINT-LINE.
007410     MOVE WS-MISSING-TITLE-COUNT        TO WS-REPORT-COUNT-WORK.
007420     STRING '  TITLE BLANK (DROPPED) . . . . . '
007430             DELIMITED BY SIZE
007440             WS-REPORT-COUNT-EDIT      DELIMITED BY SIZE
007450         INTO DS-PRINT-LINE.
007460     WRITE DATA-SUMMARY-RECORD.
007470     MOVE SPACE                        TO DS-PRINT-LINE.
007480     MOVE WS-MISSING-YEAR-COUNT         TO WS-REPORT-COUNT-WORK.
007490     STRING '  RELEASE-YEAR ZERO (DROPPED)  . '
007500             DELIMITED BY SIZE
007510             WS-REPORT-COUNT-EDIT      DELIMITED BY SIZE
007520         INTO DS-PRINT-LINE.
007530     WRITE DATA-SUMMARY-RECORD.
007540     MOVE SPACE                        TO DS-PRINT-LINE.
007550     MOVE WS-MISSING-RATING-COUNT       TO WS-REPORT-COUNT-WORK.
007560     STRING '  RATING ZERO (MEDIAN FILLED)  . '
007570             DELIMITED BY SIZE
007580             WS-REPORT-COUNT-EDIT      DELIMITED BY SIZE
007590         INTO DS-PRINT-LINE.
007600     WRITE DATA-SUMMARY-RECORD.
007610     MOVE SPACE                        TO DS-PRINT-LINE.
007620     MOVE WS-MISSING-VOTE-COUNT         TO WS-REPORT-COUNT-WORK.
007630     STRING '  VOTE-COUNT ZERO . . . . . . . . '
007640             DELIMITED BY SIZE
007650             WS-REPORT-COUNT-EDIT      DELIMITED BY SIZE
007660         INTO DS-PRINT-LINE.
007670     WRITE DATA-SUMMARY-RECORD.
007680     MOVE SPACE                        TO DS-PRINT-LINE.
007690     MOVE ALL '='                       TO DS-PRINT-LINE.
007700     WRITE DATA-SUMMARY-RECORD.
