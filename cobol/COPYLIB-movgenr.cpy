000010*---------------------------------------------------------------*
000020* GENRE-RECORD AND MOVIE-GENRE-RECORD  --  THE TWO NORMALIZED
000030* STORES BUILT BY THE GENRES PASS AND THE CROSS-REFERENCE PASS
000040* OF LOAD (MOVLOD).  GENRE-ID IS ASSIGNED 1..N IN ASCENDING
000050* ALPHABETICAL ORDER OF GENRE-NAME -- SEE 2100-RELEASE-GENRE-
000060* NAMES IN MOVLOD FOR THE SORT THAT ASSIGNS IT.
000070*---------------------------------------------------------------*
000080 01  GENRE-RECORD.
000090     05  GR-GENRE-ID                     PIC 9(03).
000100     05  GR-GENRE-NAME                   PIC X(20).
000105     05  FILLER                          PIC X(02).
000110*---------------------------------------------------------------*
000120 01  MOVIE-GENRE-RECORD.
000130     05  MG-MOVIE-ID                     PIC X(10).
000140     05  MG-GENRE-ID                     PIC 9(03).
000145     05  FILLER                          PIC X(02).
