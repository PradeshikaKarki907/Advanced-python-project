000010*===============================================================*
000020* PROGRAM NAME:    MOVQRY
000030* ORIGINAL AUTHOR: R HENDRICKS
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 04/02/92 R HENDRICKS     WRITTEN AS THE INDEXED RE-POST LOOKUP
000090*                          CALLED BY LOAD'S MOVIES PASS -- A RUN
000100*                          CAN BE RE-SUBMITTED AGAINST A FILE
000110*                          THAT WAS ALREADY LOADED ONCE, AND LOAD
000120*                          NEEDS TO KNOW WHETHER A MOVIE-ID IS
000130*                          ALREADY ON THE MASTER BEFORE IT
000140*                          REWRITES IT, REQ FL-052.
000150* 09/14/98 M PETRAKIS      Y2K REMEDIATION -- NO DATE FIELDS IN
000160*                          THIS PROGRAM, REVIEWED AND SIGNED OFF
000170*                          NO CHANGE REQUIRED.
000180* 03/11/03 D QUINTERO      REWORKED THE LINKAGE TO MATCH THE
000190*                          SINGLE-RECORD LOOKUP SHAPE MOVLOD NOW
000200*                          USES (ONE MOVIE-ID IN, ONE FOUND
000210*                          SWITCH AND ONE RECORD OUT), REQ
000220*                          FL-121.
000230* 06/30/11 D QUINTERO      EXTENDED WITH MOVQRY-ACTION-CODE SO A
000240*                          POST CALL CAN WRITE OR REWRITE THE
000250*                          MASTER RECORD ITSELF -- LOAD WAS
000260*                          OPENING AND CLOSING THE MASTER FILE
000270*                          TWICE PER MOVIE (ONCE HERE FOR THE
000280*                          LOOKUP, ONCE IN MOVLOD FOR THE WRITE).
000290*                          ONE CALL NOW DOES BOTH, REQ FL-168.
000300*===============================================================*
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID. MOVQRY.
000330 AUTHOR. R HENDRICKS.
000340 INSTALLATION. COBOL DEVELOPMENT CENTER.
000350 DATE-WRITTEN. 04/02/92.
000360 DATE-COMPILED.
000370 SECURITY. NON-CONFIDENTIAL.
000380*===============================================================*
000390 ENVIRONMENT DIVISION.
000400*---------------------------------------------------------------*
000410 CONFIGURATION SECTION.
000420*---------------------------------------------------------------*
000430 SOURCE-COMPUTER. IBM-3081.
000440 OBJECT-COMPUTER. IBM-3081.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470*---------------------------------------------------------------*
000480 INPUT-OUTPUT SECTION.
000490*---------------------------------------------------------------*
000500 FILE-CONTROL.
000510     SELECT MOVIE-MASTER-FILE ASSIGN TO MOVMSTR
000520         ORGANIZATION IS INDEXED
000530         ACCESS MODE  IS DYNAMIC
000540         RECORD KEY   IS MM-MOVIE-ID OF MOVIE-MASTER-RECORD
000550         FILE STATUS  IS MOVIE-MASTER-STATUS.
000560*===============================================================*
000570 DATA DIVISION.
000580*---------------------------------------------------------------*
000590 FILE SECTION.
000600*---------------------------------------------------------------*
000610 FD  MOVIE-MASTER-FILE
000620         DATA RECORD IS MOVIE-MASTER-RECORD.
000630     COPY MOVPROC
000640         REPLACING ==PROCESSED-MOVIE-RECORD== BY ==MOVIE-MASTER-RECORD==
000650                   ==PM-RAW-PORTION==          BY ==MM-RAW-PORTION==
000660                   ==PM-MOVIE-ID==             BY ==MM-MOVIE-ID==
000670                   ==PM-TITLE==                BY ==MM-TITLE==
000680                   ==PM-GENRES==               BY ==MM-GENRES==
000690                   ==PM-RELEASE-YEAR==         BY ==MM-RELEASE-YEAR==
000700                   ==PM-RUNTIME-MINUTES==      BY ==MM-RUNTIME-MINUTES==
000710                   ==PM-RATING==               BY ==MM-RATING==
000720                   ==PM-VOTE-COUNT==           BY ==MM-VOTE-COUNT==
000730                   ==PM-POPULARITY==           BY ==MM-POPULARITY==
000740                   ==PM-OVERVIEW==             BY ==MM-OVERVIEW==
000750                   ==PM-EXTRACTION-DATE==      BY ==MM-EXTRACTION-DATE==
000760                   ==PM-DERIVED-PORTION==      BY ==MM-DERIVED-PORTION==
000770                   ==PM-MOVIE-AGE==            BY ==MM-MOVIE-AGE==
000780                   ==PM-RATING-CATEGORY==      BY ==MM-RATING-CATEGORY==
000790                   ==PM-POPULARITY-BUCKET==    BY
000800                       ==MM-POPULARITY-BUCKET==
000810                   ==PM-RUNTIME-CATEGORY==     BY
000820                       ==MM-RUNTIME-CATEGORY==
000830                   ==PM-ERA==                  BY ==MM-ERA==
000840                   ==PM-GENRE-COUNT==          BY ==MM-GENRE-COUNT==
000850                   ==PM-WEIGHTED-SCORE==       BY ==MM-WEIGHTED-SCORE==
000860                   ==PM-LOAD-DATE==            BY ==MM-LOAD-DATE==.
000870*---------------------------------------------------------------*
000880 WORKING-STORAGE SECTION.
000890*---------------------------------------------------------------*
000900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000910     05  MOVIE-MASTER-STATUS            PIC X(02) VALUE SPACE.
000920         88  MOVIE-MASTER-FILE-OK               VALUE '00'.
000930         88  MOVIE-MASTER-NOT-FOUND             VALUE '23'.
000940     05  WS-OPEN-ATTEMPTED-SW            PIC X(01) VALUE 'N'.
000950         88  WS-MASTER-ALREADY-OPEN              VALUE 'Y'.
000960     05  FILLER                          PIC X(03).
000970 01  WS-STATUS-NUMERIC-VIEW REDEFINES
000980         WS-SWITCHES-SUBSCRIPTS-MISC.
000990     05  WS-STATUS-NUMERIC                PIC 9(02).
001000     05  WS-OPEN-ATTEMPTED-NUMERIC        PIC 9(01).
001010     05  FILLER                          PIC X(03).
001020 01  ERROR-DISPLAY-LINE.
001030     05  FILLER   PIC X(23) VALUE ' *** ERROR DURING FILE '.
001040     05  DL-ERROR-REASON                 PIC X(07) VALUE SPACE.
001050     05  FILLER   PIC X(18) VALUE ' FILE STATUS IS : '.
001060     05  DL-FILE-STATUS                  PIC X(02).
001070     05  FILLER   PIC X(05) VALUE ' *** '.
001080 01  WS-ERROR-LINE-VIEW REDEFINES ERROR-DISPLAY-LINE.
001090     05  WS-ERROR-LINE-WHOLE              PIC X(55).
001100 01  WS-KEY-WORK-AREA.
001110     05  WS-KEY-TEXT                     PIC X(10).
001120 01  WS-KEY-NUMERIC-VIEW REDEFINES WS-KEY-WORK-AREA.
001130     05  WS-KEY-NUMERIC                   PIC 9(10).
001140*---------------------------------------------------------------*
001150 LINKAGE SECTION.
001160 COPY MOVTBL.
001170*===============================================================*
001180 PROCEDURE DIVISION USING MOVQRY-REQUESTED-MOVIE-ID,
001190     MOVQRY-RECORD-FOUND-SW, MOVQRY-MOVIE-RECORD-AREA,
001200     MOVQRY-ACTION-CODE.
001210*---------------------------------------------------------------*
001220 0000-MAIN-ROUTINE.
001230*---------------------------------------------------------------*
001240     PERFORM 1000-OPEN-MASTER-FILE.
001250     IF  MOVIE-MASTER-FILE-OK
001260         PERFORM 2000-LOOKUP-ONE-RECORD
001270         IF  MOVQRY-ACTION-IS-POST
001280             PERFORM 2100-POST-ONE-RECORD
001290         END-IF
001300     ELSE
001310         SET MOVQRY-RECORD-NOT-FOUND     TO TRUE
001320     END-IF.
001330     CLOSE MOVIE-MASTER-FILE.
001340     GOBACK.
001350*---------------------------------------------------------------*
001360 1000-OPEN-MASTER-FILE.
001370*---------------------------------------------------------------*
001380     OPEN I-O MOVIE-MASTER-FILE.
001390     IF  MOVIE-MASTER-STATUS = '35'
001400         OPEN OUTPUT MOVIE-MASTER-FILE
001410         CLOSE MOVIE-MASTER-FILE
001420         OPEN I-O MOVIE-MASTER-FILE
001430     END-IF.
001440     IF  NOT MOVIE-MASTER-FILE-OK
001450         MOVE 'OPEN'                     TO DL-ERROR-REASON
001460         PERFORM 9900-DISPLAY-FILE-ERROR
001470     END-IF.
001480*---------------------------------------------------------------*
001490 2000-LOOKUP-ONE-RECORD.
001500*---------------------------------------------------------------*
001510     MOVE MOVQRY-REQUESTED-MOVIE-ID      TO WS-KEY-TEXT.
001520     MOVE WS-KEY-TEXT                    TO MM-MOVIE-ID OF
001530         MOVIE-MASTER-RECORD.
001540     READ MOVIE-MASTER-FILE
001550         INVALID KEY
001560             SET MOVQRY-RECORD-NOT-FOUND TO TRUE
001570         NOT INVALID KEY
001580             SET MOVQRY-RECORD-FOUND     TO TRUE
001590     END-READ.
001600*---------------------------------------------------------------*
001610 2100-POST-ONE-RECORD.
001620*---------------------------------------------------------------*
001630     MOVE MOVQRY-MOVIE-RECORD-AREA        TO MOVIE-MASTER-RECORD.
001640     MOVE WS-KEY-TEXT                     TO MM-MOVIE-ID OF
001650         MOVIE-MASTER-RECORD.
001660     IF  MOVQRY-RECORD-FOUND
001670         REWRITE MOVIE-MASTER-RECORD
001680             INVALID KEY
001690                 MOVE 'RWRT'             TO DL-ERROR-REASON
001700                 PERFORM 9900-DISPLAY-FILE-ERROR
001710         END-REWRITE
001720     ELSE
001730         WRITE MOVIE-MASTER-RECORD
001740             INVALID KEY
001750                 MOVE 'WRIT'             TO DL-ERROR-REASON
001760                 PERFORM 9900-DISPLAY-FILE-ERROR
001770         END-WRITE
001780     END-IF.
001790*---------------------------------------------------------------*
001800 9900-DISPLAY-FILE-ERROR.
001810*---------------------------------------------------------------*
001820     MOVE MOVIE-MASTER-STATUS            TO DL-FILE-STATUS.
001830     DISPLAY ERROR-DISPLAY-LINE.
