000010*===============================================================*
000020* PROGRAM NAME:    MOVANL
000030* ORIGINAL AUTHOR: T OKONKWO
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 11/03/93 T OKONKWO       WRITTEN -- ONE PASS OVER THE PROCESSED
000090*                          MOVIE FILE BUILDING THE BASIC-STATISTICS
000100*                          AND DATA-QUALITY SECTIONS OF THE EDA
000110*                          REPORT, REQ FL-061.
000120* 04/19/96 T OKONKWO       ADDED THE RATING/GENRE/RUNTIME INSIGHT
000130*                          SECTIONS AND THE TOP-TEN WEIGHTED-SCORE
000140*                          LISTING -- THE TOP-TEN SORT REUSES THE
000150*                          INPUT/OUTPUT PROCEDURE PATTERN OFF THE
000160*                          HACKER-NEWS RANKING JOB, REQ FL-078.
000170* 09/22/98 M PETRAKIS      Y2K REMEDIATION -- REPORT-DATE STAMP
000180*                          REBUILT ON ACCEPT FROM DATE WITH CENTURY
000190*                          WINDOWING, REQ Y2K-014.
000200* 05/14/04 D QUINTERO      ADDED THE FEATURE-CORRELATION MATRIX
000210*                          (PEARSON R OVER RATING/POPULARITY/VOTE-
000220*                          COUNT/RUNTIME).  NO FUNCTION SQRT ON THIS
000230*                          COMPILER -- 8900-COMPUTE-SQUARE-ROOT
000240*                          IS NEWTON'S METHOD INSTEAD, REQ FL-140.
000250* 08/02/11 D QUINTERO      RATING-CATEGORY LINES NOW PRINT IN
000260*                          DESCENDING COUNT ORDER INSTEAD OF FIXED
000270*                          CATEGORY ORDER, REQ FL-165.
000280*===============================================================*
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MOVANL.
000310 AUTHOR. T OKONKWO.
000320 INSTALLATION. COBOL DEVELOPMENT CENTER.
000330 DATE-WRITTEN. 11/03/93.
000340 DATE-COMPILED.
000350 SECURITY. NON-CONFIDENTIAL.
000360*===============================================================*
000370 ENVIRONMENT DIVISION.
000380*---------------------------------------------------------------*
000390 CONFIGURATION SECTION.
000400*---------------------------------------------------------------*
000410 SOURCE-COMPUTER. IBM-3081.
000420 OBJECT-COMPUTER. IBM-3081.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450*---------------------------------------------------------------*
000460 INPUT-OUTPUT SECTION.
000470*---------------------------------------------------------------*
000480 FILE-CONTROL.
000490     SELECT PROCESSED-MOVIES-FILE ASSIGN TO MOVPROC
000500         ORGANIZATION IS SEQUENTIAL
000510         FILE STATUS  IS PROCESSED-MOVIES-STATUS.
000520     SELECT EDA-REPORT-FILE ASSIGN TO EDARPT
000530         ORGANIZATION IS SEQUENTIAL
000540         FILE STATUS  IS EDA-REPORT-STATUS.
000550     SELECT TOP-SORT-FILE ASSIGN TO TOPSRT.
000560*===============================================================*
000570 DATA DIVISION.
000580*---------------------------------------------------------------*
000590 FILE SECTION.
000600*---------------------------------------------------------------*
000610 FD  PROCESSED-MOVIES-FILE
000620         DATA RECORD IS PROCESSED-MOVIE-RECORD.
000630     COPY MOVPROC.
000640 FD  EDA-REPORT-FILE
000650         DATA RECORD IS EDA-REPORT-RECORD.
000660 01  EDA-REPORT-RECORD.
000670     05  ER-PRINT-LINE                  PIC X(80).
000680 SD  TOP-SORT-FILE.
000690 01  TOP-SORT-RECORD.
000700     05  TS-WEIGHTED-SCORE               PIC 9V9(4).
000710     05  TS-MOVIE-ID                     PIC X(10).
000720     05  TS-TITLE                        PIC X(40).
000730     05  TS-RATING                       PIC 9V9.
000740     05  FILLER                          PIC X(05).
000750*---------------------------------------------------------------*
000760 WORKING-STORAGE SECTION.
000770*---------------------------------------------------------------*
000780 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000790     05  PROCESSED-MOVIES-STATUS       PIC X(02) VALUE SPACE.
000800         88  PROCESSED-MOVIES-FILE-OK          VALUE '00'.
000810     05  EDA-REPORT-STATUS              PIC X(02) VALUE SPACE.
000820         88  EDA-REPORT-FILE-OK                 VALUE '00'.
000830     05  PROCESSED-MOVIES-EOF-SW        PIC X(01) VALUE 'N'.
000840         88  NO-MORE-MOVIES                     VALUE 'Y'.
000850     05  TOP-SORT-EOF-SW                PIC X(01) VALUE 'N'.
000860         88  NO-MORE-TOP-RECORDS                VALUE 'Y'.
000870     05  FILLER                         PIC X(04).
000880 01  WS-STATUS-NUMERIC-VIEW REDEFINES
000890         WS-SWITCHES-SUBSCRIPTS-MISC.
000900     05  WS-PROCESSED-MOVIES-NUMERIC     PIC 9(02).
000910     05  FILLER                          PIC X(10).
000920 01  WS-LAST-FILE-STATUS                PIC X(02) VALUE SPACE.
000930*---------------------------------------------------------------*
000940 01  ERROR-DISPLAY-LINE.
000950     05  FILLER   PIC X(23) VALUE ' *** ERROR DURING FILE '.
000960     05  DL-ERROR-REASON                PIC X(09) VALUE SPACE.
000970     05  FILLER   PIC X(16) VALUE ' FILE STATUS IS '.
000980     05  DL-FILE-STATUS                 PIC X(02).
000990     05  FILLER   PIC X(05) VALUE ' *** '.
001000*---------------------------------------------------------------*
001010* PRINT/PAGE CONTROL AND THE RUN-DATE BREAKDOWN FOR THE REPORT
001020* HEADING -- SAME COPYBOOK EVERY REPORT PROGRAM IN THE SUITE USES.
001030*---------------------------------------------------------------*
001040 COPY MOVPRCL.
001050 01  WS-ACCEPT-DATE                     PIC 9(06).
001060 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
001070     05  WS-AD-YY                        PIC 9(02).
001080     05  WS-AD-MM                        PIC 9(02).
001090     05  WS-AD-DD                        PIC 9(02).
001100*---------------------------------------------------------------*
001110* BASIC-STATISTICS / DATA-QUALITY ACCUMULATORS -- FILLED IN THE
001120* SINGLE SEQUENTIAL PASS THAT DOUBLES AS THE TOP-TEN SORT'S INPUT
001130* PROCEDURE (SEE 2100-FIRST-PASS).
001140*---------------------------------------------------------------*
001150 01  WS-BASIC-STATS.
001160     05  WS-TOTAL-MOVIES-COUNT           PIC S9(07) USAGE COMP
001170                                          VALUE ZERO.
001180     05  WS-RATING-SUM                   PIC S9(09)V9(04) USAGE COMP
001190                                          VALUE ZERO.
001200     05  WS-RUNTIME-SUM                  PIC S9(09) USAGE COMP
001210                                          VALUE ZERO.
001220     05  WS-POPULARITY-SUM               PIC S9(09)V99 USAGE COMP
001230                                          VALUE ZERO.
001240     05  WS-YEAR-MIN                     PIC 9(04) USAGE COMP
001250                                          VALUE 9999.
001260     05  WS-YEAR-MAX                     PIC 9(04) USAGE COMP
001270                                          VALUE ZERO.
001280     05  WS-RATING-MIN                   PIC 9V9 USAGE COMP
001290                                          VALUE 9.
001300     05  WS-RATING-MAX                   PIC 9V9 USAGE COMP
001310                                          VALUE ZERO.
001320     05  WS-RUNTIME-MIN                  PIC 9(03) USAGE COMP
001330                                          VALUE 999.
001340     05  WS-RUNTIME-MAX                  PIC 9(03) USAGE COMP
001350                                          VALUE ZERO.
001360     05  WS-MEAN-RATING                  PIC 9V9(04) USAGE COMP
001370                                          VALUE ZERO.
001380     05  WS-MEAN-RUNTIME                 PIC 9(03)V9(04) USAGE COMP
001390                                          VALUE ZERO.
001400     05  WS-MEAN-POPULARITY              PIC 9(03)V9(04) USAGE COMP
001410                                          VALUE ZERO.
001420     05  FILLER                          PIC X(04).
001430*---------------------------------------------------------------*
001440* DATA-QUALITY ACCUMULATORS -- MISSING-VALUE TALLY (BLANK OVERVIEW
001450* OR BLANK GENRES ON THE PROCESSED RECORD) AND THE DUPLICATE-TITLE
001460* TABLE (TITLES REPEATED ACROSS DIFFERENT RELEASE YEARS -- A
001470* DUPLICATE (TITLE, YEAR) PAIR WAS ALREADY DROPPED BACK IN
001480* TRANSFORM, SO WHAT SURVIVES HERE IS THE SAME TITLE RE-RELEASED
001490* OR REMADE IN A DIFFERENT YEAR).
001500*---------------------------------------------------------------*
001510 01  WS-MISSING-VALUE-COUNT             PIC S9(07) USAGE COMP
001520                                         VALUE ZERO.
001530 01  WS-DUPLICATE-TITLE-COUNT           PIC S9(07) USAGE COMP
001540                                         VALUE ZERO.
001550 01  WS-TITLE-TABLE-COUNT               PIC S9(05) USAGE COMP
001560                                         VALUE ZERO.
001570 01  WS-TITLE-SEARCH-IX                 PIC S9(05) USAGE COMP.
001580 01  WS-TITLE-FOUND-SW                  PIC X(01) VALUE 'N'.
001590     88  WS-TITLE-ALREADY-SEEN                 VALUE 'Y'.
001600 01  WS-TITLE-TABLE.
001610     05  WS-TITLE-ENTRY OCCURS 2000 TIMES PIC X(40).
001620     05  FILLER                          PIC X(04).
001630*---------------------------------------------------------------*
001640* RATING-VALUE AND RUNTIME-VALUE TABLES -- BUBBLE-SORTED TO FIND
001650* THE MEDIAN, THEN RE-WALKED TO FIND THE SAMPLE STANDARD DEVIATION,
001660* SAME TWO-STEP METHOD AS MOVXFM'S FIRST PASS.
001670*---------------------------------------------------------------*
001680 01  WS-RATING-TABLE-COUNT              PIC S9(05) USAGE COMP
001690                                         VALUE ZERO.
001700 01  WS-RATING-VALUES.
001710     05  WS-RATING-VALUE OCCURS 2000 TIMES PIC 9V9.
001720     05  FILLER                          PIC X(04).
001730 01  WS-RUNTIME-TABLE-COUNT             PIC S9(05) USAGE COMP
001740                                         VALUE ZERO.
001750 01  WS-RUNTIME-VALUES.
001760     05  WS-RUNTIME-VALUE OCCURS 2000 TIMES PIC 9(03).
001770     05  FILLER                          PIC X(04).
001780 01  WS-SORT-IX                         PIC S9(05) USAGE COMP.
001790 01  WS-SORT-JX                         PIC S9(05) USAGE COMP.
001800 01  WS-SORT-HOLD-RATING                PIC 9V9.
001810 01  WS-SORT-HOLD-RUNTIME               PIC 9(03).
001820 01  WS-HALF-COUNT                      PIC S9(05) USAGE COMP.
001830 01  WS-MEDIAN-RATING                   PIC 9V9 USAGE COMP.
001840 01  WS-MEDIAN-RUNTIME                  PIC 9(03) USAGE COMP.
001850 01  WS-RATING-VARIANCE-SUM             PIC S9(09)V9(04) USAGE COMP
001860                                         VALUE ZERO.
001870 01  WS-RATING-DEVIATION                PIC S9(03)V9(04) USAGE COMP.
001880 01  WS-RATING-STD-DEV                  PIC 9V9(04) USAGE COMP
001890                                         VALUE ZERO.
001900*---------------------------------------------------------------*
001910* RATING-CATEGORY, RUNTIME-CATEGORY AND ERA TALLIES -- FIXED LISTS
001920* LOADED BY VALUE, SEEN THROUGH THE TYPED REDEFINES, SAME IDIOM
001930* AS THE RATINGS-SUMMARY CATEGORY TABLE IN MOVLOD.  ERA VALUES
001940* MATCH THE FOUR SETTINGS MOVXFM'S CALC-ERA PARAGRAPH MOVES INTO
001950* PM-ERA.
001960*---------------------------------------------------------------*
001970 01  WS-RATING-CAT-NAME-LIST.
001980     05  FILLER   PIC X(09) VALUE 'Excellent'.
001990     05  FILLER   PIC X(09) VALUE 'Good'.
002000     05  FILLER   PIC X(09) VALUE 'Average'.
002010     05  FILLER   PIC X(09) VALUE 'Poor'.
002020 01  WS-RATING-CAT-NAME-TABLE REDEFINES WS-RATING-CAT-NAME-LIST.
002030     05  WS-RATING-CAT-NAME OCCURS 4 TIMES PIC X(09).
002040 01  WS-RATING-CAT-COUNT-TABLE.
002050     05  WS-RATING-CAT-COUNT OCCURS 4 TIMES PIC S9(07) USAGE COMP.
002060     05  FILLER                          PIC X(04).
002070 01  WS-RATING-CAT-ORDER-TABLE.
002080     05  WS-RATING-CAT-ORDER OCCURS 4 TIMES PIC S9(02) USAGE COMP.
002090     05  FILLER                          PIC X(04).
002100 01  WS-RUNTIME-CAT-NAME-LIST.
002110     05  FILLER   PIC X(06) VALUE 'Short'.
002120     05  FILLER   PIC X(06) VALUE 'Medium'.
002130     05  FILLER   PIC X(06) VALUE 'Long'.
002140 01  WS-RUNTIME-CAT-NAME-TABLE REDEFINES WS-RUNTIME-CAT-NAME-LIST.
002150     05  WS-RUNTIME-CAT-NAME OCCURS 3 TIMES PIC X(06).
002160 01  WS-RUNTIME-CAT-COUNT-TABLE.
002170     05  WS-RUNTIME-CAT-COUNT OCCURS 3 TIMES PIC S9(07) USAGE COMP.
002180     05  FILLER                          PIC X(04).
002190 01  WS-ERA-NAME-LIST.
002200     05  FILLER   PIC X(08) VALUE 'Pre-2000'.
002210     05  FILLER   PIC X(08) VALUE '2000s'.
002220     05  FILLER   PIC X(08) VALUE '2010s'.
002230     05  FILLER   PIC X(08) VALUE '2020s'.
002240 01  WS-ERA-NAME-TABLE REDEFINES WS-ERA-NAME-LIST.
002250     05  WS-ERA-NAME OCCURS 4 TIMES PIC X(08).
002260 01  WS-ERA-COUNT-TABLE.
002270     05  WS-ERA-COUNT OCCURS 4 TIMES PIC S9(07) USAGE COMP.
002280     05  FILLER                          PIC X(04).
002290 01  WS-CAT-IX                          PIC S9(02) USAGE COMP.
002300 01  WS-CAT-JX                          PIC S9(02) USAGE COMP.
002310 01  WS-CAT-HOLD                        PIC S9(02) USAGE COMP.
002320 01  WS-CAT-PERCENT                     PIC 9(03)V9 USAGE COMP.
002330*---------------------------------------------------------------*
002340* GENRE WORK TABLE (DISTINCT NAME / OCCURRENCE COUNT) AND THE
002350* GENRE-SPLIT FIELDS COME FROM THE SHARED COPYBOOK, SAME SHAPE
002360* MOVLOD'S GENRES PASS USES.
002370*---------------------------------------------------------------*
002380 COPY MOVTBL.
002390 01  WS-GENRE-SPLIT-MISC.
002400     05  WS-GENRE-POINTER                PIC S9(03) USAGE COMP.
002410     05  WS-GENRE-TOKEN-IX               PIC S9(03) USAGE COMP.
002420     05  WS-GENRE-SEARCH-IX              PIC S9(03) USAGE COMP.
002430     05  WS-GENRE-FOUND-SW               PIC X(01) VALUE 'N'.
002440         88  WS-GENRE-ALREADY-KNOWN             VALUE 'Y'.
002450     05  FILLER                          PIC X(04).
002460 01  WS-ONE-GENRE-TOKEN                 PIC X(20).
002470 01  WS-TOTAL-GENRE-OCCURRENCES         PIC S9(07) USAGE COMP
002480                                         VALUE ZERO.
002490 01  WS-AVG-GENRES-PER-MOVIE            PIC 9(02)V99 USAGE COMP
002500                                         VALUE ZERO.
002510 01  WS-GENRE-RANK-TABLE.
002520     05  WS-GENRE-RANK-IX OCCURS 100 TIMES PIC S9(03) USAGE COMP.
002530     05  FILLER                          PIC X(04).
002540 01  WS-GENRE-PERCENT                   PIC 9(03)V9 USAGE COMP.
002550*---------------------------------------------------------------*
002560* TOP-TEN TABLE -- CAPTURED OFF THE SORT'S OUTPUT PROCEDURE, THEN
002570* PRINTED LATER BY 7000-TOP-MOVIES IN REPORT SECTION ORDER.
002580*---------------------------------------------------------------*
002590 01  WS-TOP-TEN-CAUGHT                  PIC S9(02) USAGE COMP
002600                                         VALUE ZERO.
002610 01  WS-TOP-TEN-TABLE.
002620     05  WS-TOP-TEN-ENTRY OCCURS 10 TIMES.
002630         10  TT-TITLE                    PIC X(40).
002640         10  TT-RATING                   PIC 9V9.
002650         10  TT-WEIGHTED-SCORE           PIC 9V9(4).
002660     05  FILLER                          PIC X(04).
002670*---------------------------------------------------------------*
002680* FEATURE-CORRELATION ACCUMULATORS -- RAW SUMS/SUMS-OF-SQUARES/
002690* CROSS-PRODUCTS OVER RATING, POPULARITY, VOTE-COUNT AND RUNTIME,
002700* REDUCED TO PEARSON R BY THE SHARED 8100 PARAGRAPH.
002710*---------------------------------------------------------------*
002720 01  WS-CORR-RAW-SUMS.
002730     05  WS-SUM-RATING                   PIC S9(15)V9(04) USAGE COMP
002740                                          VALUE ZERO.
002750     05  WS-SUM-POPULARITY               PIC S9(15)V9(04) USAGE COMP
002760                                          VALUE ZERO.
002770     05  WS-SUM-VOTE                     PIC S9(15)V9(04) USAGE COMP
002780                                          VALUE ZERO.
002790     05  WS-SUM-RUNTIME                  PIC S9(15)V9(04) USAGE COMP
002800                                          VALUE ZERO.
002810     05  WS-SUMSQ-RATING                 PIC S9(15)V9(04) USAGE COMP
002820                                          VALUE ZERO.
002830     05  WS-SUMSQ-POPULARITY             PIC S9(15)V9(04) USAGE COMP
002840                                          VALUE ZERO.
002850     05  WS-SUMSQ-VOTE                   PIC S9(15)V9(04) USAGE COMP
002860                                          VALUE ZERO.
002870     05  WS-SUMSQ-RUNTIME                PIC S9(15)V9(04) USAGE COMP
002880                                          VALUE ZERO.
002890     05  WS-SUM-RATING-POP               PIC S9(15)V9(04) USAGE COMP
002900                                          VALUE ZERO.
002910     05  WS-SUM-RATING-VOTE              PIC S9(15)V9(04) USAGE COMP
002920                                          VALUE ZERO.
002930     05  WS-SUM-RATING-RUNTIME           PIC S9(15)V9(04) USAGE COMP
002940                                          VALUE ZERO.
002950     05  WS-SUM-POP-VOTE                 PIC S9(15)V9(04) USAGE COMP
002960                                          VALUE ZERO.
002970     05  WS-SUM-POP-RUNTIME              PIC S9(15)V9(04) USAGE COMP
002980                                          VALUE ZERO.
002990     05  WS-SUM-VOTE-RUNTIME             PIC S9(15)V9(04) USAGE COMP
003000                                          VALUE ZERO.
003010     05  FILLER                          PIC X(04).
003020*---------------------------------------------------------------*
003030* GENERIC CORRELATION WORK AREA -- 8100-COMPUTE-ONE-CORRELATION
003040* IS PERFORMED ONCE PER MATRIX CELL WITH THESE FOUR FIELDS SET
003050* FIRST BY THE CALLER, RESULT COMES BACK IN WS-CORR-R.
003060*---------------------------------------------------------------*
003070 01  WS-CORR-WORK.
003080     05  WS-CORR-SUM-X                   PIC S9(15)V9(04) USAGE COMP.
003090     05  WS-CORR-SUM-Y                   PIC S9(15)V9(04) USAGE COMP.
003100     05  WS-CORR-SUMSQ-X                 PIC S9(15)V9(04) USAGE COMP.
003110     05  WS-CORR-SUMSQ-Y                 PIC S9(15)V9(04) USAGE COMP.
003120     05  WS-CORR-SUMXY                   PIC S9(15)V9(04) USAGE COMP.
003130     05  WS-CORR-NUMERATOR               PIC S9(15)V9(04) USAGE COMP.
003140     05  WS-CORR-DENOM-X                 PIC S9(15)V9(04) USAGE COMP.
003150     05  WS-CORR-DENOM-Y                 PIC S9(15)V9(04) USAGE COMP.
003160     05  WS-CORR-DENOM-PRODUCT           PIC S9(15)V9(04) USAGE COMP.
003170     05  WS-CORR-DENOM                   PIC S9(15)V9(04) USAGE COMP.
003180     05  WS-CORR-R                       PIC S9V9(04) USAGE COMP.
003190     05  FILLER                          PIC X(04).
003200 01  WS-SQRT-INPUT                      PIC S9(15)V9(04) USAGE COMP.
003210 01  WS-SQRT-RESULT                     PIC S9(15)V9(04) USAGE COMP.
003220 01  WS-SQRT-IX                         PIC S9(02) USAGE COMP.
003230 01  WS-CORR-MATRIX.
003240     05  WS-CORR-ROW OCCURS 4 TIMES.
003250         10  WS-CORR-CELL OCCURS 4 TIMES PIC S9V9(04) USAGE COMP.
003260     05  FILLER                          PIC X(04).
003270 01  WS-CORR-LABEL-LIST.
003280     05  FILLER   PIC X(11) VALUE 'rating'.
003290     05  FILLER   PIC X(11) VALUE 'popularity'.
003300     05  FILLER   PIC X(11) VALUE 'vote_count'.
003310     05  FILLER   PIC X(11) VALUE 'runtime'.
003320 01  WS-CORR-LABEL-TABLE REDEFINES WS-CORR-LABEL-LIST.
003330     05  WS-CORR-LABEL OCCURS 4 TIMES PIC X(11).
003340*---------------------------------------------------------------*
003350* GENERAL PRINT-LINE WORK AREAS -- EDITED NUMERIC FIELDS FOR THE
003360* DETAIL LINES, SAME REDEFINES-AN-EDIT-PICTURE IDIOM MOVXFM USES.
003370*---------------------------------------------------------------*
003380 01  WS-COUNT-WORK                      PIC 9(07).
003390 01  WS-COUNT-EDIT REDEFINES WS-COUNT-WORK PIC ZZZZZZ9.
003400 01  WS-DECIMAL-WORK                    PIC 9(05)V9999.
003410 01  WS-DECIMAL-EDIT REDEFINES WS-DECIMAL-WORK PIC ZZZZ9.9999.
003420 01  WS-PERCENT-WORK                    PIC 9(03)V9.
003430 01  WS-PERCENT-EDIT REDEFINES WS-PERCENT-WORK PIC ZZ9.9.
003440 01  WS-SCORE-WORK                      PIC 9V99.
003450 01  WS-SCORE-EDIT REDEFINES WS-SCORE-WORK PIC 9.99.
003460 01  WS-RATING-EDIT-WORK                PIC 9V9.
003470 01  WS-RATING-EDIT REDEFINES WS-RATING-EDIT-WORK PIC 9.9.
003480 01  WS-RATING-MAX-EDIT-WORK            PIC 9V9.
003490 01  WS-RATING-MAX-EDIT REDEFINES WS-RATING-MAX-EDIT-WORK PIC 9.9.
003500 01  WS-YEAR-EDIT-WORK                  PIC 9(04).
003510 01  WS-YEAR-EDIT REDEFINES WS-YEAR-EDIT-WORK PIC 9999.
003520 01  WS-YEAR-MAX-EDIT-WORK              PIC 9(04).
003530 01  WS-YEAR-MAX-EDIT REDEFINES WS-YEAR-MAX-EDIT-WORK PIC 9999.
003540 01  WS-RUNTIME-EDIT-WORK               PIC 9(03).
003550 01  WS-RUNTIME-EDIT REDEFINES WS-RUNTIME-EDIT-WORK PIC ZZ9.
003560 01  WS-RUNTIME-MAX-EDIT-WORK           PIC 9(03).
003570 01  WS-RUNTIME-MAX-EDIT REDEFINES WS-RUNTIME-MAX-EDIT-WORK PIC ZZ9.
003580 01  WS-CORR-EDIT-WORK                  PIC S9V9(04).
003590 01  WS-CORR-EDIT REDEFINES WS-CORR-EDIT-WORK PIC -9.9999.
003600 01  WS-CORR-ROW-EDIT-WORK.
003610     05  WS-CORR-ROW-EDIT-CELL OCCURS 4 TIMES PIC S9V9(04).
003620 01  WS-CORR-ROW-EDIT-TABLE REDEFINES WS-CORR-ROW-EDIT-WORK.
003630     05  WS-CORR-ROW-EDIT OCCURS 4 TIMES PIC -9.9999.
003640*===============================================================*
003650 PROCEDURE DIVISION.
003660*---------------------------------------------------------------*
003670 0000-MAIN-PARAGRAPH.
003680*---------------------------------------------------------------*
003690     PERFORM 1000-OPEN-REPORT-FILE.
003700     PERFORM 1100-PRINT-REPORT-HEADER.
003710     PERFORM 2000-BASIC-STATISTICS.
003720     PERFORM 3000-DATA-QUALITY.
003730     PERFORM 4000-RATING-INSIGHTS.
003740     PERFORM 5000-GENRE-INSIGHTS.
003750     PERFORM 6000-RUNTIME-INSIGHTS.
003760     PERFORM 7000-TOP-MOVIES.
003770     PERFORM 8000-FEATURE-CORRELATIONS.
003780     PERFORM 9000-PRINT-REPORT-FOOTER.
003790     CLOSE EDA-REPORT-FILE.
003800     GOBACK.
003810*---------------------------------------------------------------*
003820 1000-OPEN-REPORT-FILE.
003830*---------------------------------------------------------------*
003840     OPEN OUTPUT EDA-REPORT-FILE.
003850     IF  NOT EDA-REPORT-FILE-OK
003860         MOVE EDA-REPORT-STATUS           TO WS-LAST-FILE-STATUS
003870         MOVE 'OPEN-EDA'                  TO DL-ERROR-REASON
003880         PERFORM 9900-DISPLAY-FILE-ERROR
003890     END-IF.
003900*---------------------------------------------------------------*
003910 1100-PRINT-REPORT-HEADER.
003920*---------------------------------------------------------------*
003930     PERFORM 1110-STAMP-REPORT-DATE.
003940     MOVE ALL '='                        TO ER-PRINT-LINE.
003950     WRITE EDA-REPORT-RECORD
003960         AFTER ADVANCING PAGE.
003970     MOVE SPACE                          TO ER-PRINT-LINE.
003980     STRING '  MOVIE DATASET - EXPLORATORY DATA ANALYSIS REPORT'
003990         DELIMITED BY SIZE
004000         INTO ER-PRINT-LINE.
004010     WRITE EDA-REPORT-RECORD
004020         AFTER ADVANCING 1.
004030     MOVE SPACE                          TO ER-PRINT-LINE.
004040     MOVE WS-CURRENT-YEAR                TO WS-YEAR-EDIT-WORK.
004050     STRING '  REPORT GENERATED: '       DELIMITED BY SIZE
004060         WS-YEAR-EDIT                     DELIMITED BY SIZE
004070         '-'                              DELIMITED BY SIZE
004080         WS-CURRENT-MONTH                 DELIMITED BY SIZE
004090         '-'                              DELIMITED BY SIZE
004100         WS-CURRENT-DAY                   DELIMITED BY SIZE
004110         INTO ER-PRINT-LINE.
004120     WRITE EDA-REPORT-RECORD
004130         AFTER ADVANCING 1.
004140     MOVE ALL '='                        TO ER-PRINT-LINE.
004150     WRITE EDA-REPORT-RECORD
004160         AFTER ADVANCING 1.
004170     MOVE 1                              TO PAGE-COUNT.
004180     MOVE 4                              TO LINE-COUNT.
004190*---------------------------------------------------------------*
004200 1110-STAMP-REPORT-DATE.
004210*---------------------------------------------------------------*
004220     ACCEPT WS-ACCEPT-DATE                FROM DATE.
004230     IF  WS-AD-YY < 50
004240         COMPUTE WS-CURRENT-YEAR = 2000 + WS-AD-YY
004250     ELSE
004260         COMPUTE WS-CURRENT-YEAR = 1900 + WS-AD-YY
004270     END-IF.
004280     MOVE WS-AD-MM                        TO WS-CURRENT-MONTH.
004290     MOVE WS-AD-DD                        TO WS-CURRENT-DAY.
004300*---------------------------------------------------------------*
004310 1900-WRITE-REPORT-LINE.
004320*---------------------------------------------------------------*
004330     IF  LINE-COUNT > LINES-ON-PAGE
004340         PERFORM 1950-PRINT-CONTINUATION-HEADING
004350     END-IF.
004360     WRITE EDA-REPORT-RECORD
004370         AFTER ADVANCING LINE-SPACEING.
004380     ADD LINE-SPACEING                    TO LINE-COUNT.
004390     MOVE 1                               TO LINE-SPACEING.
004400     IF  NOT EDA-REPORT-FILE-OK
004410         MOVE EDA-REPORT-STATUS           TO WS-LAST-FILE-STATUS
004420         MOVE 'WRIT-EDA'                  TO DL-ERROR-REASON
004430         PERFORM 9900-DISPLAY-FILE-ERROR
004440     END-IF.
004450*---------------------------------------------------------------*
004460 1950-PRINT-CONTINUATION-HEADING.
004470*---------------------------------------------------------------*
004480     MOVE ALL '='                        TO ER-PRINT-LINE.
004490     WRITE EDA-REPORT-RECORD
004500         AFTER ADVANCING PAGE.
004510     MOVE SPACE                          TO ER-PRINT-LINE.
004520     STRING '  MOVIE DATASET - EXPLORATORY DATA ANALYSIS REPORT'
004530         ' (CONTINUED)' DELIMITED BY SIZE
004540         INTO ER-PRINT-LINE.
004550     WRITE EDA-REPORT-RECORD
004560         AFTER ADVANCING 1.
004570     MOVE ALL '='                        TO ER-PRINT-LINE.
004580     WRITE EDA-REPORT-RECORD
004590         AFTER ADVANCING 1.
004600     ADD 1                                TO PAGE-COUNT.
004610     MOVE 4                               TO LINE-COUNT.
004620*---------------------------------------------------------------*
004630 2000-BASIC-STATISTICS.
004640*---------------------------------------------------------------*
004650     MOVE ZERO                            TO GENRE-TABLE-SIZE.
004660     SORT TOP-SORT-FILE
004670         ON DESCENDING KEY TS-WEIGHTED-SCORE
004680         ON ASCENDING  KEY TS-MOVIE-ID
004690         INPUT PROCEDURE IS 2100-FIRST-PASS
004700         OUTPUT PROCEDURE IS 2200-CAPTURE-TOP-TEN.
004710     IF  WS-TOTAL-MOVIES-COUNT > 0
004720         COMPUTE WS-MEAN-RATING ROUNDED =
004730             WS-RATING-SUM / WS-TOTAL-MOVIES-COUNT
004740         COMPUTE WS-MEAN-RUNTIME ROUNDED =
004750             WS-RUNTIME-SUM / WS-TOTAL-MOVIES-COUNT
004760         COMPUTE WS-MEAN-POPULARITY ROUNDED =
004770             WS-POPULARITY-SUM / WS-TOTAL-MOVIES-COUNT
004780     END-IF.
004790     MOVE SPACE                           TO ER-PRINT-LINE.
004800     STRING '1. BASIC STATISTICS' DELIMITED BY SIZE
004810         INTO ER-PRINT-LINE.
004820     PERFORM 1900-WRITE-REPORT-LINE.
004830     MOVE ALL '-'                         TO ER-PRINT-LINE.
004840     PERFORM 1900-WRITE-REPORT-LINE.
004850     MOVE WS-TOTAL-MOVIES-COUNT           TO WS-COUNT-WORK.
004860     STRING 'Total Movies: ' DELIMITED BY SIZE
004870         WS-COUNT-EDIT                     DELIMITED BY SIZE
004880         INTO ER-PRINT-LINE.
004890     PERFORM 1900-WRITE-REPORT-LINE.
004900     MOVE WS-MEAN-RATING                  TO WS-DECIMAL-WORK.
004910     STRING 'Mean Rating: ' DELIMITED BY SIZE
004920         WS-DECIMAL-EDIT                   DELIMITED BY SIZE
004930         INTO ER-PRINT-LINE.
004940     PERFORM 1900-WRITE-REPORT-LINE.
004950     PERFORM 2900-COMPUTE-MEDIAN-RATING.
004960     MOVE WS-MEDIAN-RATING                TO WS-RATING-EDIT-WORK.
004970     STRING 'Median Rating: ' DELIMITED BY SIZE
004980         WS-RATING-EDIT                     DELIMITED BY SIZE
004990         INTO ER-PRINT-LINE.
005000     PERFORM 1900-WRITE-REPORT-LINE.
005010     MOVE WS-MEAN-RUNTIME                 TO WS-DECIMAL-WORK.
005020     STRING 'Mean Runtime: ' DELIMITED BY SIZE
005030         WS-DECIMAL-EDIT                   DELIMITED BY SIZE
005040         INTO ER-PRINT-LINE.
005050     PERFORM 1900-WRITE-REPORT-LINE.
005060     MOVE WS-MEAN-POPULARITY              TO WS-DECIMAL-WORK.
005070     STRING 'Mean Popularity: ' DELIMITED BY SIZE
005080         WS-DECIMAL-EDIT                    DELIMITED BY SIZE
005090         INTO ER-PRINT-LINE.
005100     PERFORM 1900-WRITE-REPORT-LINE.
005110     MOVE WS-YEAR-MIN                     TO WS-YEAR-EDIT-WORK.
005120     MOVE WS-YEAR-MAX                     TO WS-YEAR-MAX-EDIT-WORK.
005130     STRING 'Release Year Range: ' DELIMITED BY SIZE
005140         WS-YEAR-EDIT                       DELIMITED BY SIZE
005150         ' - '                              DELIMITED BY SIZE
005160         WS-YEAR-MAX-EDIT                   DELIMITED BY SIZE
005170         INTO ER-PRINT-LINE.
005180     PERFORM 1900-WRITE-REPORT-LINE.
005190     MOVE GENRE-TABLE-SIZE                TO WS-COUNT-WORK.
005200     STRING 'Distinct Genres: ' DELIMITED BY SIZE
005210         WS-COUNT-EDIT                      DELIMITED BY SIZE
005220         INTO ER-PRINT-LINE.
005230     PERFORM 1900-WRITE-REPORT-LINE.
005240*---------------------------------------------------------------*
005250 2100-FIRST-PASS SECTION.
005260*---------------------------------------------------------------*
005270     OPEN INPUT PROCESSED-MOVIES-FILE.
005280     IF  NOT PROCESSED-MOVIES-FILE-OK
005290         MOVE PROCESSED-MOVIES-STATUS     TO WS-LAST-FILE-STATUS
005300         MOVE 'OPEN-PROC'                 TO DL-ERROR-REASON
005310         PERFORM 9900-DISPLAY-FILE-ERROR
005320     END-IF.
005330     MOVE 'N'                             TO PROCESSED-MOVIES-EOF-SW.
005340     PERFORM 2105-READ-ONE-MOVIE.
005350     PERFORM 2110-ACCUMULATE-ONE-MOVIE
005360         UNTIL NO-MORE-MOVIES.
005370     CLOSE PROCESSED-MOVIES-FILE.
005380 2100-DUMMY SECTION.
005390*---------------------------------------------------------------*
005400 2105-READ-ONE-MOVIE.
005410*---------------------------------------------------------------*
005420     READ PROCESSED-MOVIES-FILE
005430         AT END
005440             MOVE 'Y'                     TO PROCESSED-MOVIES-EOF-SW
005450     END-READ.
005460*---------------------------------------------------------------*
005470 2110-ACCUMULATE-ONE-MOVIE.
005480*---------------------------------------------------------------*
005490     ADD 1                                TO WS-TOTAL-MOVIES-COUNT.
005500     ADD PM-RATING                        TO WS-RATING-SUM.
005510     ADD PM-RUNTIME-MINUTES               TO WS-RUNTIME-SUM.
005520     ADD PM-POPULARITY                    TO WS-POPULARITY-SUM.
005530     IF  PM-RELEASE-YEAR < WS-YEAR-MIN
005540         MOVE PM-RELEASE-YEAR             TO WS-YEAR-MIN
005550     END-IF.
005560     IF  PM-RELEASE-YEAR > WS-YEAR-MAX
005570         MOVE PM-RELEASE-YEAR             TO WS-YEAR-MAX
005580     END-IF.
005590     IF  PM-RATING < WS-RATING-MIN
005600         MOVE PM-RATING                   TO WS-RATING-MIN
005610     END-IF.
005620     IF  PM-RATING > WS-RATING-MAX
005630         MOVE PM-RATING                   TO WS-RATING-MAX
005640     END-IF.
005650     IF  PM-RUNTIME-MINUTES < WS-RUNTIME-MIN
005660         MOVE PM-RUNTIME-MINUTES          TO WS-RUNTIME-MIN
005670     END-IF.
005680     IF  PM-RUNTIME-MINUTES > WS-RUNTIME-MAX
005690         MOVE PM-RUNTIME-MINUTES          TO WS-RUNTIME-MAX
005700     END-IF.
005710     PERFORM 2120-STORE-RATING-VALUE.
005720     PERFORM 2130-STORE-RUNTIME-VALUE.
005730     PERFORM 2140-CHECK-DUPLICATE-TITLE.
005740     PERFORM 2150-CHECK-MISSING-VALUES.
005750     PERFORM 2160-TALLY-RATING-CATEGORY.
005760     PERFORM 2170-TALLY-RUNTIME-CATEGORY.
005770     PERFORM 2176-TALLY-ERA-CATEGORY.
005780     PERFORM 2180-COLLECT-MOVIES-GENRES.
005790     PERFORM 2190-ACCUMULATE-CORRELATION-SUMS.
005800     PERFORM 2195-RELEASE-TOP-SORT-RECORD.
005810     PERFORM 2105-READ-ONE-MOVIE.
005820*---------------------------------------------------------------*
005830 2120-STORE-RATING-VALUE.
005840*---------------------------------------------------------------*
005850     IF  WS-RATING-TABLE-COUNT < 2000
005860         ADD 1                            TO WS-RATING-TABLE-COUNT
005870         MOVE PM-RATING                   TO
005880             WS-RATING-VALUE(WS-RATING-TABLE-COUNT)
005890     END-IF.
005900*---------------------------------------------------------------*
005910 2130-STORE-RUNTIME-VALUE.
005920*---------------------------------------------------------------*
005930     IF  WS-RUNTIME-TABLE-COUNT < 2000
005940         ADD 1                            TO WS-RUNTIME-TABLE-COUNT
005950         MOVE PM-RUNTIME-MINUTES          TO
005960             WS-RUNTIME-VALUE(WS-RUNTIME-TABLE-COUNT)
005970     END-IF.
005980*---------------------------------------------------------------*
005990 2140-CHECK-DUPLICATE-TITLE.
006000*---------------------------------------------------------------*
006010     MOVE 'N'                             TO WS-TITLE-FOUND-SW.
006020     PERFORM 2145-CHECK-ONE-TITLE-SLOT
006030         VARYING WS-TITLE-SEARCH-IX FROM 1 BY 1
006040         UNTIL WS-TITLE-SEARCH-IX > WS-TITLE-TABLE-COUNT.
006050     IF  WS-TITLE-ALREADY-SEEN
006060         ADD 1                            TO WS-DUPLICATE-TITLE-COUNT
006070     ELSE
006080         IF  WS-TITLE-TABLE-COUNT < 2000
006090             ADD 1                        TO WS-TITLE-TABLE-COUNT
006100             MOVE PM-TITLE                TO
006110                 WS-TITLE-ENTRY(WS-TITLE-TABLE-COUNT)
006120         END-IF
006130     END-IF.
006140*---------------------------------------------------------------*
006150 2145-CHECK-ONE-TITLE-SLOT.
006160*---------------------------------------------------------------*
006170     IF  WS-TITLE-ENTRY(WS-TITLE-SEARCH-IX) = PM-TITLE
006180         MOVE 'Y'                         TO WS-TITLE-FOUND-SW
006190     END-IF.
006200*---------------------------------------------------------------*
006210 2150-CHECK-MISSING-VALUES.
006220*---------------------------------------------------------------*
006230     IF  PM-OVERVIEW = SPACE
006240         ADD 1                            TO WS-MISSING-VALUE-COUNT
006250     END-IF.
006260     IF  PM-GENRES = SPACE
006270         ADD 1                            TO WS-MISSING-VALUE-COUNT
006280     END-IF.
006290*---------------------------------------------------------------*
006300 2160-TALLY-RATING-CATEGORY.
006310*---------------------------------------------------------------*
006320     PERFORM 2165-TALLY-ONE-RATING-SLOT
006330         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 4.
006340*---------------------------------------------------------------*
006350 2165-TALLY-ONE-RATING-SLOT.
006360*---------------------------------------------------------------*
006370     IF  WS-RATING-CAT-NAME(WS-CAT-IX) = PM-RATING-CATEGORY
006380         ADD 1                    TO WS-RATING-CAT-COUNT(WS-CAT-IX)
006390     END-IF.
006400*---------------------------------------------------------------*
006410 2170-TALLY-RUNTIME-CATEGORY.
006420*---------------------------------------------------------------*
006430     PERFORM 2175-TALLY-ONE-RUNTIME-SLOT
006440         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 3.
006450*---------------------------------------------------------------*
006460 2175-TALLY-ONE-RUNTIME-SLOT.
006470*---------------------------------------------------------------*
006480     IF  WS-RUNTIME-CAT-NAME(WS-CAT-IX) = PM-RUNTIME-CATEGORY
006490         ADD 1                   TO WS-RUNTIME-CAT-COUNT(WS-CAT-IX)
006500     END-IF.
006510*---------------------------------------------------------------*
006520 2176-TALLY-ERA-CATEGORY.
006530*---------------------------------------------------------------*
006540     PERFORM 2177-TALLY-ONE-ERA-SLOT
006550         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 4.
006560*---------------------------------------------------------------*
006570 2177-TALLY-ONE-ERA-SLOT.
006580*---------------------------------------------------------------*
006590     IF  WS-ERA-NAME(WS-CAT-IX) = PM-ERA
006600         ADD 1                       TO WS-ERA-COUNT(WS-CAT-IX)
006610     END-IF.
006620*---------------------------------------------------------------*
006630 2180-COLLECT-MOVIES-GENRES.
006640*---------------------------------------------------------------*
006650     MOVE 1                                TO WS-GENRE-POINTER.
006660     PERFORM 2182-COLLECT-ONE-GENRE-TOKEN
006670         VARYING WS-GENRE-TOKEN-IX FROM 1 BY 1
006680         UNTIL WS-GENRE-TOKEN-IX > PM-GENRE-COUNT.
006690     ADD PM-GENRE-COUNT                    TO
006700         WS-TOTAL-GENRE-OCCURRENCES.
006710*---------------------------------------------------------------*
006720 2182-COLLECT-ONE-GENRE-TOKEN.
006730*---------------------------------------------------------------*
006740     PERFORM 9100-NEXT-GENRE-TOKEN.
006750     PERFORM 2185-ADD-GENRE-IF-NEW.
006760*---------------------------------------------------------------*
006770 2185-ADD-GENRE-IF-NEW.
006780*---------------------------------------------------------------*
006790     MOVE 'N'                             TO WS-GENRE-FOUND-SW.
006800     PERFORM 2187-CHECK-ONE-GENRE-SLOT
006810         VARYING WS-GENRE-SEARCH-IX FROM 1 BY 1
006820         UNTIL WS-GENRE-SEARCH-IX > GENRE-TABLE-SIZE.
006830     IF  NOT WS-GENRE-ALREADY-KNOWN
006840         ADD 1                            TO GENRE-TABLE-SIZE
006850         MOVE WS-ONE-GENRE-TOKEN          TO
006860             GW-GENRE-NAME(GENRE-TABLE-SIZE)
006870         MOVE 1                           TO
006880             GW-OCCURRENCE-COUNT(GENRE-TABLE-SIZE)
006890     END-IF.
006900*---------------------------------------------------------------*
006910 2187-CHECK-ONE-GENRE-SLOT.
006920*---------------------------------------------------------------*
006930     IF  GW-GENRE-NAME(WS-GENRE-SEARCH-IX) = WS-ONE-GENRE-TOKEN
006940         ADD 1 TO GW-OCCURRENCE-COUNT(WS-GENRE-SEARCH-IX)
006950         MOVE 'Y'                         TO WS-GENRE-FOUND-SW
006960     END-IF.
006970*---------------------------------------------------------------*
006980 2190-ACCUMULATE-CORRELATION-SUMS.
006990*---------------------------------------------------------------*
007000     ADD PM-RATING                        TO WS-SUM-RATING.
007010     ADD PM-POPULARITY                    TO WS-SUM-POPULARITY.
007020     ADD PM-VOTE-COUNT                    TO WS-SUM-VOTE.
007030     ADD PM-RUNTIME-MINUTES               TO WS-SUM-RUNTIME.
007040     COMPUTE WS-SUMSQ-RATING = WS-SUMSQ-RATING +
007050         (PM-RATING * PM-RATING).
007060     COMPUTE WS-SUMSQ-POPULARITY = WS-SUMSQ-POPULARITY +
007070         (PM-POPULARITY * PM-POPULARITY).
007080     COMPUTE WS-SUMSQ-VOTE = WS-SUMSQ-VOTE +
007090         (PM-VOTE-COUNT * PM-VOTE-COUNT).
007100     COMPUTE WS-SUMSQ-RUNTIME = WS-SUMSQ-RUNTIME +
007110         (PM-RUNTIME-MINUTES * PM-RUNTIME-MINUTES).
007120     COMPUTE WS-SUM-RATING-POP = WS-SUM-RATING-POP +
007130         (PM-RATING * PM-POPULARITY).
007140     COMPUTE WS-SUM-RATING-VOTE = WS-SUM-RATING-VOTE +
007150         (PM-RATING * PM-VOTE-COUNT).
007160     COMPUTE WS-SUM-RATING-RUNTIME = WS-SUM-RATING-RUNTIME +
007170         (PM-RATING * PM-RUNTIME-MINUTES).
007180     COMPUTE WS-SUM-POP-VOTE = WS-SUM-POP-VOTE +
007190         (PM-POPULARITY * PM-VOTE-COUNT).
007200     COMPUTE WS-SUM-POP-RUNTIME = WS-SUM-POP-RUNTIME +
007210         (PM-POPULARITY * PM-RUNTIME-MINUTES).
007220     COMPUTE WS-SUM-VOTE-RUNTIME = WS-SUM-VOTE-RUNTIME +
007230         (PM-VOTE-COUNT * PM-RUNTIME-MINUTES).
007240*---------------------------------------------------------------*
007250 2195-RELEASE-TOP-SORT-RECORD.
007260*---------------------------------------------------------------*
007270     MOVE SPACE                            TO TOP-SORT-RECORD.
007280     MOVE PM-WEIGHTED-SCORE                TO TS-WEIGHTED-SCORE.
007290     MOVE PM-MOVIE-ID                      TO TS-MOVIE-ID.
007300     MOVE PM-TITLE                         TO TS-TITLE.
007310     MOVE PM-RATING                        TO TS-RATING.
007320     RELEASE TOP-SORT-RECORD.
007330*---------------------------------------------------------------*
007340 2200-CAPTURE-TOP-TEN SECTION.
007350*---------------------------------------------------------------*
007360     MOVE 'N'                             TO TOP-SORT-EOF-SW.
007370     PERFORM 2210-RETURN-ONE-TOP-RECORD.
007380     PERFORM 2220-CAPTURE-ONE-TOP-RECORD
007390         UNTIL NO-MORE-TOP-RECORDS
007400            OR WS-TOP-TEN-CAUGHT NOT < 10.
007410 2200-DUMMY SECTION.
007420*---------------------------------------------------------------*
007430 2210-RETURN-ONE-TOP-RECORD.
007440*---------------------------------------------------------------*
007450     RETURN TOP-SORT-FILE
007460         AT END
007470             MOVE 'Y'                     TO TOP-SORT-EOF-SW.
007480*---------------------------------------------------------------*
007490 2220-CAPTURE-ONE-TOP-RECORD.
007500*---------------------------------------------------------------*
007510     ADD 1                                 TO WS-TOP-TEN-CAUGHT.
007520     MOVE TS-TITLE           TO TT-TITLE(WS-TOP-TEN-CAUGHT).
007530     MOVE TS-RATING          TO TT-RATING(WS-TOP-TEN-CAUGHT).
007540     MOVE TS-WEIGHTED-SCORE  TO
007550         TT-WEIGHTED-SCORE(WS-TOP-TEN-CAUGHT).
007560     PERFORM 2210-RETURN-ONE-TOP-RECORD.
007570*---------------------------------------------------------------*
007580 2900-COMPUTE-MEDIAN-RATING.
007590*---------------------------------------------------------------*
007600     PERFORM 2910-SORT-RATING-VALUES.
007610     IF  WS-RATING-TABLE-COUNT = 0
007620         MOVE ZERO                        TO WS-MEDIAN-RATING
007630     ELSE
007640         DIVIDE WS-RATING-TABLE-COUNT BY 2
007650             GIVING WS-HALF-COUNT
007660         IF  WS-RATING-TABLE-COUNT / 2 = WS-HALF-COUNT
007670             COMPUTE WS-MEDIAN-RATING =
007680                 (WS-RATING-VALUE(WS-HALF-COUNT) +
007690                  WS-RATING-VALUE(WS-HALF-COUNT + 1)) / 2
007700         ELSE
007710             MOVE WS-RATING-VALUE(WS-HALF-COUNT + 1)
007720                 TO WS-MEDIAN-RATING
007730         END-IF
007740     END-IF.
007750*---------------------------------------------------------------*
007760 2910-SORT-RATING-VALUES.
007770*---------------------------------------------------------------*
007780     PERFORM 2912-SORT-RATING-VALUES-OUTER
007790         VARYING WS-SORT-IX FROM 1 BY 1
007800         UNTIL WS-SORT-IX > WS-RATING-TABLE-COUNT - 1.
007810*---------------------------------------------------------------*
007820 2912-SORT-RATING-VALUES-OUTER.
007830*---------------------------------------------------------------*
007840     PERFORM 2914-SORT-RATING-VALUES-INNER
007850         VARYING WS-SORT-JX FROM 1 BY 1
007860         UNTIL WS-SORT-JX > WS-RATING-TABLE-COUNT - WS-SORT-IX.
007870*---------------------------------------------------------------*
007880 2914-SORT-RATING-VALUES-INNER.
007890*---------------------------------------------------------------*
007900     IF  WS-RATING-VALUE(WS-SORT-JX) >
007910             WS-RATING-VALUE(WS-SORT-JX + 1)
007920         MOVE WS-RATING-VALUE(WS-SORT-JX)
007930             TO WS-SORT-HOLD-RATING
007940         MOVE WS-RATING-VALUE(WS-SORT-JX + 1)
007950             TO WS-RATING-VALUE(WS-SORT-JX)
007960         MOVE WS-SORT-HOLD-RATING
007970             TO WS-RATING-VALUE(WS-SORT-JX + 1)
007980     END-IF.
007990*---------------------------------------------------------------*
008000 3000-DATA-QUALITY.
008010*---------------------------------------------------------------*
008020     MOVE SPACE                           TO ER-PRINT-LINE.
008030     PERFORM 1900-WRITE-REPORT-LINE.
008040     STRING '2. DATA QUALITY' DELIMITED BY SIZE
008050         INTO ER-PRINT-LINE.
008060     PERFORM 1900-WRITE-REPORT-LINE.
008070     MOVE ALL '-'                         TO ER-PRINT-LINE.
008080     PERFORM 1900-WRITE-REPORT-LINE.
008090     MOVE WS-TOTAL-MOVIES-COUNT           TO WS-COUNT-WORK.
008100     STRING 'Total Records: ' DELIMITED BY SIZE
008110         WS-COUNT-EDIT                     DELIMITED BY SIZE
008120         INTO ER-PRINT-LINE.
008130     PERFORM 1900-WRITE-REPORT-LINE.
008140     MOVE WS-MISSING-VALUE-COUNT          TO WS-COUNT-WORK.
008150     STRING 'Missing Values: ' DELIMITED BY SIZE
008160         WS-COUNT-EDIT                      DELIMITED BY SIZE
008170         INTO ER-PRINT-LINE.
008180     PERFORM 1900-WRITE-REPORT-LINE.
008190     MOVE WS-DUPLICATE-TITLE-COUNT        TO WS-COUNT-WORK.
008200     STRING 'Duplicate Titles: ' DELIMITED BY SIZE
008210         WS-COUNT-EDIT                      DELIMITED BY SIZE
008220         INTO ER-PRINT-LINE.
008230     PERFORM 1900-WRITE-REPORT-LINE.
008240*---------------------------------------------------------------*
008250 4000-RATING-INSIGHTS.
008260*---------------------------------------------------------------*
008270     PERFORM 4100-COMPUTE-RATING-STD-DEV.
008280     MOVE SPACE                           TO ER-PRINT-LINE.
008290     PERFORM 1900-WRITE-REPORT-LINE.
008300     STRING '3. RATING INSIGHTS' DELIMITED BY SIZE
008310         INTO ER-PRINT-LINE.
008320     PERFORM 1900-WRITE-REPORT-LINE.
008330     MOVE ALL '-'                         TO ER-PRINT-LINE.
008340     PERFORM 1900-WRITE-REPORT-LINE.
008350     MOVE WS-MEAN-RATING                  TO WS-DECIMAL-WORK.
008360     STRING 'Mean: ' DELIMITED BY SIZE
008370         WS-DECIMAL-EDIT                   DELIMITED BY SIZE
008380         INTO ER-PRINT-LINE.
008390     PERFORM 1900-WRITE-REPORT-LINE.
008400     MOVE WS-MEDIAN-RATING                TO WS-RATING-EDIT-WORK.
008410     STRING 'Median: ' DELIMITED BY SIZE
008420         WS-RATING-EDIT                     DELIMITED BY SIZE
008430         INTO ER-PRINT-LINE.
008440     PERFORM 1900-WRITE-REPORT-LINE.
008450     MOVE WS-RATING-STD-DEV                TO WS-DECIMAL-WORK.
008460     STRING 'Std Dev: ' DELIMITED BY SIZE
008470         WS-DECIMAL-EDIT                    DELIMITED BY SIZE
008480         INTO ER-PRINT-LINE.
008490     PERFORM 1900-WRITE-REPORT-LINE.
008500     MOVE WS-RATING-MIN                   TO WS-RATING-EDIT-WORK.
008510     MOVE WS-RATING-MAX                   TO WS-RATING-MAX-EDIT-WORK.
008520     STRING 'Range: ' DELIMITED BY SIZE
008530         WS-RATING-EDIT                     DELIMITED BY SIZE
008540         ' - '                              DELIMITED BY SIZE
008550         WS-RATING-MAX-EDIT                 DELIMITED BY SIZE
008560         INTO ER-PRINT-LINE.
008570     PERFORM 1900-WRITE-REPORT-LINE.
008580     PERFORM 4200-COMPUTE-CATEGORY-PERCENTAGES.
008590     PERFORM 4300-ORDER-CATEGORIES-BY-COUNT.
008600     PERFORM 4400-PRINT-ONE-RATING-CATEGORY
008610         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 4.
008620*---------------------------------------------------------------*
008630 4100-COMPUTE-RATING-STD-DEV.
008640*---------------------------------------------------------------*
008650     MOVE ZERO                            TO WS-RATING-VARIANCE-SUM.
008660     IF  WS-RATING-TABLE-COUNT > 1
008670         PERFORM 4110-ACCUMULATE-ONE-VARIANCE
008680             VARYING WS-SORT-IX FROM 1 BY 1
008690             UNTIL WS-SORT-IX > WS-RATING-TABLE-COUNT
008700         MOVE WS-RATING-VARIANCE-SUM      TO WS-SQRT-INPUT
008710         DIVIDE WS-SQRT-INPUT BY
008720             (WS-RATING-TABLE-COUNT - 1) GIVING WS-SQRT-INPUT
008730         PERFORM 8900-COMPUTE-SQUARE-ROOT
008740         MOVE WS-SQRT-RESULT               TO WS-RATING-STD-DEV
008750     ELSE
008760         MOVE ZERO                        TO WS-RATING-STD-DEV
008770     END-IF.
008780*---------------------------------------------------------------*
008790 4110-ACCUMULATE-ONE-VARIANCE.
008800*---------------------------------------------------------------*
008810     COMPUTE WS-RATING-DEVIATION =
008820         WS-RATING-VALUE(WS-SORT-IX) - WS-MEAN-RATING.
008830     COMPUTE WS-RATING-VARIANCE-SUM =
008840         WS-RATING-VARIANCE-SUM +
008850             (WS-RATING-DEVIATION * WS-RATING-DEVIATION).
008860*---------------------------------------------------------------*
008870 4200-COMPUTE-CATEGORY-PERCENTAGES.
008880*---------------------------------------------------------------*
008890     PERFORM 4210-SET-ONE-CATEGORY-ORDER
008900         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 4.
008910*---------------------------------------------------------------*
008920 4210-SET-ONE-CATEGORY-ORDER.
008930*---------------------------------------------------------------*
008940     MOVE WS-CAT-IX                       TO
008950         WS-RATING-CAT-ORDER(WS-CAT-IX).
008960*---------------------------------------------------------------*
008970 4300-ORDER-CATEGORIES-BY-COUNT.
008980*---------------------------------------------------------------*
008990     PERFORM 4310-ORDER-CATEGORIES-OUTER
009000         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 3.
009010*---------------------------------------------------------------*
009020 4310-ORDER-CATEGORIES-OUTER.
009030*---------------------------------------------------------------*
009040     PERFORM 4320-ORDER-CATEGORIES-INNER
009050         VARYING WS-CAT-JX FROM 1 BY 1
009060         UNTIL WS-CAT-JX > 4 - WS-CAT-IX.
009070*---------------------------------------------------------------*
009080 4320-ORDER-CATEGORIES-INNER.
009090*---------------------------------------------------------------*
009100     IF  WS-RATING-CAT-COUNT(WS-RATING-CAT-ORDER(WS-CAT-JX))
009110         <
009120         WS-RATING-CAT-COUNT(WS-RATING-CAT-ORDER(WS-CAT-JX + 1))
009130         MOVE WS-RATING-CAT-ORDER(WS-CAT-JX)   TO WS-CAT-HOLD
009140         MOVE WS-RATING-CAT-ORDER(WS-CAT-JX + 1)
009150             TO WS-RATING-CAT-ORDER(WS-CAT-JX)
009160         MOVE WS-CAT-HOLD
009170             TO WS-RATING-CAT-ORDER(WS-CAT-JX + 1)
009180     END-IF.
009190*---------------------------------------------------------------*
009200 4400-PRINT-ONE-RATING-CATEGORY.
009210*---------------------------------------------------------------*
009220     MOVE WS-RATING-CAT-ORDER(WS-CAT-IX)  TO WS-CAT-JX.
009230     IF  WS-TOTAL-MOVIES-COUNT > 0
009240         COMPUTE WS-CAT-PERCENT ROUNDED =
009250             WS-RATING-CAT-COUNT(WS-CAT-JX) * 100 /
009260                 WS-TOTAL-MOVIES-COUNT
009270     ELSE
009280         MOVE ZERO                        TO WS-CAT-PERCENT
009290     END-IF.
009300     MOVE WS-RATING-CAT-COUNT(WS-CAT-JX)  TO WS-COUNT-WORK.
009310     MOVE WS-CAT-PERCENT                  TO WS-PERCENT-WORK.
009320     MOVE SPACE                           TO ER-PRINT-LINE.
009330     STRING '  ' DELIMITED BY SIZE
009340         WS-RATING-CAT-NAME(WS-CAT-JX)     DELIMITED BY SPACE
009350         ': ' DELIMITED BY SIZE
009360         WS-COUNT-EDIT                      DELIMITED BY SIZE
009370         ' (' DELIMITED BY SIZE
009380         WS-PERCENT-EDIT                    DELIMITED BY SIZE
009390         '%)' DELIMITED BY SIZE
009400         INTO ER-PRINT-LINE.
009410     PERFORM 1900-WRITE-REPORT-LINE.
009420*---------------------------------------------------------------*
009430 5000-GENRE-INSIGHTS.
009440*---------------------------------------------------------------*
009450     MOVE SPACE                           TO ER-PRINT-LINE.
009460     PERFORM 1900-WRITE-REPORT-LINE.
009470     STRING '4. GENRE INSIGHTS' DELIMITED BY SIZE
009480         INTO ER-PRINT-LINE.
009490     PERFORM 1900-WRITE-REPORT-LINE.
009500     MOVE ALL '-'                         TO ER-PRINT-LINE.
009510     PERFORM 1900-WRITE-REPORT-LINE.
009520     MOVE GENRE-TABLE-SIZE                TO WS-COUNT-WORK.
009530     STRING 'Distinct Genres: ' DELIMITED BY SIZE
009540         WS-COUNT-EDIT                      DELIMITED BY SIZE
009550         INTO ER-PRINT-LINE.
009560     PERFORM 1900-WRITE-REPORT-LINE.
009570     IF  WS-TOTAL-MOVIES-COUNT > 0
009580         COMPUTE WS-AVG-GENRES-PER-MOVIE ROUNDED =
009590             WS-TOTAL-GENRE-OCCURRENCES / WS-TOTAL-MOVIES-COUNT
009600     ELSE
009610         MOVE ZERO                        TO WS-AVG-GENRES-PER-MOVIE
009620     END-IF.
009630     MOVE WS-AVG-GENRES-PER-MOVIE         TO WS-DECIMAL-WORK.
009640     STRING 'Average Genres Per Movie: ' DELIMITED BY SIZE
009650         WS-DECIMAL-EDIT                     DELIMITED BY SIZE
009660         INTO ER-PRINT-LINE.
009670     PERFORM 1900-WRITE-REPORT-LINE.
009680     PERFORM 5100-RANK-GENRES-BY-OCCURRENCE.
009690     PERFORM 5200-PRINT-ONE-TOP-GENRE
009700         VARYING WS-GENRE-SEARCH-IX FROM 1 BY 1
009710         UNTIL WS-GENRE-SEARCH-IX > 10
009720            OR WS-GENRE-SEARCH-IX > GENRE-TABLE-SIZE.
009730*---------------------------------------------------------------*
009740 5100-RANK-GENRES-BY-OCCURRENCE.
009750*---------------------------------------------------------------*
009760     PERFORM 5105-SET-ONE-GENRE-RANK-SLOT
009770         VARYING WS-GENRE-TOKEN-IX FROM 1 BY 1
009780         UNTIL WS-GENRE-TOKEN-IX > GENRE-TABLE-SIZE.
009790     PERFORM 5110-RANK-GENRES-OUTER
009800         VARYING WS-GENRE-TOKEN-IX FROM 1 BY 1
009810         UNTIL WS-GENRE-TOKEN-IX > GENRE-TABLE-SIZE - 1.
009820*---------------------------------------------------------------*
009830 5105-SET-ONE-GENRE-RANK-SLOT.
009840*---------------------------------------------------------------*
009850     MOVE WS-GENRE-TOKEN-IX               TO
009860         WS-GENRE-RANK-IX(WS-GENRE-TOKEN-IX).
009870*---------------------------------------------------------------*
009880 5110-RANK-GENRES-OUTER.
009890*---------------------------------------------------------------*
009900     PERFORM 5120-RANK-GENRES-INNER
009910         VARYING WS-GENRE-SEARCH-IX FROM 1 BY 1
009920         UNTIL WS-GENRE-SEARCH-IX >
009930             GENRE-TABLE-SIZE - WS-GENRE-TOKEN-IX.
009940*---------------------------------------------------------------*
009950 5120-RANK-GENRES-INNER.
009960*---------------------------------------------------------------*
009970     IF  GW-OCCURRENCE-COUNT
009980             (WS-GENRE-RANK-IX(WS-GENRE-SEARCH-IX)) <
009990         GW-OCCURRENCE-COUNT
010000             (WS-GENRE-RANK-IX(WS-GENRE-SEARCH-IX + 1))
010010         MOVE WS-GENRE-RANK-IX(WS-GENRE-SEARCH-IX)
010020             TO WS-CAT-HOLD
010030         MOVE WS-GENRE-RANK-IX(WS-GENRE-SEARCH-IX + 1)
010040             TO WS-GENRE-RANK-IX(WS-GENRE-SEARCH-IX)
010050         MOVE WS-CAT-HOLD
010060             TO WS-GENRE-RANK-IX(WS-GENRE-SEARCH-IX + 1)
010070     END-IF.
010080*---------------------------------------------------------------*
010090 5200-PRINT-ONE-TOP-GENRE.
010100*---------------------------------------------------------------*
010110     MOVE WS-GENRE-RANK-IX(WS-GENRE-SEARCH-IX) TO WS-GENRE-TOKEN-IX.
010120     IF  WS-TOTAL-GENRE-OCCURRENCES > 0
010130         COMPUTE WS-GENRE-PERCENT ROUNDED =
010140             GW-OCCURRENCE-COUNT(WS-GENRE-TOKEN-IX) * 100 /
010150                 WS-TOTAL-GENRE-OCCURRENCES
010160     ELSE
010170         MOVE ZERO                        TO WS-GENRE-PERCENT
010180     END-IF.
010190     MOVE GW-OCCURRENCE-COUNT(WS-GENRE-TOKEN-IX) TO WS-COUNT-WORK.
010200     MOVE WS-GENRE-PERCENT                TO WS-PERCENT-WORK.
010210     MOVE SPACE                           TO ER-PRINT-LINE.
010220     STRING '  ' DELIMITED BY SIZE
010230         GW-GENRE-NAME(WS-GENRE-TOKEN-IX)  DELIMITED BY SPACE
010240         ': ' DELIMITED BY SIZE
010250         WS-COUNT-EDIT                      DELIMITED BY SIZE
010260         ' (' DELIMITED BY SIZE
010270         WS-PERCENT-EDIT                    DELIMITED BY SIZE
010280         '%)' DELIMITED BY SIZE
010290         INTO ER-PRINT-LINE.
010300     PERFORM 1900-WRITE-REPORT-LINE.
010310*---------------------------------------------------------------*
010320 6000-RUNTIME-INSIGHTS.
010330*---------------------------------------------------------------*
010340     PERFORM 6900-COMPUTE-MEDIAN-RUNTIME.
010350     MOVE SPACE                           TO ER-PRINT-LINE.
010360     PERFORM 1900-WRITE-REPORT-LINE.
010370     STRING '5. RUNTIME INSIGHTS' DELIMITED BY SIZE
010380         INTO ER-PRINT-LINE.
010390     PERFORM 1900-WRITE-REPORT-LINE.
010400     MOVE ALL '-'                         TO ER-PRINT-LINE.
010410     PERFORM 1900-WRITE-REPORT-LINE.
010420     COMPUTE WS-RUNTIME-EDIT-WORK ROUNDED = WS-MEAN-RUNTIME.
010430     STRING 'Mean: ' DELIMITED BY SIZE
010440         WS-RUNTIME-EDIT                    DELIMITED BY SIZE
010450         INTO ER-PRINT-LINE.
010460     PERFORM 1900-WRITE-REPORT-LINE.
010470     MOVE WS-MEDIAN-RUNTIME                TO WS-RUNTIME-EDIT-WORK.
010480     STRING 'Median: ' DELIMITED BY SIZE
010490         WS-RUNTIME-EDIT                     DELIMITED BY SIZE
010500         INTO ER-PRINT-LINE.
010510     PERFORM 1900-WRITE-REPORT-LINE.
010520     MOVE WS-RUNTIME-MIN                  TO WS-RUNTIME-EDIT-WORK.
010530     MOVE WS-RUNTIME-MAX                  TO WS-RUNTIME-MAX-EDIT-WORK.
010540     STRING 'Range: ' DELIMITED BY SIZE
010550         WS-RUNTIME-EDIT                    DELIMITED BY SIZE
010560         ' - '                              DELIMITED BY SIZE
010570         WS-RUNTIME-MAX-EDIT                DELIMITED BY SIZE
010580         INTO ER-PRINT-LINE.
010590     PERFORM 1900-WRITE-REPORT-LINE.
010600     PERFORM 6100-PRINT-ONE-RUNTIME-CATEGORY
010610         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 3.
010620     MOVE SPACE                           TO ER-PRINT-LINE.
010630     PERFORM 1900-WRITE-REPORT-LINE.
010640     STRING 'Era Breakdown:' DELIMITED BY SIZE
010650         INTO ER-PRINT-LINE.
010660     PERFORM 1900-WRITE-REPORT-LINE.
010670     PERFORM 6200-PRINT-ONE-ERA-CATEGORY
010680         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 4.
010690*---------------------------------------------------------------*
010700 6100-PRINT-ONE-RUNTIME-CATEGORY.
010710*---------------------------------------------------------------*
010720     IF  WS-TOTAL-MOVIES-COUNT > 0
010730         COMPUTE WS-CAT-PERCENT ROUNDED =
010740             WS-RUNTIME-CAT-COUNT(WS-CAT-IX) * 100 /
010750                 WS-TOTAL-MOVIES-COUNT
010760     ELSE
010770         MOVE ZERO                        TO WS-CAT-PERCENT
010780     END-IF.
010790     MOVE WS-RUNTIME-CAT-COUNT(WS-CAT-IX) TO WS-COUNT-WORK.
010800     MOVE WS-CAT-PERCENT                  TO WS-PERCENT-WORK.
010810     MOVE SPACE                           TO ER-PRINT-LINE.
010820     STRING '  ' DELIMITED BY SIZE
010830         WS-RUNTIME-CAT-NAME(WS-CAT-IX)    DELIMITED BY SPACE
010840         ': ' DELIMITED BY SIZE
010850         WS-COUNT-EDIT                      DELIMITED BY SIZE
010860         ' (' DELIMITED BY SIZE
010870         WS-PERCENT-EDIT                    DELIMITED BY SIZE
010880         '%)' DELIMITED BY SIZE
010890         INTO ER-PRINT-LINE.
010900     PERFORM 1900-WRITE-REPORT-LINE.
010910*---------------------------------------------------------------*
010920 6200-PRINT-ONE-ERA-CATEGORY.
010930*---------------------------------------------------------------*
010940     IF  WS-TOTAL-MOVIES-COUNT > 0
010950         COMPUTE WS-CAT-PERCENT ROUNDED =
010960             WS-ERA-COUNT(WS-CAT-IX) * 100 /
010970                 WS-TOTAL-MOVIES-COUNT
010980     ELSE
010990         MOVE ZERO                        TO WS-CAT-PERCENT
011000     END-IF.
011010     MOVE WS-ERA-COUNT(WS-CAT-IX)         TO WS-COUNT-WORK.
011020     MOVE WS-CAT-PERCENT                  TO WS-PERCENT-WORK.
011030     MOVE SPACE                           TO ER-PRINT-LINE.
011040     STRING '  ' DELIMITED BY SIZE
011050         WS-ERA-NAME(WS-CAT-IX)            DELIMITED BY SPACE
011060         ': ' DELIMITED BY SIZE
011070         WS-COUNT-EDIT                      DELIMITED BY SIZE
011080         ' (' DELIMITED BY SIZE
011090         WS-PERCENT-EDIT                    DELIMITED BY SIZE
011100         '%)' DELIMITED BY SIZE
011110         INTO ER-PRINT-LINE.
011120     PERFORM 1900-WRITE-REPORT-LINE.
011130*---------------------------------------------------------------*
011140 6900-COMPUTE-MEDIAN-RUNTIME.
011150*---------------------------------------------------------------*
011160     PERFORM 6910-SORT-RUNTIME-VALUES.
011170     IF  WS-RUNTIME-TABLE-COUNT = 0
011180         MOVE ZERO                        TO WS-MEDIAN-RUNTIME
011190     ELSE
011200         DIVIDE WS-RUNTIME-TABLE-COUNT BY 2
011210             GIVING WS-HALF-COUNT
011220         IF  WS-RUNTIME-TABLE-COUNT / 2 = WS-HALF-COUNT
011230             COMPUTE WS-MEDIAN-RUNTIME =
011240                 (WS-RUNTIME-VALUE(WS-HALF-COUNT) +
011250                  WS-RUNTIME-VALUE(WS-HALF-COUNT + 1)) / 2
011260         ELSE
011270             MOVE WS-RUNTIME-VALUE(WS-HALF-COUNT + 1)
011280                 TO WS-MEDIAN-RUNTIME
011290         END-IF
011300     END-IF.
011310*---------------------------------------------------------------*
011320 6910-SORT-RUNTIME-VALUES.
011330*---------------------------------------------------------------*
011340     PERFORM 6912-SORT-RUNTIME-VALUES-OUTER
011350         VARYING WS-SORT-IX FROM 1 BY 1
011360         UNTIL WS-SORT-IX > WS-RUNTIME-TABLE-COUNT - 1.
011370*---------------------------------------------------------------*
011380 6912-SORT-RUNTIME-VALUES-OUTER.
011390*---------------------------------------------------------------*
011400     PERFORM 6914-SORT-RUNTIME-VALUES-INNER
011410         VARYING WS-SORT-JX FROM 1 BY 1
011420         UNTIL WS-SORT-JX > WS-RUNTIME-TABLE-COUNT - WS-SORT-IX.
011430*---------------------------------------------------------------*
011440 6914-SORT-RUNTIME-VALUES-INNER.
011450*---------------------------------------------------------------*
011460     IF  WS-RUNTIME-VALUE(WS-SORT-JX) >
011470             WS-RUNTIME-VALUE(WS-SORT-JX + 1)
011480         MOVE WS-RUNTIME-VALUE(WS-SORT-JX)
011490             TO WS-SORT-HOLD-RUNTIME
011500         MOVE WS-RUNTIME-VALUE(WS-SORT-JX + 1)
011510             TO WS-RUNTIME-VALUE(WS-SORT-JX)
011520         MOVE WS-SORT-HOLD-RUNTIME
011530             TO WS-RUNTIME-VALUE(WS-SORT-JX + 1)
011540     END-IF.
011550*---------------------------------------------------------------*
011560 7000-TOP-MOVIES.
011570*---------------------------------------------------------------*
011580     MOVE SPACE                           TO ER-PRINT-LINE.
011590     PERFORM 1900-WRITE-REPORT-LINE.
011600     STRING '6. TOP MOVIES' DELIMITED BY SIZE
011610         INTO ER-PRINT-LINE.
011620     PERFORM 1900-WRITE-REPORT-LINE.
011630     MOVE ALL '-'                         TO ER-PRINT-LINE.
011640     PERFORM 1900-WRITE-REPORT-LINE.
011650     PERFORM 7100-PRINT-ONE-TOP-MOVIE
011660         VARYING WS-CAT-IX FROM 1 BY 1
011670         UNTIL WS-CAT-IX > WS-TOP-TEN-CAUGHT.
011680*---------------------------------------------------------------*
011690 7100-PRINT-ONE-TOP-MOVIE.
011700*---------------------------------------------------------------*
011710     MOVE TT-RATING(WS-CAT-IX)            TO WS-RATING-EDIT-WORK.
011720     COMPUTE WS-SCORE-WORK ROUNDED = TT-WEIGHTED-SCORE(WS-CAT-IX).
011730     MOVE SPACE                           TO ER-PRINT-LINE.
011740     STRING '  ' DELIMITED BY SIZE
011750         TT-TITLE(WS-CAT-IX)               DELIMITED BY SPACE
011760         ': '                               DELIMITED BY SIZE
011770         WS-SCORE-EDIT                      DELIMITED BY SIZE
011780         ' (Rating: '                       DELIMITED BY SIZE
011790         WS-RATING-EDIT                     DELIMITED BY SIZE
011800         ')'                                DELIMITED BY SIZE
011810         INTO ER-PRINT-LINE.
011820     PERFORM 1900-WRITE-REPORT-LINE.
011830*---------------------------------------------------------------*
011840 8000-FEATURE-CORRELATIONS.
011850*---------------------------------------------------------------*
011860     MOVE SPACE                           TO ER-PRINT-LINE.
011870     PERFORM 1900-WRITE-REPORT-LINE.
011880     STRING '7. FEATURE CORRELATIONS' DELIMITED BY SIZE
011890         INTO ER-PRINT-LINE.
011900     PERFORM 1900-WRITE-REPORT-LINE.
011910     MOVE ALL '-'                         TO ER-PRINT-LINE.
011920     PERFORM 1900-WRITE-REPORT-LINE.
011930     MOVE 1.0000                          TO WS-CORR-CELL(1, 1).
011940     MOVE 1.0000                          TO WS-CORR-CELL(2, 2).
011950     MOVE 1.0000                          TO WS-CORR-CELL(3, 3).
011960     MOVE 1.0000                          TO WS-CORR-CELL(4, 4).
011970     MOVE WS-SUM-RATING                   TO WS-CORR-SUM-X.
011980     MOVE WS-SUM-POPULARITY               TO WS-CORR-SUM-Y.
011990     MOVE WS-SUMSQ-RATING                 TO WS-CORR-SUMSQ-X.
012000     MOVE WS-SUMSQ-POPULARITY             TO WS-CORR-SUMSQ-Y.
012010     MOVE WS-SUM-RATING-POP               TO WS-CORR-SUMXY.
012020     PERFORM 8100-COMPUTE-ONE-CORRELATION.
012030     MOVE WS-CORR-R                       TO WS-CORR-CELL(1, 2).
012040     MOVE WS-CORR-R                       TO WS-CORR-CELL(2, 1).
012050     MOVE WS-SUM-RATING                   TO WS-CORR-SUM-X.
012060     MOVE WS-SUM-VOTE                     TO WS-CORR-SUM-Y.
012070     MOVE WS-SUMSQ-RATING                 TO WS-CORR-SUMSQ-X.
012080     MOVE WS-SUMSQ-VOTE                   TO WS-CORR-SUMSQ-Y.
012090     MOVE WS-SUM-RATING-VOTE              TO WS-CORR-SUMXY.
012100     PERFORM 8100-COMPUTE-ONE-CORRELATION.
012110     MOVE WS-CORR-R                       TO WS-CORR-CELL(1, 3).
012120     MOVE WS-CORR-R                       TO WS-CORR-CELL(3, 1).
012130     MOVE WS-SUM-RATING                   TO WS-CORR-SUM-X.
012140     MOVE WS-SUM-RUNTIME                  TO WS-CORR-SUM-Y.
012150     MOVE WS-SUMSQ-RATING                 TO WS-CORR-SUMSQ-X.
012160     MOVE WS-SUMSQ-RUNTIME                TO WS-CORR-SUMSQ-Y.
012170     MOVE WS-SUM-RATING-RUNTIME           TO WS-CORR-SUMXY.
012180     PERFORM 8100-COMPUTE-ONE-CORRELATION.
012190     MOVE WS-CORR-R                       TO WS-CORR-CELL(1, 4).
012200     MOVE WS-CORR-R                       TO WS-CORR-CELL(4, 1).
012210     MOVE WS-SUM-POPULARITY               TO WS-CORR-SUM-X.
012220     MOVE WS-SUM-VOTE                     TO WS-CORR-SUM-Y.
012230     MOVE WS-SUMSQ-POPULARITY             TO WS-CORR-SUMSQ-X.
012240     MOVE WS-SUMSQ-VOTE                   TO WS-CORR-SUMSQ-Y.
012250     MOVE WS-SUM-POP-VOTE                 TO WS-CORR-SUMXY.
012260     PERFORM 8100-COMPUTE-ONE-CORRELATION.
012270     MOVE WS-CORR-R                       TO WS-CORR-CELL(2, 3).
012280     MOVE WS-CORR-R                       TO WS-CORR-CELL(3, 2).
012290     MOVE WS-SUM-POPULARITY               TO WS-CORR-SUM-X.
012300     MOVE WS-SUM-RUNTIME                  TO WS-CORR-SUM-Y.
012310     MOVE WS-SUMSQ-POPULARITY             TO WS-CORR-SUMSQ-X.
012320     MOVE WS-SUMSQ-RUNTIME                TO WS-CORR-SUMSQ-Y.
012330     MOVE WS-SUM-POP-RUNTIME              TO WS-CORR-SUMXY.
012340     PERFORM 8100-COMPUTE-ONE-CORRELATION.
012350     MOVE WS-CORR-R                       TO WS-CORR-CELL(2, 4).
012360     MOVE WS-CORR-R                       TO WS-CORR-CELL(4, 2).
012370     MOVE WS-SUM-VOTE                     TO WS-CORR-SUM-X.
012380     MOVE WS-SUM-RUNTIME                  TO WS-CORR-SUM-Y.
012390     MOVE WS-SUMSQ-VOTE                   TO WS-CORR-SUMSQ-X.
012400     MOVE WS-SUMSQ-RUNTIME                TO WS-CORR-SUMSQ-Y.
012410     MOVE WS-SUM-VOTE-RUNTIME             TO WS-CORR-SUMXY.
012420     PERFORM 8100-COMPUTE-ONE-CORRELATION.
012430     MOVE WS-CORR-R                       TO WS-CORR-CELL(3, 4).
012440     MOVE WS-CORR-R                       TO WS-CORR-CELL(4, 3).
012450     PERFORM 8200-PRINT-CORRELATION-MATRIX.
012460*---------------------------------------------------------------*
012470 8100-COMPUTE-ONE-CORRELATION.
012480*---------------------------------------------------------------*
012490     MOVE WS-TOTAL-MOVIES-COUNT           TO WS-CORR-NUMERATOR.
012500     IF  WS-TOTAL-MOVIES-COUNT < 2
012510         MOVE ZERO                        TO WS-CORR-R
012520     ELSE
012530         COMPUTE WS-CORR-NUMERATOR =
012540             (WS-TOTAL-MOVIES-COUNT * WS-CORR-SUMXY) -
012550                 (WS-CORR-SUM-X * WS-CORR-SUM-Y)
012560         COMPUTE WS-CORR-DENOM-X =
012570             (WS-TOTAL-MOVIES-COUNT * WS-CORR-SUMSQ-X) -
012580                 (WS-CORR-SUM-X * WS-CORR-SUM-X)
012590         COMPUTE WS-CORR-DENOM-Y =
012600             (WS-TOTAL-MOVIES-COUNT * WS-CORR-SUMSQ-Y) -
012610                 (WS-CORR-SUM-Y * WS-CORR-SUM-Y)
012620         COMPUTE WS-CORR-DENOM-PRODUCT =
012630             WS-CORR-DENOM-X * WS-CORR-DENOM-Y
012640         IF  WS-CORR-DENOM-PRODUCT NOT > 0
012650             MOVE ZERO                    TO WS-CORR-R
012660         ELSE
012670             MOVE WS-CORR-DENOM-PRODUCT   TO WS-SQRT-INPUT
012680             PERFORM 8900-COMPUTE-SQUARE-ROOT
012690             MOVE WS-SQRT-RESULT          TO WS-CORR-DENOM
012700             IF  WS-CORR-DENOM = ZERO
012710                 MOVE ZERO                TO WS-CORR-R
012720             ELSE
012730                 COMPUTE WS-CORR-R ROUNDED =
012740                     WS-CORR-NUMERATOR / WS-CORR-DENOM
012750             END-IF
012760         END-IF
012770     END-IF.
012780*---------------------------------------------------------------*
012790 8200-PRINT-CORRELATION-MATRIX.
012800*---------------------------------------------------------------*
012810     MOVE SPACE                           TO ER-PRINT-LINE.
012820     STRING '              rating popularity vote_count runtime'
012830         DELIMITED BY SIZE
012840         INTO ER-PRINT-LINE.
012850     PERFORM 1900-WRITE-REPORT-LINE.
012860     PERFORM 8210-PRINT-ONE-CORRELATION-ROW
012870         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 4.
012880*---------------------------------------------------------------*
012890 8210-PRINT-ONE-CORRELATION-ROW.
012900*---------------------------------------------------------------*
012910     PERFORM 8220-EDIT-ONE-CORRELATION-CELL
012920         VARYING WS-CAT-JX FROM 1 BY 1 UNTIL WS-CAT-JX > 4.
012930     MOVE SPACE                           TO ER-PRINT-LINE.
012940     STRING '  ' DELIMITED BY SIZE
012950         WS-CORR-LABEL(WS-CAT-IX)          DELIMITED BY SPACE
012960         ' ' DELIMITED BY SIZE
012970         WS-CORR-ROW-EDIT(1)               DELIMITED BY SIZE
012980         ' ' DELIMITED BY SIZE
012990         WS-CORR-ROW-EDIT(2)               DELIMITED BY SIZE
013000         ' ' DELIMITED BY SIZE
013010         WS-CORR-ROW-EDIT(3)               DELIMITED BY SIZE
013020         ' ' DELIMITED BY SIZE
013030         WS-CORR-ROW-EDIT(4)               DELIMITED BY SIZE
013040         INTO ER-PRINT-LINE.
013050     PERFORM 1900-WRITE-REPORT-LINE.
013060*---------------------------------------------------------------*
013070 8220-EDIT-ONE-CORRELATION-CELL.
013080*---------------------------------------------------------------*
013090     MOVE WS-CORR-CELL(WS-CAT-IX, WS-CAT-JX) TO
013100         WS-CORR-ROW-EDIT-CELL(WS-CAT-JX).
013110*---------------------------------------------------------------*
013120* SQUARE ROOT BY NEWTON'S METHOD -- THIS COMPILER HAS NO FUNCTION
013130* SQRT.  WS-SQRT-INPUT IN, WS-SQRT-RESULT OUT, TWENTY ITERATIONS
013140* IS AMPLE FOR THE DECIMAL PRECISION CARRIED HERE.
013150*---------------------------------------------------------------*
013160 8900-COMPUTE-SQUARE-ROOT.
013170*---------------------------------------------------------------*
013180     IF  WS-SQRT-INPUT NOT > 0
013190         MOVE ZERO                        TO WS-SQRT-RESULT
013200     ELSE
013210         COMPUTE WS-SQRT-RESULT = WS-SQRT-INPUT / 2
013220         PERFORM 8910-NEWTON-ITERATION
013230             VARYING WS-SQRT-IX FROM 1 BY 1 UNTIL WS-SQRT-IX > 20
013240     END-IF.
013250*---------------------------------------------------------------*
013260 8910-NEWTON-ITERATION.
013270*---------------------------------------------------------------*
013280     COMPUTE WS-SQRT-RESULT =
013290         (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT))
013300             / 2.
013310*---------------------------------------------------------------*
013320 9000-PRINT-REPORT-FOOTER.
013330*---------------------------------------------------------------*
013340     MOVE SPACE                           TO ER-PRINT-LINE.
013350     PERFORM 1900-WRITE-REPORT-LINE.
013360     MOVE ALL '='                         TO ER-PRINT-LINE.
013370     PERFORM 1900-WRITE-REPORT-LINE.
013380     MOVE SPACE                           TO ER-PRINT-LINE.
013390     STRING '  END OF REPORT' DELIMITED BY SIZE
013400         INTO ER-PRINT-LINE.
013410     PERFORM 1900-WRITE-REPORT-LINE.
013420     MOVE ALL '='                         TO ER-PRINT-LINE.
013430     PERFORM 1900-WRITE-REPORT-LINE.
013440*---------------------------------------------------------------*
013450 9100-NEXT-GENRE-TOKEN.
013460*---------------------------------------------------------------*
013470     MOVE SPACE                           TO WS-ONE-GENRE-TOKEN.
013480     UNSTRING PM-GENRES DELIMITED BY '|'
013490         INTO WS-ONE-GENRE-TOKEN
013500         WITH POINTER WS-GENRE-POINTER
013510     END-UNSTRING.
013520*---------------------------------------------------------------*
013530 9900-DISPLAY-FILE-ERROR.
013540*---------------------------------------------------------------*
013550     MOVE WS-LAST-FILE-STATUS             TO DL-FILE-STATUS.
013560     DISPLAY ERROR-DISPLAY-LINE.
