000010*---------------------------------------------------------------*
000020* PROCESSED-MOVIE-RECORD  --  OUTPUT OF TRANSFORM (MOVXFM),
000030* INPUT TO LOAD (MOVLOD) AND ANALYZE (MOVANL).  CARRIES EVERY
000040* RAW FIELD PLUS THE DERIVED/FEATURE FIELDS COMPUTED BY THE
000050* TRANSFORM STEP.  KEEP FIELD ORDER IN STEP WITH RAW-MOVIE-
000060* RECORD (COPYLIB-MOVRAW) -- MOVXFM MOVEs THE GROUP, NOT THE
000070* INDIVIDUAL FIELDS, WHEN IT STAGES THE RAW PORTION.
000080*---------------------------------------------------------------*
000090 01  PROCESSED-MOVIE-RECORD.
000100     05  PM-RAW-PORTION.
000110         10  PM-MOVIE-ID                 PIC X(10).
000120         10  PM-TITLE                    PIC X(40).
000130         10  PM-GENRES                   PIC X(60).
000140         10  PM-RELEASE-YEAR             PIC 9(04).
000150         10  PM-RUNTIME-MINUTES          PIC 9(03).
000160         10  PM-RATING                   PIC 9V9.
000170         10  PM-VOTE-COUNT               PIC 9(07).
000180         10  PM-POPULARITY               PIC 9(03)V99.
000190         10  PM-OVERVIEW                 PIC X(80).
000200         10  PM-EXTRACTION-DATE          PIC X(19).
000210     05  PM-DERIVED-PORTION.
000220         10  PM-MOVIE-AGE                PIC 9(03).
000230         10  PM-RATING-CATEGORY          PIC X(09).
000240         10  PM-POPULARITY-BUCKET        PIC X(09).
000250         10  PM-RUNTIME-CATEGORY         PIC X(06).
000260         10  PM-ERA                      PIC X(08).
000270         10  PM-GENRE-COUNT              PIC 9.
000280         10  PM-WEIGHTED-SCORE           PIC 9V9(4).
000290         10  PM-LOAD-DATE                PIC X(19).
000300     05  FILLER                          PIC X(04).
