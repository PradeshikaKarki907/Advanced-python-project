000010*---------------------------------------------------------------*
000020* RAW-MOVIE-RECORD  --  STANDARD LAYOUT FOR THE WEEKLY MOVIE
000030* ANALYTICS EXTRACT.  WRITTEN BY EXTRACT (MOVEXT), REWRITTEN
000040* INTO THIS SAME LAYOUT BY STANDARDIZE (MOVSTD) WHEN A REAL-
000050* DATA FILE IS BEING BROUGHT IN FROM AN OUTSIDE SOURCE.  THIS
000060* IS ALSO THE INPUT LAYOUT READ BY TRANSFORM (MOVXFM).
000070* RM-EXTRACTION-DATE IS A FORMATTED STAMP, YYYY-MM-DD HH:MM:SS --
000080* BUILT BY STRING, NOT BY A GROUP MOVE (THE DASHES AND COLONS
000090* ARE LITERAL CONTENT, NOT FILLER).
000100*---------------------------------------------------------------*
000110 01  RAW-MOVIE-RECORD.
000120     05  RM-MOVIE-ID                     PIC X(10).
000130     05  RM-TITLE                        PIC X(40).
000140     05  RM-GENRES                       PIC X(60).
000150     05  RM-RELEASE-YEAR                 PIC 9(04).
000160     05  RM-RUNTIME-MINUTES              PIC 9(03).
000170     05  RM-RATING                       PIC 9V9.
000180     05  RM-VOTE-COUNT                   PIC 9(07).
000190     05  RM-POPULARITY                   PIC 9(03)V99.
000200     05  RM-OVERVIEW                     PIC X(80).
000210     05  RM-EXTRACTION-DATE              PIC X(19).
000220     05  FILLER                          PIC X(07).
