000010*===============================================================*
000020* PROGRAM NAME:    MOVEXT
000030* ORIGINAL AUTHOR: R HENDRICKS
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 03/12/87 R HENDRICKS     CREATED FOR WEEKLY FILM CATALOGUE
000090*                          EXTRACT, REQUEST FL-014.
000100* 11/02/88 R HENDRICKS     ADDED SAMPLE-RECORD GENERATOR SO TEST
000110*                          RUNS DO NOT NEED A VENDOR FEED PRESENT.
000120* 07/19/90 T OKONKWO       EXPANDED GENRE LIST TO 16 CATEGORIES
000130*                          PER REQUEST FL-041.
000140* 02/05/93 T OKONKWO       RAISED VOTE-COUNT FIELD TO 9(07), REQ
000150*                          FL-058 (SOME TITLES EXCEEDED 9(05)).
000160* 09/14/98 M PETRAKIS      Y2K REMEDIATION -- EXTRACTION-DATE
000170*                          EXPANDED TO 4-DIGIT YEAR, REQ FL-099.
000180* 01/22/99 M PETRAKIS      Y2K REGRESSION RE-TEST SIGNOFF.
000190* 06/30/01 M PETRAKIS      ADDED REAL-DATA FILE CHECK AHEAD OF
000200*                          THE SAMPLE GENERATOR, REQ FL-112.
000210* 04/11/05 D QUINTERO      RESTRUCTURED PARAGRAPH NUMBERING TO
000220*                          SHOP STANDARD, REQ FL-140.
000230* 08/02/09 D QUINTERO      SWITCHED GENERATOR TO A FIXED-SEED
000240*                          FORMULA SO TEST DECKS REPEAT, FL-151.
000250*===============================================================*
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID. MOVEXT.
000280 AUTHOR. R HENDRICKS.
000290 INSTALLATION. COBOL DEVELOPMENT CENTER.
000300 DATE-WRITTEN. 03/12/87.
000310 DATE-COMPILED.
000320 SECURITY. NON-CONFIDENTIAL.
000330*===============================================================*
000340 ENVIRONMENT DIVISION.
000350*---------------------------------------------------------------*
000360 CONFIGURATION SECTION.
000370*---------------------------------------------------------------*
000380 SOURCE-COMPUTER. IBM-3081.
000390 OBJECT-COMPUTER. IBM-3081.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     UPSI-0 ON FORCE-SAMPLE-RUN.
000430*---------------------------------------------------------------*
000440 INPUT-OUTPUT SECTION.
000450*---------------------------------------------------------------*
000460 FILE-CONTROL.
000470     SELECT REAL-DATA-FILE ASSIGN TO REALDTA
000480         ORGANIZATION IS SEQUENTIAL
000490         FILE STATUS IS REAL-DATA-STATUS.
000500*
000510     SELECT RAW-MOVIES-FILE ASSIGN TO MOVRAW
000520         ORGANIZATION IS SEQUENTIAL
000530         FILE STATUS IS RAW-MOVIES-STATUS.
000540*===============================================================*
000550 DATA DIVISION.
000560*---------------------------------------------------------------*
000570 FILE SECTION.
000580*---------------------------------------------------------------*
000590 FD  REAL-DATA-FILE
000600         RECORDING MODE IS F.
000610 01  REAL-DATA-RECORD                    PIC X(200).
000620*---------------------------------------------------------------*
000630 FD  RAW-MOVIES-FILE
000640         RECORDING MODE IS F.
000650     COPY MOVRAW.
000660*---------------------------------------------------------------*
000670 WORKING-STORAGE SECTION.
000680*---------------------------------------------------------------*
000690 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000700     05  REAL-DATA-STATUS             PIC X(02) VALUE SPACE.
000710         88  REAL-DATA-FILE-OK                 VALUE '00'.
000720         88  REAL-DATA-FILE-ABSENT             VALUE '35'.
000730     05  RAW-MOVIES-STATUS            PIC X(02) VALUE SPACE.
000740         88  RAW-MOVIES-FILE-OK                VALUE '00'.
000750     05  WS-SAMPLE-COUNT               PIC S9(05) USAGE COMP
000760                                        VALUE +500.
000770     05  WS-RECORD-INDEX               PIC S9(05) USAGE COMP
000780                                        VALUE ZERO.
000790     05  WS-GENRE-PICK-COUNT           PIC S9(01) USAGE COMP.
000800     05  WS-GENRE-PICK-INDEX           PIC S9(01) USAGE COMP.
000810     05  WS-LAST-GENRE-PICKED         PIC S9(02) USAGE COMP.
000820     05  WS-TITLE-WORD-INDEX           PIC S9(02) USAGE COMP.
000830     05  WS-TITLE-SUFFIX-INDEX         PIC S9(02) USAGE COMP.
000840     05  WS-RECORD-SEQ-DISPLAY         PIC 9(05).
000850*---------------------------------------------------------------*
000860*    STANDALONE WORK ITEMS FOR THE CONGRUENTIAL GENERATOR -- KEPT
000870*    AS 77-LEVELS, NOT TIED INTO ANY GROUP.
000880 77  WS-RANDOM-SEED                    PIC 9(07) USAGE COMP
000890                                        VALUE 123457.
000900 77  WS-RANDOM-DRAW                    PIC 9(07) USAGE COMP.
000910*---------------------------------------------------------------*
000920 77  WS-RANDOM-WORK                    PIC 9(09) USAGE COMP.
000930 01  WS-MOD-WORK.
000940     05  WS-MOD-QUOTIENT               PIC S9(09) USAGE COMP.
000950     05  WS-MOD-REMAINDER               PIC S9(09) USAGE COMP.
000960*---------------------------------------------------------------*
000970* RUN-DATE/TIME IS BUILT FROM ACCEPT FROM DATE/TIME, NOT FROM
000980* ANY VENDOR-SUPPLIED INTRINSIC -- SEE 2160-STAMP-EXTRACTION-
000990* DATE.  WS-AD-CENTURY-YEAR CARRIES THE Y2K WINDOWING FIX.
001000 01  WS-ACCEPT-DATE                    PIC 9(06).
001010 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
001020     05  WS-AD-YY                      PIC 9(02).
001030     05  WS-AD-MM                      PIC 9(02).
001040     05  WS-AD-DD                      PIC 9(02).
001050 01  WS-ACCEPT-TIME                    PIC 9(08).
001060 01  WS-ACCEPT-TIME-R REDEFINES WS-ACCEPT-TIME.
001070     05  WS-AT-HH                      PIC 9(02).
001080     05  WS-AT-MIN                     PIC 9(02).
001090     05  WS-AT-SS                      PIC 9(02).
001100     05  WS-AT-HUNDREDTHS              PIC 9(02).
001110 01  WS-AD-CENTURY-YEAR                PIC 9(04).
001120 01  WS-CURRENT-DATE-TIME.
001130     05  WS-CDT-YYYY                   PIC 9(04).
001140     05  WS-CDT-MM                     PIC 9(02).
001150     05  WS-CDT-DD                     PIC 9(02).
001160     05  WS-CDT-HH                     PIC 9(02).
001170     05  WS-CDT-MIN                    PIC 9(02).
001180     05  WS-CDT-SS                     PIC 9(02).
001190     05  FILLER                        PIC X(07).
001200*---------------------------------------------------------------*
001210 01  WS-TITLE-WORD-LIST.
001220     05  FILLER  PIC X(12) VALUE 'THE LAST'.
001230     05  FILLER  PIC X(12) VALUE 'SHADOW'.
001240     05  FILLER  PIC X(12) VALUE 'CRIMSON'.
001250     05  FILLER  PIC X(12) VALUE 'MIDNIGHT'.
001260     05  FILLER  PIC X(12) VALUE 'SILENT'.
001270     05  FILLER  PIC X(12) VALUE 'IRON'.
001280     05  FILLER  PIC X(12) VALUE 'GOLDEN'.
001290     05  FILLER  PIC X(12) VALUE 'BROKEN'.
001300     05  FILLER  PIC X(12) VALUE 'ETERNAL'.
001310     05  FILLER  PIC X(12) VALUE 'HIDDEN'.
001320     05  FILLER  PIC X(12) VALUE 'SCARLET'.
001330     05  FILLER  PIC X(12) VALUE 'FROZEN'.
001340     05  FILLER  PIC X(12) VALUE 'WILD'.
001350     05  FILLER  PIC X(12) VALUE 'SECRET'.
001360     05  FILLER  PIC X(12) VALUE 'DISTANT'.
001370     05  FILLER  PIC X(12) VALUE 'FALLEN'.
001380     05  FILLER  PIC X(12) VALUE 'RISING'.
001390     05  FILLER  PIC X(12) VALUE 'STORM'.
001400     05  FILLER  PIC X(12) VALUE 'ECHO'.
001410     05  FILLER  PIC X(12) VALUE 'ASHES'.
001420 01  WS-TITLE-WORD-TABLE REDEFINES
001430         WS-TITLE-WORD-LIST.
001440     05  WS-TITLE-WORD OCCURS 20 TIMES  PIC X(12).
001450*---------------------------------------------------------------*
001460 01  WS-TITLE-SUFFIX-LIST.
001470     05  FILLER  PIC X(12) VALUE SPACE.
001480     05  FILLER  PIC X(12) VALUE 'HORIZON'.
001490     05  FILLER  PIC X(12) VALUE 'KINGDOM'.
001500     05  FILLER  PIC X(12) VALUE 'JOURNEY'.
001510     05  FILLER  PIC X(12) VALUE 'LEGACY'.
001520     05  FILLER  PIC X(12) VALUE 'PART II'.
001530     05  FILLER  PIC X(12) VALUE 'RETURNS'.
001540     05  FILLER  PIC X(12) VALUE 'ORIGINS'.
001550 01  WS-TITLE-SUFFIX-TABLE REDEFINES
001560         WS-TITLE-SUFFIX-LIST.
001570     05  WS-TITLE-SUFFIX OCCURS 8 TIMES PIC X(12).
001580*---------------------------------------------------------------*
001590 01  WS-GENRE-LIST.
001600     05  FILLER  PIC X(13) VALUE 'ACTION'.
001610     05  FILLER  PIC X(13) VALUE 'ADVENTURE'.
001620     05  FILLER  PIC X(13) VALUE 'ANIMATION'.
001630     05  FILLER  PIC X(13) VALUE 'COMEDY'.
001640     05  FILLER  PIC X(13) VALUE 'CRIME'.
001650     05  FILLER  PIC X(13) VALUE 'DOCUMENTARY'.
001660     05  FILLER  PIC X(13) VALUE 'DRAMA'.
001670     05  FILLER  PIC X(13) VALUE 'FAMILY'.
001680     05  FILLER  PIC X(13) VALUE 'FANTASY'.
001690     05  FILLER  PIC X(13) VALUE 'HISTORY'.
001700     05  FILLER  PIC X(13) VALUE 'HORROR'.
001710     05  FILLER  PIC X(13) VALUE 'MUSIC'.
001720     05  FILLER  PIC X(13) VALUE 'MYSTERY'.
001730     05  FILLER  PIC X(13) VALUE 'ROMANCE'.
001740     05  FILLER  PIC X(13) VALUE 'SCIFI'.
001750     05  FILLER  PIC X(13) VALUE 'THRILLER'.
001760 01  WS-GENRE-TABLE REDEFINES WS-GENRE-LIST.
001770     05  WS-GENRE-NAME OCCURS 16 TIMES  PIC X(13).
001780*---------------------------------------------------------------*
001790 01  WS-BUILD-AREA.
001800     05  WS-BUILD-TITLE                PIC X(40).
001810     05  WS-BUILD-GENRES               PIC X(60).
001820     05  WS-BUILD-YEAR                 PIC 9(04).
001830     05  WS-BUILD-RUNTIME              PIC 9(03).
001840     05  WS-BUILD-RATING               PIC 9V9.
001850     05  WS-BUILD-VOTES                PIC 9(07).
001860     05  WS-BUILD-POPULARITY           PIC 9(03)V99.
001870*===============================================================*
001880 PROCEDURE DIVISION.
001890*---------------------------------------------------------------*
001900 0000-MAIN-PARAGRAPH.
001910*---------------------------------------------------------------*
001920     PERFORM 1000-CHECK-REAL-DATA-FILE.
001930     IF  REAL-DATA-FILE-OK
001940         DISPLAY 'MOVEXT: REAL-DATA FILE PRESENT, HANDING OFF '
001950             'TO MOVSTD'
001960         CALL 'MOVSTD'
001970         END-CALL
001980     ELSE
001990         DISPLAY 'MOVEXT: NO REAL-DATA FILE, GENERATING SAMPLE '
002000             'RECORDS'
002010         PERFORM 2000-GENERATE-SAMPLE-RECORDS
002020     END-IF.
002030     GOBACK.
002040*---------------------------------------------------------------*
002050 1000-CHECK-REAL-DATA-FILE.
002060*---------------------------------------------------------------*
002070     OPEN INPUT REAL-DATA-FILE.
002080     IF  REAL-DATA-FILE-OK
002090         CLOSE REAL-DATA-FILE
002100     END-IF.
002110*---------------------------------------------------------------*
002120 2000-GENERATE-SAMPLE-RECORDS.
002130*---------------------------------------------------------------*
002140     OPEN OUTPUT RAW-MOVIES-FILE.
002150     PERFORM 2100-BUILD-ONE-SAMPLE-RECORD
002160         VARYING WS-RECORD-INDEX FROM 1 BY 1
002170         UNTIL WS-RECORD-INDEX > WS-SAMPLE-COUNT.
002180     CLOSE RAW-MOVIES-FILE.
002190     DISPLAY 'MOVEXT: WROTE ', WS-SAMPLE-COUNT,
002200         ' SAMPLE MOVIE RECORDS'.
002210*---------------------------------------------------------------*
002220 2100-BUILD-ONE-SAMPLE-RECORD.
002230*---------------------------------------------------------------*
002240     PERFORM 2110-BUILD-TITLE THRU 2120-BUILD-GENRES.
002250     PERFORM 2130-BUILD-YEAR-RUNTIME THRU 2140-BUILD-RATING-VOTES-POP.
002260     MOVE SPACE                        TO RAW-MOVIE-RECORD.
002270     MOVE WS-RECORD-INDEX               TO WS-RECORD-SEQ-DISPLAY.
002280     STRING 'TM' WS-RECORD-SEQ-DISPLAY
002290         DELIMITED BY SIZE INTO RM-MOVIE-ID.
002300     MOVE WS-BUILD-TITLE                TO RM-TITLE.
002310     MOVE WS-BUILD-GENRES               TO RM-GENRES.
002320     MOVE WS-BUILD-YEAR                 TO RM-RELEASE-YEAR.
002330     MOVE WS-BUILD-RUNTIME              TO RM-RUNTIME-MINUTES.
002340     MOVE WS-BUILD-RATING                TO RM-RATING.
002350     MOVE WS-BUILD-VOTES                TO RM-VOTE-COUNT.
002360     MOVE WS-BUILD-POPULARITY           TO RM-POPULARITY.
002370     MOVE SPACE                        TO RM-OVERVIEW.
002380     PERFORM 2160-STAMP-EXTRACTION-DATE.
002390     PERFORM 2900-WRITE-RAW-RECORD.
002400*---------------------------------------------------------------*
002410 2110-BUILD-TITLE.
002420*---------------------------------------------------------------*
002430     PERFORM 2150-NEXT-RANDOM-NUMBER.
002440     DIVIDE WS-RANDOM-DRAW BY 20
002450         GIVING WS-MOD-QUOTIENT
002460         REMAINDER WS-MOD-REMAINDER.
002470     COMPUTE WS-TITLE-WORD-INDEX = WS-MOD-REMAINDER + 1.
002480     PERFORM 2150-NEXT-RANDOM-NUMBER.
002490     DIVIDE WS-RANDOM-DRAW BY 8
002500         GIVING WS-MOD-QUOTIENT
002510         REMAINDER WS-MOD-REMAINDER.
002520     COMPUTE WS-TITLE-SUFFIX-INDEX = WS-MOD-REMAINDER + 1.
002530     MOVE SPACE                        TO WS-BUILD-TITLE.
002540     STRING WS-TITLE-WORD(WS-TITLE-WORD-INDEX) DELIMITED BY '  '
002550         ' ' DELIMITED BY SIZE
002560         WS-TITLE-SUFFIX(WS-TITLE-SUFFIX-INDEX)
002570             DELIMITED BY '  '
002580         INTO WS-BUILD-TITLE.
002590*---------------------------------------------------------------*
002600 2120-BUILD-GENRES.
002610*---------------------------------------------------------------*
002620     PERFORM 2150-NEXT-RANDOM-NUMBER.
002630     DIVIDE WS-RANDOM-DRAW BY 3
002640         GIVING WS-MOD-QUOTIENT
002650         REMAINDER WS-MOD-REMAINDER.
002660     COMPUTE WS-GENRE-PICK-COUNT = WS-MOD-REMAINDER + 1.
002670     MOVE SPACE                        TO WS-BUILD-GENRES.
002680     MOVE ZERO                         TO WS-LAST-GENRE-PICKED.
002690     PERFORM 2125-PICK-ONE-GENRE
002700         VARYING WS-GENRE-PICK-INDEX FROM 1 BY 1
002710         UNTIL WS-GENRE-PICK-INDEX > WS-GENRE-PICK-COUNT.
002720*---------------------------------------------------------------*
002730 2125-PICK-ONE-GENRE.
002740*---------------------------------------------------------------*
002750     PERFORM 2150-NEXT-RANDOM-NUMBER.
002760     DIVIDE WS-RANDOM-DRAW BY 16
002770         GIVING WS-MOD-QUOTIENT
002780         REMAINDER WS-MOD-REMAINDER.
002790     COMPUTE WS-LAST-GENRE-PICKED = WS-MOD-REMAINDER + 1.
002800     IF  WS-GENRE-PICK-INDEX = 1
002810         STRING WS-GENRE-NAME(WS-LAST-GENRE-PICKED)
002820             DELIMITED BY '  '
002830             INTO WS-BUILD-GENRES
002840     ELSE
002850         STRING WS-BUILD-GENRES DELIMITED BY '  '
002860             '|' DELIMITED BY SIZE
002870             WS-GENRE-NAME(WS-LAST-GENRE-PICKED)
002880                 DELIMITED BY '  '
002890             INTO WS-BUILD-GENRES
002900     END-IF.
002910*---------------------------------------------------------------*
002920 2130-BUILD-YEAR-RUNTIME.
002930*---------------------------------------------------------------*
002940     PERFORM 2150-NEXT-RANDOM-NUMBER.
002950     DIVIDE WS-RANDOM-DRAW BY 35
002960         GIVING WS-MOD-QUOTIENT
002970         REMAINDER WS-MOD-REMAINDER.
002980     COMPUTE WS-BUILD-YEAR = 1990 + WS-MOD-REMAINDER.
002990     PERFORM 2150-NEXT-RANDOM-NUMBER.
003000     DIVIDE WS-RANDOM-DRAW BY 101
003010         GIVING WS-MOD-QUOTIENT
003020         REMAINDER WS-MOD-REMAINDER.
003030     COMPUTE WS-BUILD-RUNTIME = 80 + WS-MOD-REMAINDER.
003040*---------------------------------------------------------------*
003050 2140-BUILD-RATING-VOTES-POP.
003060*---------------------------------------------------------------*
003070     PERFORM 2150-NEXT-RANDOM-NUMBER.
003080     DIVIDE WS-RANDOM-DRAW BY 56
003090         GIVING WS-MOD-QUOTIENT
003100         REMAINDER WS-MOD-REMAINDER.
003110     COMPUTE WS-BUILD-RATING = 4.0 + (WS-MOD-REMAINDER / 10).
003120     PERFORM 2150-NEXT-RANDOM-NUMBER.
003130     DIVIDE WS-RANDOM-DRAW BY 49901
003140         GIVING WS-MOD-QUOTIENT
003150         REMAINDER WS-MOD-REMAINDER.
003160     COMPUTE WS-BUILD-VOTES = 100 + WS-MOD-REMAINDER.
003170     PERFORM 2150-NEXT-RANDOM-NUMBER.
003180     DIVIDE WS-RANDOM-DRAW BY 9900
003190         GIVING WS-MOD-QUOTIENT
003200         REMAINDER WS-MOD-REMAINDER.
003210     COMPUTE WS-BUILD-POPULARITY = 1.00 + (WS-MOD-REMAINDER / 100).
003220*---------------------------------------------------------------*
003230 2150-NEXT-RANDOM-NUMBER.
003240*---------------------------------------------------------------*
003250     COMPUTE WS-RANDOM-WORK = WS-RANDOM-SEED * 31 + 7919.
003260     DIVIDE WS-RANDOM-WORK BY 999983
003270         GIVING WS-MOD-QUOTIENT
003280         REMAINDER WS-RANDOM-SEED.
003290     MOVE WS-RANDOM-SEED                TO WS-RANDOM-DRAW.
003300*---------------------------------------------------------------*
003310 2160-STAMP-EXTRACTION-DATE.
003320*---------------------------------------------------------------*
003330     ACCEPT WS-ACCEPT-DATE               FROM DATE.
003340     ACCEPT WS-ACCEPT-TIME               FROM TIME.
003350     IF  WS-AD-YY < 50
003360         COMPUTE WS-AD-CENTURY-YEAR = 2000 + WS-AD-YY
003370     ELSE
003380         COMPUTE WS-AD-CENTURY-YEAR = 1900 + WS-AD-YY
003390     END-IF.
003400     MOVE WS-AD-CENTURY-YEAR            TO WS-CDT-YYYY.
003410     MOVE WS-AD-MM                      TO WS-CDT-MM.
003420     MOVE WS-AD-DD                      TO WS-CDT-DD.
003430     MOVE WS-AT-HH                      TO WS-CDT-HH.
003440     MOVE WS-AT-MIN                     TO WS-CDT-MIN.
003450     MOVE WS-AT-SS                      TO WS-CDT-SS.
003460     STRING WS-CDT-YYYY DELIMITED BY SIZE
003470         '-' DELIMITED BY SIZE
003480         WS-CDT-MM DELIMITED BY SIZE
003490         '-' DELIMITED BY SIZE
003500         WS-CDT-DD DELIMITED BY SIZE
003510         ' ' DELIMITED BY SIZE
003520         WS-CDT-HH DELIMITED BY SIZE
003530         ':' DELIMITED BY SIZE
003540         WS-CDT-MIN DELIMITED BY SIZE
003550         ':' DELIMITED BY SIZE
003560         WS-CDT-SS DELIMITED BY SIZE
003570         INTO RM-EXTRACTION-DATE.
003580*---------------------------------------------------------------*
003590 2900-WRITE-RAW-RECORD.
003600*---------------------------------------------------------------*
003610     WRITE RAW-MOVIE-RECORD.
003620     IF  NOT RAW-MOVIES-FILE-OK
003630         DISPLAY 'MOVEXT: *** WRITE ERROR, STATUS ',
003640             RAW-MOVIES-STATUS, ' ***'
003650     END-IF.
