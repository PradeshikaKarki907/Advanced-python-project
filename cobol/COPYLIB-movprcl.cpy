000010*---------------------------------------------------------------*
000020* PRINT/PAGE CONTROL AND RUN-DATE BREAKDOWN, COPIED BY EVERY
000030* REPORT-PRODUCING PROGRAM IN THE SUITE (MOVXFM, MOVANL,
000040* MOVPIPE).  SAME SHAPE THE SHOP HAS USED ON PRINTER WORK
000050* SINCE THE COVID REPORTING JOBS -- SEE PRINTER-CONTROL-FIELDS.
000060*---------------------------------------------------------------*
000070 01  PRINTER-CONTROL-FIELDS.
000080     05  LINE-SPACEING                   PIC 9(02) VALUE 1.
000090     05  LINE-COUNT                      PIC 9(03) VALUE 999.
000100     05  LINES-ON-PAGE                   PIC 9(03) VALUE 56.
000110     05  PAGE-COUNT                      PIC 9(03) VALUE 1.
000120     05  TOP-OF-PAGE                     PIC X     VALUE '1'.
000130     05  SINGLE-SPACE                    PIC X     VALUE ' '.
000140     05  DOUBLE-SPACE                    PIC X     VALUE '0'.
000150     05  TRIPLE-SPACE                    PIC X     VALUE '-'.
000160*---------------------------------------------------------------*
000170 01  WS-CURRENT-DATE-DATA.
000180     05  WS-CURRENT-YEAR                PIC 9(04).
000190     05  WS-CURRENT-MONTH                PIC 9(02).
000200     05  WS-CURRENT-DAY                  PIC 9(02).
000210     05  FILLER                          PIC X(13).
000220 01  WS-CURRENT-DATE-NUMERIC REDEFINES
000230         WS-CURRENT-DATE-DATA.
000240     05  WS-CURRENT-YYYYMMDD             PIC 9(08).
000250     05  FILLER                          PIC X(13).
